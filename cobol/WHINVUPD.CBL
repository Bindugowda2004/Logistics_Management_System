000100*****************************************************************         
000200* WHINVUPD  -  WAREHOUSE / INVENTORY MASTER UPDATE                        
000300*    READS THE TRANSACTION FILE AGAINST WORKING-STORAGE COPIES OF         
000400*    THE WAREHOUSE AND INVENTORY MASTERS, APPLIES MAINTENANCE AND         
000500*    TRANSFER TRANSACTIONS, WRITES THE TRANSFER LOG AND THE ERROR         
000600*    REPORT, THEN REWRITES BOTH MASTERS AT END OF RUN.                    
000700*    FIRST STEP IN THE NIGHTLY WAREHOUSE STREAM - RESTKRPT RUNS           
000800*    RIGHT AFTER THIS PROGRAM AND DEPENDS ON BOTH MASTERS BEING           
000900*    CURRENT.  EIGHT TRANSACTION CODES ARE SUPPORTED: FOUR                
001000*    INVENTORY (IADD/IUPD/IDEL/IQTY), ONE TRANSFER (XFER), AND            
001100*    THREE WAREHOUSE MAINTENANCE (WADD/WUPD/WDEL).  BOTH MASTERS          
001200*    ARE READ ENTIRELY INTO WORKING-STORAGE TABLES AT THE START OF        
001300*    THE RUN AND KEPT THERE FOR THE DURATION - NEITHER FILE IS            
001400*    RE-READ ONCE THE RUN IS UNDER WAY, AND NEITHER IS REWRITTEN          
001500*    UNTIL EVERY TRANSACTION HAS BEEN APPLIED.                            
001600*    TRANSACTIONS THEMSELVES ARE BUILT ON-LINE BY WHSEMAIN (WHICH         
001700*    THIS PACKAGE DOES NOT INCLUDE) AND HANDED OFF TO THIS PROGRAM        
001800*    ON TRANS-FILE FOR THE OVERNIGHT BATCH RUN - NOTHING IN THIS          
001900*    PROGRAM RUNS ON-LINE OR TOUCHES A TERMINAL DIRECTLY.  A              
002000*    REJECTED TRANSACTION NEVER STOPS THE RUN; IT IS LOGGED TO            
002100*    THE ERROR REPORT AND THE NEXT TRANSACTION IS PROCESSED AS IF         
002200*    NOTHING HAPPENED, WHICH IS WHY THE RUN CAN BE LEFT UNATTENDED        
002300*    OVERNIGHT WITHOUT AN OPERATOR STANDING BY TO ANSWER PROMPTS.         
002400*-----------------------------------------------------------------        
002500 IDENTIFICATION              DIVISION.                                    
002600*-----------------------------------------------------------------        
002700 PROGRAM-ID.                 WHINVUPD.                                    
002800 AUTHOR.                     R. T. MARSH.                                 
002900 INSTALLATION.               CONTINENTAL WHSE SYSTEMS - MIS DEPT.         
003000 DATE-WRITTEN.                MARCH 12, 1988.                             
003100 DATE-COMPILED.                                                           
003200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
003300                              ONLY.  NOT FOR RELEASE OUTSIDE MIS.         
003400*-----------------------------------------------------------------        
003500* CHANGE LOG                                                              
003600*    03/12/88  RTM  0000  ORIGINAL PROGRAM - REPLACES MANUAL CARD         
003700*                         POSTING OF WAREHOUSE/INVENTORY CHANGES.         
003800*                         ORIGINAL VERSION HANDLED ONLY IADD/IUPD/        
003900*                         IDEL - NO TRANSFERS, NO WAREHOUSE MAINT,        
004000*                         NO QUANTITY-ONLY ADJUSTMENT CODE YET            
004100*    08/02/88  RTM  0014  ADDED IQTY TRANSACTION (QTY ADJUST) -           
004200*                         WAREHOUSE OPS HAD BEEN FAKING QUANTITY          
004300*                         CORRECTIONS THROUGH IUPD, WHICH ALSO            
004400*                         FORCED THEM TO RE-KEY EVERY OTHER FIELD         
004500*    04/18/89  RTM  0031  ADDED XFER TRANSACTION AND TRANSFER-LOG         
004600*                         OUTPUT FILE PER WHSE OPS REQUEST                
004700*    11/09/89  RTM  0040  XFER NOW MERGES ON SKU AT DESTINATION           
004800*                         INSTEAD OF ALWAYS CREATING A NEW ITEM -         
004900*                         THE OLD BEHAVIOR WAS LEAVING DUPLICATE          
005000*                         SKU ENTRIES IN THE DESTINATION WAREHOUSE        
005100*                         EVERY TIME THE SAME ITEM WAS TRANSFERRED        
005200*                         IN MORE THAN ONCE                               
005300*    03/19/91  RTM  0058  ADDED WADD/WUPD/WDEL WAREHOUSE MAINT            
005400*                         TRANSACTIONS, MOVED OUT OF WHSEMAIN.CBL.        
005500*                         WHSEMAIN NOW ONLY BUILDS THE TRANSACTION        
005600*                         RECORD; THIS PROGRAM APPLIES IT, SAME           
005700*                         SPLIT USED FOR EVERY OTHER CODE HANDLED         
005800*    09/30/91  RTM  0061  MANAGER-ID ON WADD/WUPD NOW VALIDATED           
005900*                         AGAINST USER-FILE PER AUDIT FINDING - A         
006000*                         WAREHOUSE COULD PREVIOUSLY BE ASSIGNED A        
006100*                         MANAGER-ID THAT MATCHED NO ACTUAL USER          
006200*    02/11/94  RTM  0077  CONTROL TOTALS NOW BROKEN OUT BY TRN            
006300*                         CODE INSTEAD OF ONE COMBINED COUNT -            
006400*                         OPERATIONS COULD NOT TELL FROM THE OLD          
006500*                         SINGLE TOTAL WHICH TRANSACTION TYPE WAS         
006600*                         DRIVING AN UNEXPECTED REJECT SPIKE              
006700*    01/14/99  LKH  0102  Y2K -- TRF-COMPLETED-DATE STAMP NOW             
006800*                         USES 4-DIGIT YEAR, VERIFIED CENTURY             
006900*                         ROLLOVER ON TEST REGION 12/31/99-1/1/00.        
007000*                         CONTROL TOTALS DISPLAY ALSO CHECKED, NO         
007100*                         DATE FIELD THERE YET AT THE TIME                
007200*    07/06/00  LKH  0109  IDEL IS A HARD DELETE - TABLE ENTRIES           
007300*                         NOW COMPRESSED, NOT LEFT AS BLANKS.  THE        
007400*                         OLD BLANK-FILLED ENTRIES WERE CONFUSING         
007500*                         SEARCH ALL, WHICH EXPECTS A DENSE KEY           
007600*    06/02/03  DWP  0134  REWRITTEN TO TABLE-DRIVEN TRN-CODE              
007700*                         DISPATCH (SEE CODE-TABLE), REPLACES             
007800*                         THE OLD NESTED IF CHAIN - EIGHT CODES           
007900*                         HAD MADE THE IF CHAIN HARD TO FOLLOW            
008000*    06/02/03  DWP  0134  ADDED UPSI-0 TRANSACTION TRACE SWITCH           
008100*                         FOR MIS DEBUG RUNS ONLY - TURNED ON AT          
008200*                         THE OPERATOR CONSOLE, NOT A JCL PARM            
008300*    06/02/03  DWP  0134  ERROR-LINE WRITE AND CODE COUNTS NOW            
008400*                         CENTRALIZED IN THE 200- DISPATCHER SO           
008500*                         EVERY REJECT PATH IS COVERED, INCLUDING         
008600*                         UNRECOGNIZED CODES - PREVIOUSLY EACH            
008700*                         600- PARAGRAPH WROTE ITS OWN ERROR LINE         
008800*                         AND SEVERAL HAD DRIFTED OUT OF STEP             
008900*    07/21/03  DWP  0139  WADD/WUPD NOW CARRY CONTACT PHONE AND           
009000*                         EMAIL OPERANDS (TRN-WHSE-CONTACT-VIEW           
009100*                         REDEFINE IN TRNRECPY) -- THESE WERE             
009200*                         BEING LEFT BLANK FOREVER, PER AUDIT             
009300*                         FINDING ON THE WAREHOUSE MASTER REVIEW          
009400*    07/22/03  DWP  0142  WADD/WUPD WERE MOVING TRN-SKU (20 BYTES)        
009500*                         INTO WHT-LOCATION (40 BYTES) -- LOCATION        
009600*                         TEXT WAS BEING CUT OFF AT HALF WIDTH.           
009700*                         TRANS-FILE WIDENED TO 190 BYTES, NEW            
009800*                         TRN-WHSE-LOCATION-VIEW IN TRNRECPY GIVES        
009900*                         A FULL 40-BYTE OPERAND                          
010000*    07/22/03  DWP  0143  DROPPED THE "WS-" PREFIX PICKED UP IN           
010100*                         THE 06/02/03 REWRITE -- NOT HOW THIS            
010200*                         SHOP NAMES WORKING-STORAGE.  ALSO               
010300*                         DROPPED THE WS-TRANSFER-REC STAGING             
010400*                         AREA IN 750/770 -- IT ONLY DUPLICATED           
010500*                         TRF-* AND WOULD HAVE COLLIDED WITH              
010600*                         TRANSFER-REC ONCE THE PREFIX CAME OFF;          
010700*                         750/770 NOW BUILD TRANSFER-REC DIRECT.          
010800*                         ADDED CURRENT-DATE-TIME-X REDEFINE AND          
010900*                         STAMPED THE CONTROL TOTALS LINE WITH IT         
011000*    08/11/03  DWP  0146  CONFIRMED WUPD REPLACES CONTACT PHONE           
011100*                         AND EMAIL UNCONDITIONALLY, SAME AS NAME,        
011200*                         LOCATION AND MANAGER -- ONLY CAPACITY           
011300*                         KEEPS THE PRIOR VALUE WHEN THE INCOMING         
011400*                         OPERAND IS ZERO.  A DRAFT OF THIS               
011500*                         PROGRAM HAD ALSO GUARDED THE TWO CONTACT        
011600*                         OPERANDS AGAINST BLANK, WHICH WOULD HAVE        
011700*                         MADE A DELIBERATE BLANK-OUT OF EITHER           
011800*                         FIELD IMPOSSIBLE FROM WHSEMAIN - REMOVED        
011900*                         PER MIS AUDIT REVIEW OF THE WUPD SPEC           
012000*    08/11/03  DWP  0146  EXPANDED PARAGRAPH-LEVEL COMMENTARY             
012100*                         THROUGHOUT PER THE SAME AUDIT REQUEST -         
012200*                         NO OTHER LOGIC CHANGED BY THIS ENTRY            
012300*-----------------------------------------------------------------        
012400 ENVIRONMENT                 DIVISION.                                    
012500*-----------------------------------------------------------------        
012600 CONFIGURATION               SECTION.                                     
012700 SOURCE-COMPUTER.            CONT-3090.                                   
012800 OBJECT-COMPUTER.            CONT-3090.                                   
012900* TOP-OF-FORM IS NOT USED IN THIS PROGRAM - ERROR-REPORT IS A             
013000* PLAIN LINE-SEQUENTIAL LISTING WITH NO PAGE-EJECT HEADING, ONLY          
013100* ONE REJECT LINE PER FAILED TRANSACTION.  ALPHA-UPPER IS CARRIED         
013200* FOR CONSISTENCY WITH THE OTHER FOUR PROGRAMS BUT IS NOT                 
013300* REFERENCED HERE EITHER.  UPSI-0 IS THE ONE SPECIAL-NAMES ITEM           
013400* THIS PROGRAM ACTUALLY USES - IT DRIVES THE TRANSACTION TRACE            
013500* DISPLAY IN 200-PROCESS-ONE-TRANSACTION, TURNED ON BY THE                
013600* OPERATOR AT THE CONSOLE FOR A DEBUG RUN, NEVER SET FROM JCL.            
013700 SPECIAL-NAMES.                                                           
013800     C01 IS TOP-OF-FORM                                                   
013900     CLASS ALPHA-UPPER IS "A" THRU "Z"                                    
014000     UPSI-0 ON STATUS IS UPSI-0-ON                                        
014100             OFF STATUS IS UPSI-0-OFF.                                    
014200*-----------------------------------------------------------------        
014300 INPUT-OUTPUT                SECTION.                                     
014400 FILE-CONTROL.                                                            
014500* WAREHOUSE-FILE AND INVENTORY-FILE ARE THE TWO MASTERS THIS              
014600* PROGRAM MAINTAINS - BOTH ARE READ IN FULL AT STARTUP, KEPT AS           
014700* WORKING-STORAGE TABLES FOR THE WHOLE RUN, AND REWRITTEN IN FULL         
014800* AT THE END.  NEITHER IS INDEXED; THIS SHOP HAS NO ISAM ACCESS           
014900* METHOD ON THIS RUNTIME, SO ANY KEYED ACCESS HAS TO HAPPEN IN            
015000* MEMORY AGAINST THE TABLE, NOT AGAINST THE FILE ITSELF.                  
015100     SELECT  WAREHOUSE-FILE                                               
015200             ASSIGN TO WHSEFILE                                           
015300             ORGANIZATION IS SEQUENTIAL                                   
015400             FILE STATUS IS WHSE-FILE-STAT.                               
015500                                                                          
015600     SELECT  INVENTORY-FILE                                               
015700             ASSIGN TO INVNFILE                                           
015800             ORGANIZATION IS SEQUENTIAL                                   
015900             FILE STATUS IS INVN-FILE-STAT.                               
016000                                                                          
016100* USER-FILE IS OPENED INPUT ONLY - THIS PROGRAM NEVER MAINTAINS           
016200* USERS, IT ONLY READS THE FILE ONCE AT STARTUP TO BUILD                  
016300* USER-TABLE FOR VALIDATING MANAGER-ID ON WADD/WUPD AND                   
016400* TRN-USER-ID ON XFER (SEE THE 09/30/91 CHANGE-LOG ENTRY).                
016500     SELECT  USER-FILE                                                    
016600             ASSIGN TO USERFILE                                           
016700             ORGANIZATION IS SEQUENTIAL                                   
016800             FILE STATUS IS USER-FILE-STAT.                               
016900                                                                          
017000* TRANS-FILE IS THE DRIVER FILE FOR THE WHOLE RUN - ONE RECORD            
017100* PER MAINTENANCE OR TRANSFER REQUEST, READ ONCE, FRONT TO BACK,          
017200* NEVER RE-READ.  190 BYTES WIDE AS OF 07/22/03 (SEE THAT ENTRY           
017300* ABOVE) TO CARRY THE FULL-WIDTH LOCATION OPERAND.  RECORDS ARE           
017400* NOT SORTED BY THIS PROGRAM BEFORE PROCESSING - WHSEMAIN WRITES          
017500* THEM IN THE ORDER THE OPERATOR ENTERED THEM, AND THIS PROGRAM           
017600* APPLIES THEM IN THAT SAME ORDER, WHICH MATTERS WHEN TWO                 
017700* TRANSACTIONS AGAINST THE SAME ITEM OR WAREHOUSE ARRIVE IN THE           
017800* SAME NIGHT'S BATCH.                                                     
017900     SELECT  TRANS-FILE                                                   
018000             ASSIGN TO TRANFILE                                           
018100             ORGANIZATION IS SEQUENTIAL                                   
018200             FILE STATUS IS TRAN-FILE-STAT.                               
018300                                                                          
018400* TRANSFER-LOG IS AN OUTPUT-ONLY AUDIT TRAIL - ONE RECORD PER             
018500* COMPLETED XFER TRANSACTION, WRITTEN IN TWO STEPS (750-BUILD-            
018600* TRANSFER-LOG, THEN 770-COMPLETE-TRANSFER-LOG) SO THE RECORD             
018700* CARRIES BOTH THE ORIGINAL REQUEST AND ITS COMPLETION STAMP.             
018800* A REJECTED XFER NEVER PRODUCES A TRANSFER-LOG RECORD AT ALL --          
018900* ONLY A SUCCESSFUL TRANSFER GETS AS FAR AS 750-BUILD-TRANSFER-           
019000* LOG, SO THIS FILE IS A RECORD OF WHAT ACTUALLY MOVED, NOT OF            
019100* EVERY TRANSFER REQUEST THAT WAS SUBMITTED.                              
019200     SELECT  TRANSFER-LOG                                                 
019300             ASSIGN TO TRANSLOG                                           
019400             ORGANIZATION IS SEQUENTIAL                                   
019500             FILE STATUS IS TRLG-FILE-STAT.                               
019600                                                                          
019700* NO FILE STATUS CLAUSE ON THE ERROR REPORT, MATCHING RESTKRPT'S          
019800* RESTOCK-REPORT - PRINT-ONLY OUTPUT FILES ARE NOT STATUS-CHECKED         
019900* ANYWHERE IN THIS SYSTEM.  LINE SEQUENTIAL RATHER THAN PLAIN             
020000* SEQUENTIAL SINCE THIS IS A HUMAN-READABLE LISTING, NOT A                
020100* MACHINE-READ MASTER FILE.                                               
020200     SELECT  ERROR-REPORT                                                 
020300             ASSIGN TO ERRRPT                                             
020400             ORGANIZATION IS LINE SEQUENTIAL.                             
020500*-----------------------------------------------------------------        
020600 DATA                        DIVISION.                                    
020700*-----------------------------------------------------------------        
020800 FILE                        SECTION.                                     
020900* THE MASTER AND USER RECORD LAYOUTS ARE COPYBOOKS SHARED WITH            
021000* THE OTHER PROGRAMS IN THIS SYSTEM (RESTKRPT, CNVUSR, USRVALID) -        
021100* ONE COPYBOOK PER FILE, KEPT IN SYNC ACROSS EVERY PROGRAM THAT           
021200* TOUCHES THAT FILE SO A LAYOUT CHANGE ONLY HAS TO BE MADE ONCE.          
021300* THE RECORD CONTAINS CLAUSE ON EACH FD BELOW IS INFORMATIONAL            
021400* ONLY FOR A LINE-SEQUENTIAL FILE ON THIS RUNTIME - IT DOES NOT           
021500* CONSTRAIN THE COPYBOOK'S OWN LENGTH, BUT IS KEPT ACCURATE SINCE         
021600* IT IS WHAT AN OPERATOR CHECKS FIRST WHEN A FILE LOOKS TRUNCATED.        
021700 FD  WAREHOUSE-FILE                                                       
021800     RECORD CONTAINS 250 CHARACTERS.                                      
021900 COPY WHRECCPY.                                                           
022000                                                                          
022100 FD  INVENTORY-FILE                                                       
022200     RECORD CONTAINS 200 CHARACTERS.                                      
022300 COPY INVRECPY.                                                           
022400                                                                          
022500* USRRECPY IS SHARED WITH CNVUSR AND USRVALID; THIS PROGRAM ONLY          
022600* MOVES USR-ID INTO USER-TABLE (SEE 300-LOAD-USER-TABLE BELOW) -          
022700* NONE OF THE OTHER USER FIELDS ARE REFERENCED HERE AT ALL, EVEN          
022800* THOUGH THE COPYBOOK PULLS IN THE FULL RECORD LAYOUT.                    
022900 FD  USER-FILE                                                            
023000     RECORD CONTAINS 150 CHARACTERS.                                      
023100 COPY USRRECPY.                                                           
023200                                                                          
023300* TRNRECPY CARRIES EVERY TRANSACTION CODE'S OPERANDS IN ONE FLAT          
023400* RECORD, WITH THE PER-CODE REDEFINE VIEWS (TRN-WHSE-CONTACT-VIEW,        
023500* TRN-WHSE-LOCATION-VIEW) THAT LET THE SAME PHYSICAL BYTES BE             
023600* NAMED DIFFERENTLY DEPENDING ON WHICH TRANSACTION CODE IS                
023700* ACTUALLY IN THE RECORD - SEE TRNRECPY ITSELF FOR THE FULL LIST.         
023800* ONE COPYBOOK SERVES ALL EIGHT TRANSACTION CODES RATHER THAN             
023900* EIGHT SEPARATE LAYOUTS, WHICH KEEPS TRANS-FILE'S RECORD FORMAT          
024000* CONSISTENT FOR WHSEMAIN TO WRITE REGARDLESS OF WHICH CODE IT            
024100* IS BUILDING.                                                            
024200 FD  TRANS-FILE                                                           
024300     RECORD CONTAINS 190 CHARACTERS.                                      
024400 COPY TRNRECPY.                                                           
024500                                                                          
024600 FD  TRANSFER-LOG                                                         
024700     RECORD CONTAINS 100 CHARACTERS.                                      
024800 COPY TRFRECPY.                                                           
024900                                                                          
025000* 132-COLUMN GREENBAR LAYOUT, THIS SHOP'S STANDARD REPORT WIDTH -         
025100* SAME WIDTH RESTKRPT'S RESTOCK-REPORT USES.  ONE LINE PER                
025200* REJECTED TRANSACTION, NO HEADING OR CONTROL BREAK - SEE                 
025300* ERROR-DETAIL-LINE BELOW FOR THE ACTUAL FIELD LAYOUT.  A CLEAN           
025400* RUN WITH ZERO REJECTS PRODUCES A ZERO-LINE ERROR REPORT, WHICH          
025500* IS NORMAL AND NOT TREATED AS AN ERROR CONDITION BY ANYTHING             
025600* DOWNSTREAM.                                                             
025700 FD  ERROR-REPORT                                                         
025800     RECORD CONTAINS 132 CHARACTERS                                       
025900     DATA RECORD IS ERROR-LINE-OUT.                                       
026000 01  ERROR-LINE-OUT             PIC X(132).                               
026100*-----------------------------------------------------------------        
026200 WORKING-STORAGE             SECTION.                                     
026300*-----------------------------------------------------------------        
026400* WORKING-STORAGE FALLS INTO THE SAME THREE-GROUP ORDER AS                
026500* RESTKRPT AND CNVUSR: SWITCHES/COUNTERS/STATUS FIELDS FIRST, THE         
026600* THREE MASTER TABLES AND THEIR LOOKUP SUPPORT NEXT, THEN THE             
026700* PRINT-LINE AND MISCELLANEOUS SCRATCH FIELDS LAST.                       
026800*-----------------------------------------------------------------        
026900* FIVE FILE STATUS FIELDS FOR FIVE SEQUENTIAL FILES - THE ERROR           
027000* REPORT DOES NOT NEED ONE (SEE THE FILE-CONTROL COMMENTARY               
027100* ABOVE).  ONLY WHSE-FILE-STAT AND INVN-FILE-STAT ARE ACTUALLY            
027200* TESTED AGAINST THE LITERAL "10"; USER-FILE-STAT IS TESTED THE           
027300* SAME WAY IN 300-LOAD-USER-TABLE-LOOP, WHILE TRAN-FILE-STAT AND          
027400* TRLG-FILE-STAT ARE SET BUT NEVER TESTED (TRAN-EOF-SW BELOW              
027500* CARRIES THE END-OF-TRANSACTION-FILE SIGNAL INSTEAD).                    
027600 01  FILE-STATUS-AREA.                                                    
027700     05  WHSE-FILE-STAT          PIC X(02).                               
027800     05  INVN-FILE-STAT          PIC X(02).                               
027900     05  USER-FILE-STAT          PIC X(02).                               
028000     05  TRAN-FILE-STAT          PIC X(02).                               
028100     05  TRLG-FILE-STAT          PIC X(02).                               
028200                                                                          
028300* FOUR SWITCHES AND THREE RUN-TOTAL COUNTERS.  TRAN-EOF-SW DRIVES         
028400* THE MAIN PROCESSING LOOP IN 100-MASTER-UPDATE AND IS THE ONLY           
028500* SWITCH HERE THAT IS NEVER RESET ONCE SET - ONCE THE TRANSACTION         
028600* FILE HITS END OF FILE THE RUN IS WINDING DOWN FOR GOOD.                 
028700* FOUND-SW IS SHARED ACROSS EVERY 700- LOOKUP PARAGRAPH BELOW -           
028800* ONLY ONE LOOKUP IS EVER IN FLIGHT AT A TIME, SO ONE SWITCH              
028900* SERVES ALL OF THEM.                                                     
029000* DEST-FOUND-SW IS SEPARATE BECAUSE 760-APPLY-TRANSFER-MOVEMENT           
029100* NEEDS TO REMEMBER A DESTINATION-MERGE RESULT WHILE FOUND-SW MAY         
029200* STILL BE HOLDING THE SOURCE-LOOKUP RESULT FROM EARLIER IN THE           
029300* SAME TRANSACTION.  TRANS-READ-CNT, XFER-COMPLETE-CNT AND                
029400* REJECT-UNKNOWN-CNT STAY GROUPED HERE RATHER THAN AS 77-LEVELS           
029500* SINCE ALL THREE ARE DISPLAYED TOGETHER ON THE CLOSING CONTROL-          
029600* TOTALS LINES IN 900-DISPLAY-CONTROL-TOTALS.                             
029700 01  SWITCHES-AND-COUNTERS.                                               
029800     05  TRAN-EOF-SW             PIC X(01) VALUE "N".                     
029900         88  TRAN-EOF                      VALUE "Y".                     
030000     05  FOUND-SW             PIC X(01) VALUE "N".                        
030100         88  FOUND                      VALUE "Y".                        
030200         88  NOT-FOUND                  VALUE "N".                        
030300     05  REJECT-SW            PIC X(01) VALUE "N".                        
030400         88  REJECTED                   VALUE "Y".                        
030500     05  DEST-FOUND-SW        PIC X(01) VALUE "N".                        
030600         88  DEST-FOUND                 VALUE "Y".                        
030700     05  TRANS-READ-CNT       PIC 9(07) COMP VALUE ZERO.                  
030800     05  XFER-COMPLETE-CNT    PIC 9(05) COMP VALUE ZERO.                  
030900     05  REJECT-UNKNOWN-CNT   PIC 9(05) COMP VALUE ZERO.                  
031000                                                                          
031100* THE EIGHT VALID TRANSACTION CODES, LOADED AS ONE GROUP OF               
031200* FILLER VALUE CLAUSES AND VIEWED AS AN OCCURS TABLE THROUGH THE          
031300* REDEFINE BELOW - THE SAME LOAD-THEN-REDEFINE TRICK USRVALID             
031400* USES FOR ITS ROLE-CODE TABLE.  850-COUNT-ACCEPT AND 850-COUNT-          
031500* REJECT BOTH SEARCH THIS TABLE TO FIND WHICH SLOT IN                     
031600* COUNT-TABLES BELOW TO BUMP FOR A GIVEN TRN-CODE.  THE ORDER OF          
031700* THE EIGHT CODES HERE HAS NO SIGNIFICANCE OTHER THAN MATCHING            
031800* THE ORDER THE 88-LEVELS APPEAR IN TRNRECPY AND THE ORDER THE            
031900* EVALUATE IN 200-PROCESS-ONE-TRANSACTION TESTS THEM.                     
032000 01  CODE-TABLE-LOAD.                                                     
032100     05  FILLER                  PIC X(04) VALUE "IADD".                  
032200     05  FILLER                  PIC X(04) VALUE "IUPD".                  
032300     05  FILLER                  PIC X(04) VALUE "IDEL".                  
032400     05  FILLER                  PIC X(04) VALUE "IQTY".                  
032500     05  FILLER                  PIC X(04) VALUE "XFER".                  
032600     05  FILLER                  PIC X(04) VALUE "WADD".                  
032700     05  FILLER                  PIC X(04) VALUE "WUPD".                  
032800     05  FILLER                  PIC X(04) VALUE "WDEL".                  
032900 01  CODE-TABLE REDEFINES CODE-TABLE-LOAD.                                
033000     05  CODE-ENTRY           PIC X(04) OCCURS 8 TIMES                    
033100                                  INDEXED BY CODE-IDX.                    
033200 01  COUNT-TABLES.                                                        
033300     05  ACCEPT-CNT           PIC 9(05) COMP OCCURS 8 TIMES               
033400                                  VALUE ZERO.                             
033500     05  REJECT-CNT           PIC 9(05) COMP OCCURS 8 TIMES               
033600                                  VALUE ZERO.                             
033700                                                                          
033800* WAREHOUSE-TABLE IS THE IN-MEMORY WORKING COPY OF THE ENTIRE             
033900* WAREHOUSE MASTER FOR THE DURATION OF THE RUN.  ASCENDING KEY IS         
034000* WHT-ID SINCE THE MASTER FILE ITSELF IS WRITTEN IN WH-ID ORDER           
034100* AT THE END OF THE PRIOR RUN, WHICH LETS THE 700- LOOKUP                 
034200* PARAGRAPHS USE SEARCH ALL RATHER THAN A LINEAR SCAN.  EVERY             
034300* FIELD HERE MIRRORS THE WHRECCPY LAYOUT ONE FOR ONE.  200 ENTRIES        
034400* IS FAR MORE THAN THIS COMPANY HAS EVER OPERATED, BUT THE OCCURS         
034500* CLAUSE WAS SIZED WITH ROOM FOR GROWTH WHEN IT WAS FIRST WRITTEN         
034600* AND HAS NEVER NEEDED TO BE RAISED.                                      
034700 01  WAREHOUSE-TABLE.                                                     
034800     05  WH-TAB-ENTRY OCCURS 200 TIMES                                    
034900                       ASCENDING KEY IS WHT-ID                            
035000                       INDEXED BY WH-IDX.                                 
035100         10  WHT-ID               PIC 9(05).                              
035200         10  WHT-NAME             PIC X(30).                              
035300         10  WHT-LOCATION         PIC X(40).                              
035400         10  WHT-CAPACITY         PIC 9(08)V99.                           
035500         10  WHT-MANAGER-ID       PIC 9(05).                              
035600         10  WHT-CONTACT-PHONE    PIC X(15).                              
035700         10  WHT-CONTACT-EMAIL    PIC X(40).                              
035800         10  WHT-ACTIVE-FLAG      PIC X(01).                              
035900* WH-TABLE-COUNT IS READ ALONGSIDE WH-TAB-ENTRY DURING DEBUGGING          
036000* (SAME RATIONALE AS RESTKRPT'S WH-TABLE-COUNT), SO IT STAYS AN           
036100* 01-LEVEL, NOT A 77.  NEXT-WH-ID IS THE NEW-WAREHOUSE ID                 
036200* GENERATOR FOR WADD, SET TO ONE PAST THE HIGHEST WH-ID SEEN              
036300* WHILE LOADING THE TABLE (SEE 300-LOAD-WAREHOUSE-TABLE-EXIT).            
036400 01  WH-TABLE-COUNT               PIC 9(05) COMP VALUE ZERO.              
036500 01  NEXT-WH-ID                PIC 9(05) COMP VALUE ZERO.                 
036600                                                                          
036700* INVENTORY-TABLE IS THE SAME IDEA AS WAREHOUSE-TABLE ABOVE, JUST         
036800* MUCH LARGER - 3000 ENTRIES COVERS THE ITEM COUNT ACROSS ALL             
036900* WAREHOUSES COMBINED.  NOTE INVT-QUANTITY IS SIGNED (S9(07)) SO          
037000* AN IQTY ADJUSTMENT CAN CARRY A NEGATIVE TRN-QTY WITHOUT                 
037100* OVERFLOWING DURING THE INTERMEDIATE ADD IN 600-PROCESS-IQTY-            
037200* TRANS, EVEN THOUGH THE STORED QUANTITY ITSELF NEVER GOES BELOW          
037300* ZERO ONCE THAT PARAGRAPH'S GUARD HAS RUN.  A HARD DELETE (IDEL)         
037400* COMPRESSES THIS TABLE RATHER THAN LEAVING A GAP, WHICH IS WHY           
037500* THE ASCENDING KEY STAYS DENSE FROM ONE END OF THE TABLE TO              
037600* THE OTHER AND SEARCH ALL CONTINUES TO WORK CORRECTLY AFTER              
037700* A DELETE HAS RUN.                                                       
037800 01  INVENTORY-TABLE.                                                     
037900     05  INV-TAB-ENTRY OCCURS 3000 TIMES                                  
038000                        ASCENDING KEY IS INVT-ID                          
038100                        INDEXED BY INV-IDX.                               
038200         10  INVT-ID              PIC 9(07).                              
038300         10  INVT-ITEM-NAME       PIC X(30).                              
038400         10  INVT-DESCRIPTION     PIC X(50).                              
038500         10  INVT-SKU             PIC X(20).                              
038600         10  INVT-QUANTITY        PIC S9(07).                             
038700         10  INVT-REORDER-POINT   PIC 9(07).                              
038800         10  INVT-REORDER-QTY     PIC 9(07).                              
038900         10  INVT-UNIT-PRICE      PIC 9(07)V99.                           
039000         10  INVT-WH-ID           PIC 9(05).                              
039100* INV-TABLE-COUNT, LIKE WH-TABLE-COUNT ABOVE, STAYS 01-LEVEL FOR          
039200* THE DEBUG-DUMP-NEIGHBOR REASON.  NEXT-INV-ID IS THE NEW-ITEM ID         
039300* GENERATOR FOR IADD AND FOR A NEWLY CREATED DESTINATION ENTRY ON         
039400* AN XFER (SEE 760-APPLY-TRANSFER-MOVEMENT).                              
039500 01  INV-TABLE-COUNT              PIC 9(05) COMP VALUE ZERO.              
039600 01  NEXT-INV-ID               PIC 9(07) COMP VALUE ZERO.                 
039700* THREE ONE-OFF SCRATCH INDEXES, EACH USED BY EXACTLY ONE                 
039800* PARAGRAPH AND CARRYING NO VALUE BETWEEN TRANSACTIONS - BROKEN           
039900* OUT AS STANDALONE 77-LEVELS RATHER THAN GROUPED, THE SAME WAY           
040000* RESTKRPT'S BUBBLE-SORT INDEXES ARE.  SAVE-INV-IDX PRESERVES THE         
040100* SOURCE ITEM'S TABLE POSITION IN 600-PROCESS-IUPD-TRANS AND              
040200* 600-PROCESS-XFER-TRANS WHILE A SECOND LOOKUP (WAREHOUSE OR              
040300* USER) TEMPORARILY MOVES INV-IDX ELSEWHERE; DEST-INV-IDX DRIVES          
040400* THE DESTINATION-MERGE SCAN IN 760-APPLY-TRANSFER-MOVEMENT;              
040500* SHIFT-IDX DRIVES THE COMPRESS-DOWN LOOP IN 600-PROCESS-IDEL-            
040600* TRANS THAT CLOSES THE GAP LEFT BY A HARD-DELETED ENTRY.                 
040700 77  SAVE-INV-IDX              PIC 9(05) COMP VALUE ZERO.                 
040800 77  DEST-INV-IDX              PIC 9(05) COMP VALUE ZERO.                 
040900 77  SHIFT-IDX                 PIC 9(05) COMP VALUE ZERO.                 
041000                                                                          
041100* USER-TABLE CARRIES ONLY THE ONE FIELD THIS PROGRAM ACTUALLY             
041200* NEEDS FROM THE USER MASTER - USRT-ID - SINCE ALL THIS PROGRAM           
041300* EVER DOES WITH A USER RECORD IS CONFIRM THAT AN ID EXISTS               
041400* (MANAGER-ID ON WADD/WUPD, TRN-USER-ID ON XFER).  NEITHER THE            
041500* USERNAME NOR THE ROLE NOR ANY OTHER USER FIELD IS CARRIED HERE          
041600* -- ROLE-BASED PERMISSION CHECKING FOR WHO IS ALLOWED TO                 
041700* ORIGINATE WHICH TRANSACTION CODE HAPPENS ON-LINE IN WHSEMAIN            
041800* BEFORE THE TRANSACTION EVER REACHES TRANS-FILE, NOT HERE.               
041900 01  USER-TABLE.                                                          
042000     05  USR-TAB-ENTRY OCCURS 500 TIMES                                   
042100                        ASCENDING KEY IS USRT-ID                          
042200                        INDEXED BY USR-IDX.                               
042300         10  USRT-ID              PIC 9(05).                              
042400 01  USR-TABLE-COUNT              PIC 9(05) COMP VALUE ZERO.              
042500* MGR-ID-CHECK HOLDS WHICHEVER USER ID IS CURRENTLY BEING LOOKED          
042600* UP AGAINST USER-TABLE BY 700-FIND-USER-BY-KEY - SET FROM                
042700* TRN-KEY-2 BY BOTH 600-PROCESS-WADD-TRANS AND 600-PROCESS-WUPD-          
042800* TRANS BEFORE THAT PARAGRAPH IS PERFORMED.  THE X-VIEW REDEFINE          
042900* IS THE SAME "SPARE ALPHANUMERIC VIEW FOR A CONSOLE DUMP"                
043000* CONVENTION EVERY NUMERIC LOOKUP KEY IN THIS SYSTEM CARRIES.             
043100 01  MGR-ID-CHECK              PIC 9(05).                                 
043200 01  MGR-ID-CHECK-X REDEFINES MGR-ID-CHECK                                
043300                                 PIC X(05).                               
043400                                                                          
043500* NEXT-TRF-ID IS THE TRANSFER-LOG SEQUENCE GENERATOR, BUMPED ONCE         
043600* PER COMPLETED XFER IN 750-BUILD-TRANSFER-LOG - IT IS NOT READ           
043700* BACK FROM THE TRANSFER-LOG FILE AT STARTUP SINCE THIS PROGRAM           
043800* NEVER OPENS THAT FILE FOR INPUT, ONLY OUTPUT; TRF-ID SIMPLY             
043900* RESTARTS AT 1 EVERY RUN, WHICH THIS SHOP HAS ACCEPTED SINCE THE         
044000* LOG IS AN AUDIT TRAIL, NOT A KEYED MASTER.  A TRF-ID IS ONLY            
044100* UNIQUE WITHIN ONE NIGHT'S RUN OF THIS PROGRAM, NOT ACROSS THE           
044200* FULL HISTORY OF THE TRANSFER LOG - IF TRANSFER-LOG IS EVER              
044300* ACCUMULATED ACROSS RUNS RATHER THAN TREATED AS A DAILY OUTPUT,          
044400* THIS WOULD NEED TO CHANGE TO A PERSISTED COUNTER.                       
044500 01  NEXT-TRF-ID                PIC 9(07) COMP VALUE ZERO.                
044600                                                                          
044700* CURRENT-DATE-TIME IS PULLED TWICE PER RUN - ONCE TO STAMP EACH          
044800* TRANSFER-LOG COMPLETION (770-COMPLETE-TRANSFER-LOG) AND ONCE            
044900* FOR THE CLOSING CONTROL-TOTALS DISPLAY LINE (900-DISPLAY-               
045000* CONTROL-TOTALS).  THE X-VIEW REDEFINE LETS THE WHOLE 14-BYTE            
045100* STAMP BE DISPLAYED IN ONE MOVE RATHER THAN SIX SEPARATE ONES.           
045200* THE FOUR-DIGIT YEAR HERE IS THE SAME Y2K FIX NOTED IN THE               
045300* 01/14/99 CHANGE-LOG ENTRY -- CDT-YEAR WAS A TWO-DIGIT FIELD             
045400* BEFORE THAT REVIEW.                                                     
045500 01  CURRENT-DATE-TIME.                                                   
045600     05  CDT-YEAR              PIC 9(04).                                 
045700     05  CDT-MONTH             PIC 9(02).                                 
045800     05  CDT-DAY               PIC 9(02).                                 
045900     05  CDT-HOUR              PIC 9(02).                                 
046000     05  CDT-MINUTE            PIC 9(02).                                 
046100     05  CDT-SECOND            PIC 9(02).                                 
046200     05  FILLER                   PIC X(02).                              
046300 01  CURRENT-DATE-TIME-X REDEFINES CURRENT-DATE-TIME                      
046400                                  PIC X(14).                              
046500                                                                          
046600* REJECT-MESSAGE IS SET BY WHICHEVER 600- PARAGRAPH REJECTS THE           
046700* CURRENT TRANSACTION AND READ BACK BY 800-WRITE-ERROR-LINE -             
046800* CLEARED TO SPACES AT THE TOP OF EVERY TRANSACTION IN                    
046900* 200-PROCESS-ONE-TRANSACTION SO A STALE MESSAGE FROM A PRIOR             
047000* REJECT CAN NEVER LEAK INTO THE NEXT ERROR LINE.  SIXTY BYTES            
047100* HAS BEEN WIDE ENOUGH FOR EVERY REJECT REASON WRITTEN SO FAR;            
047200* THE LONGEST ONE TODAY IS "DESTINATION WAREHOUSE NOT FOUND".             
047300 01  REJECT-MESSAGE            PIC X(60) VALUE SPACES.                    
047400                                                                          
047500* ONE ERROR LINE PER REJECTED TRANSACTION - ERR-KEY-1/ERR-KEY-2           
047600* ARE PRINTED AS PLAIN NUMBERS REGARDLESS OF WHICH TRANSACTION            
047700* CODE REJECTED, SINCE TRN-KEY-1/TRN-KEY-2 MEAN DIFFERENT THINGS          
047800* (ITEM ID, WAREHOUSE ID, MANAGER ID) DEPENDING ON THE CODE - THE         
047900* OPERATOR IS EXPECTED TO KNOW WHICH IS WHICH FROM ERR-TRN-CODE.          
048000* THE LINE IS ONLY 132 BYTES WIDE BUT MOST OF THAT IS TRAILING            
048100* FILLER - THE ACTUAL DATA NEVER RUNS PAST COLUMN 83, THE SAME            
048200* WAY RESTKRPT'S RESTOCK-LINE-OUT LEAVES ROOM AT THE RIGHT EDGE.          
048300 01  ERROR-DETAIL-LINE.                                                   
048400     05  FILLER                   PIC X(01) VALUE SPACES.                 
048500     05  ERR-TRN-CODE             PIC X(04).                              
048600     05  FILLER                   PIC X(02) VALUE SPACES.                 
048700     05  ERR-KEY-1                PIC ZZZZZZ9.                            
048800     05  FILLER                   PIC X(02) VALUE SPACES.                 
048900     05  ERR-KEY-2                PIC ZZZZ9.                              
049000     05  FILLER                   PIC X(02) VALUE SPACES.                 
049100     05  ERR-MESSAGE              PIC X(60).                              
049200     05  FILLER                   PIC X(49) VALUE SPACES.                 
049300                                                                          
049400* TOTAL-LINE IS NOT ACTUALLY WRITTEN TO A FILE - IT IS MOVED INTO         
049500* AND DISPLAYED FROM, NOT WRITTEN THROUGH AN FD, SINCE THE                
049600* CONTROL TOTALS GO TO THE OPERATOR CONSOLE, NOT THE ERROR                
049700* REPORT.  TOT-LABEL/TOT-VALUE ARE REUSED FOR EVERY LINE OF THE           
049800* CLOSING DISPLAY IN 900-DISPLAY-CONTROL-TOTALS.  THE PER-CODE            
049900* BREAKDOWN LINES IN 950-DISPLAY-ONE-CODE-TOTAL DO NOT GO                 
050000* THROUGH TOTAL-LINE AT ALL, THEY DISPLAY THEIR OPERANDS                  
050100* DIRECTLY -- TOTAL-LINE IS ONLY USED FOR THE SINGLE                      
050200* "TRANSACTIONS READ" LINE AT THE TOP OF THE DISPLAY.                     
050300 01  TOTAL-LINE.                                                          
050400     05  FILLER                   PIC X(02) VALUE SPACES.                 
050500     05  TOT-LABEL             PIC X(24).                                 
050600     05  TOT-VALUE             PIC ZZZZZ9.                                
050700     05  FILLER                   PIC X(99) VALUE SPACES.                 
050800*-----------------------------------------------------------------        
050900 PROCEDURE                   DIVISION.                                    
051000*-----------------------------------------------------------------        
051100* THE PARAGRAPH NUMBERING BELOW FOLLOWS THIS SHOP'S USUAL SCHEME:         
051200* 100 IS THE SINGLE MAIN LINE, 200S ARE THE THREE MAJOR RUN               
051300* PHASES (INITIALIZE, PROCESS, TERMINATE), 300S ARE FILE-LEVEL            
051400* OPEN/LOAD/REWRITE/CLOSE WORK, 400S ARE THE THREE RAW FILE READS,        
051500* 420S ARE THE TWO RAW FILE WRITES, 600S ARE THE EIGHT PER-CODE           
051600* TRANSACTION HANDLERS, 700S/720S ARE TABLE LOOKUPS, 750/760/765/         
051700* 770 ARE TRANSFER-SPECIFIC SUPPORT, AND 800/850/900/950 ARE              
051800* ERROR-REPORT AND CONTROL-TOTAL OUTPUT.  NOTHING BELOW 600 CARES         
051900* WHICH TRANSACTION CODE IS RUNNING; EVERYTHING CODE-SPECIFIC             
052000* LIVES IN THE 600S.                                                      
052100*-----------------------------------------------------------------        
052200* MAIN LINE - INITIALIZE, PROCESS EVERY TRANSACTION ON THE FILE           
052300* ONE AT A TIME, TERMINATE.  THE PERFORM UNTIL BELOW DRIVES THE           
052400* ENTIRE RUN FROM A SINGLE CONDITION, TRAN-EOF, SET BY WHICHEVER          
052500* READ (300-READ-TRANS-FILE) LAST RAN - ONE CALL AT THE BOTTOM OF         
052600* 200-INITIALIZE-RUN TO PRIME THE FIRST RECORD, ONE CALL AT THE           
052700* BOTTOM OF 200-PROCESS-ONE-TRANSACTION TO FETCH EACH NEXT ONE.           
052800 100-MASTER-UPDATE.                                                       
052900     PERFORM 200-INITIALIZE-RUN.                                          
053000     PERFORM 200-PROCESS-ONE-TRANSACTION UNTIL TRAN-EOF.                  
053100     PERFORM 200-TERMINATE-RUN.                                           
053200     STOP RUN.                                                            
053300*-----------------------------------------------------------------        
053400* OPEN ALL FILES, LOAD THE THREE MASTERS INTO WORKING-STORAGE             
053500* TABLES, READ THE FIRST TRANSACTION.  THE LOAD ORDER MATTERS             
053600* ONLY IN THAT ALL THREE MUST FINISH BEFORE THE FIRST TRANSACTION         
053700* IS PROCESSED - WAREHOUSE, INVENTORY AND USER TABLES ARE                 
053800* INDEPENDENT OF ONE ANOTHER DURING THE LOAD ITSELF.                      
053900*-----------------------------------------------------------------        
054000 200-INITIALIZE-RUN.                                                      
054100* OPEN-INPUT-FILES OPENS ALL SIX FILES USED BY THIS RUN IN ONE            
054200* PARAGRAPH SO THE OPEN SEQUENCE IS EASY TO FIND WHEN A JCL               
054300* DD-CARD PROBLEM SHOWS UP ON THE OPERATOR CONSOLE.                       
054400     PERFORM 300-OPEN-INPUT-FILES.                                        
054500     PERFORM 300-LOAD-WAREHOUSE-TABLE                                     
054600         THRU 300-LOAD-WAREHOUSE-TABLE-EXIT.                              
054700     PERFORM 300-LOAD-INVENTORY-TABLE                                     
054800         THRU 300-LOAD-INVENTORY-TABLE-EXIT.                              
054900     PERFORM 300-LOAD-USER-TABLE                                          
055000         THRU 300-LOAD-USER-TABLE-EXIT.                                   
055100     PERFORM 300-READ-TRANS-FILE.                                         
055200*-----------------------------------------------------------------        
055300* DISPATCH ONE TRANSACTION BY CODE, WRITE THE ERROR LINE AND BUMP         
055400* THE CODE COUNT FOR WHATEVER CAME BACK, THEN READ THE NEXT ONE.          
055500* THE EVALUATE BELOW TESTS THE EIGHT TRN-CODE 88-LEVELS DEFINED           
055600* IN TRNRECPY (TRN-INV-ADD, TRN-INV-UPDATE, AND SO ON) RATHER             
055700* THAN COMPARING TRN-CODE AGAINST LITERAL VALUES DIRECTLY -- IF A         
055800* NINTH TRANSACTION CODE IS EVER ADDED, THE 88-LEVEL GOES INTO            
055900* TRNRECPY AND ONE MORE WHEN CLAUSE GOES HERE, NOTHING ELSE IN            
056000* THIS PARAGRAPH CHANGES.  THE UPSI-0 TRACE DISPLAY BELOW HAS             
056100* BEEN HERE SINCE THE WADD/WUPD/WDEL CODES WERE ADDED IN 2003             
056200* AND IS TURNED ON FROM THE JCL ONLY WHEN MIS IS CHASING A                
056300* SPECIFIC BATCH OF TRANSACTIONS THROUGH THE RUN.                         
056400 200-PROCESS-ONE-TRANSACTION.                                             
056500     ADD 1 TO TRANS-READ-CNT.                                             
056600     MOVE "N" TO REJECT-SW.                                               
056700     MOVE SPACES TO REJECT-MESSAGE.                                       
056800     EVALUATE TRUE                                                        
056900         WHEN TRN-INV-ADD                                                 
057000             PERFORM 600-PROCESS-IADD-TRANS                               
057100                 THRU 600-PROCESS-IADD-TRANS-EXIT                         
057200         WHEN TRN-INV-UPDATE                                              
057300             PERFORM 600-PROCESS-IUPD-TRANS                               
057400                 THRU 600-PROCESS-IUPD-TRANS-EXIT                         
057500         WHEN TRN-INV-DELETE                                              
057600             PERFORM 600-PROCESS-IDEL-TRANS                               
057700                 THRU 600-PROCESS-IDEL-TRANS-EXIT                         
057800         WHEN TRN-INV-QTY-ADJUST                                          
057900             PERFORM 600-PROCESS-IQTY-TRANS                               
058000                 THRU 600-PROCESS-IQTY-TRANS-EXIT                         
058100         WHEN TRN-TRANSFER                                                
058200             PERFORM 600-PROCESS-XFER-TRANS                               
058300                 THRU 600-PROCESS-XFER-TRANS-EXIT                         
058400         WHEN TRN-WHSE-ADD                                                
058500             PERFORM 600-PROCESS-WADD-TRANS                               
058600                 THRU 600-PROCESS-WADD-TRANS-EXIT                         
058700         WHEN TRN-WHSE-UPDATE                                             
058800             PERFORM 600-PROCESS-WUPD-TRANS                               
058900                 THRU 600-PROCESS-WUPD-TRANS-EXIT                         
059000         WHEN TRN-WHSE-DELETE                                             
059100             PERFORM 600-PROCESS-WDEL-TRANS                               
059200                 THRU 600-PROCESS-WDEL-TRANS-EXIT                         
059300         WHEN OTHER                                                       
059400             MOVE "Y" TO REJECT-SW                                        
059500             MOVE "UNRECOGNIZED TRANSACTION CODE" TO                      
059600                 REJECT-MESSAGE                                           
059700     END-EVALUATE.                                                        
059800     IF  REJECTED                                                         
059900         PERFORM 800-WRITE-ERROR-LINE                                     
060000     ELSE                                                                 
060100         PERFORM 850-COUNT-ACCEPT                                         
060200     END-IF.                                                              
060300     IF  UPSI-0-ON                                                        
060400         DISPLAY "WHINVUPD TRACE - CODE=" TRN-CODE                        
060500                 " REJECT=" REJECT-SW                                     
060600     END-IF.                                                              
060700     PERFORM 300-READ-TRANS-FILE.                                         
060800*-----------------------------------------------------------------        
060900* REWRITE BOTH MASTERS FROM THE UPDATED TABLES, DISPLAY CONTROL           
061000* TOTALS, CLOSE UP.  INVENTORY IS REWRITTEN BEFORE WAREHOUSE              
061100* BELOW FOR NO DEEPER REASON THAN THAT IS THE ORDER THE ORIGINAL          
061200* 1988 VERSION OF THIS PARAGRAPH USED - THE TWO MASTERS ARE               
061300* INDEPENDENT FILES AND THE ORDER COULD BE REVERSED WITHOUT               
061400* CHANGING THE OUTCOME.                                                   
061500*-----------------------------------------------------------------        
061600 200-TERMINATE-RUN.                                                       
061700     PERFORM 300-REWRITE-INVENTORY-MASTER                                 
061800         THRU 300-REWRITE-INVENTORY-MASTER-EXIT.                          
061900     PERFORM 300-REWRITE-WAREHOUSE-MASTER                                 
062000         THRU 300-REWRITE-WAREHOUSE-MASTER-EXIT.                          
062100     PERFORM 900-DISPLAY-CONTROL-TOTALS.                                  
062200     PERFORM 300-CLOSE-ALL-FILES.                                         
062300*-----------------------------------------------------------------        
062400 300-OPEN-INPUT-FILES.                                                    
062500* THE TWO MASTERS OPEN INPUT HERE AND STAY INPUT UNTIL THE RUN            
062600* ENDS -- THE REWRITE PARAGRAPHS BELOW CLOSE AND REOPEN THEM              
062700* OUTPUT ONE AT A TIME, AFTER EVERY TRANSACTION HAS BEEN                  
062800* APPLIED TO THE IN-MEMORY TABLE.  NO FILE STATUS IS CHECKED ON           
062900* ANY OF THESE OPENS -- IF A DD IS MISSING THE RUN ABENDS AND             
063000* THE OPERATOR CALLS MIS, WHICH HAS BEEN GOOD ENOUGH SINCE 1988.          
063100     OPEN INPUT  WAREHOUSE-FILE                                           
063200                 INVENTORY-FILE                                           
063300                 USER-FILE                                                
063400                 TRANS-FILE.                                              
063500     OPEN OUTPUT TRANSFER-LOG                                             
063600                 ERROR-REPORT.                                            
063700*-----------------------------------------------------------------        
063800* LOAD-WAREHOUSE-TABLE READS THE ENTIRE WAREHOUSE MASTER INTO             
063900* WAREHOUSE-TABLE, ONE ENTRY PER RECORD, IN WHATEVER ORDER THE            
064000* FILE ITSELF IS IN.  THE FILE IS MAINTAINED IN ASCENDING WH-ID           
064100* ORDER BY THE REWRITE PARAGRAPH BELOW, SO SEARCH ALL WORKS               
064200* WITHOUT AN EXTRA SORT STEP -- BUT THAT ORDER IS AN INVARIANT            
064300* THIS PROGRAM MUST PRESERVE, NOT SOMETHING GNUCOBOL OR THE               
064400* ACCESS METHOD ENFORCES FOR US.  NEXT-WH-ID IS ALSO SEEDED               
064500* HERE FROM THE HIGHEST WH-ID SEEN, ONE STEP AT A TIME AS EACH            
064600* RECORD COMES IN, SO A NEW ID NEVER COLLIDES WITH ONE ALREADY            
064700* ON THE MASTER.                                                          
064800 300-LOAD-WAREHOUSE-TABLE.                                                
064900     PERFORM 400-READ-WAREHOUSE-FILE                                      
065000         THRU 400-READ-WAREHOUSE-FILE-EXIT.                               
065100 300-LOAD-WAREHOUSE-TABLE-LOOP.                                           
065200     IF  WHSE-FILE-STAT = "10"                                            
065300         GO TO 300-LOAD-WAREHOUSE-TABLE-EXIT                              
065400     END-IF.                                                              
065500     ADD 1 TO WH-TABLE-COUNT.                                             
065600     SET WH-IDX TO WH-TABLE-COUNT.                                        
065700     MOVE WH-ID              TO WHT-ID (WH-IDX).                          
065800     MOVE WH-NAME            TO WHT-NAME (WH-IDX).                        
065900     MOVE WH-LOCATION        TO WHT-LOCATION (WH-IDX).                    
066000     MOVE WH-CAPACITY        TO WHT-CAPACITY (WH-IDX).                    
066100     MOVE WH-MANAGER-ID      TO WHT-MANAGER-ID (WH-IDX).                  
066200     MOVE WH-CONTACT-PHONE   TO WHT-CONTACT-PHONE (WH-IDX).               
066300     MOVE WH-CONTACT-EMAIL   TO WHT-CONTACT-EMAIL (WH-IDX).               
066400     MOVE WH-ACTIVE-FLAG     TO WHT-ACTIVE-FLAG (WH-IDX).                 
066500     IF  WH-ID > NEXT-WH-ID                                               
066600         MOVE WH-ID TO NEXT-WH-ID                                         
066700     END-IF.                                                              
066800     PERFORM 400-READ-WAREHOUSE-FILE                                      
066900         THRU 400-READ-WAREHOUSE-FILE-EXIT.                               
067000     GO TO 300-LOAD-WAREHOUSE-TABLE-LOOP.                                 
067100 300-LOAD-WAREHOUSE-TABLE-EXIT.                                           
067200* THE EXIT BUMPS NEXT-WH-ID ONE PAST THE HIGHEST ID SEEN SO THE           
067300* NEXT WADD TRANSACTION GETS A FRESH, UNUSED ID.                          
067400     ADD 1 TO NEXT-WH-ID.                                                 
067500*-----------------------------------------------------------------        
067600* LOAD-INVENTORY-TABLE MIRRORS LOAD-WAREHOUSE-TABLE ABOVE, FIELD          
067700* FOR FIELD AGAINST INVRECPY, SAME NEXT-ID SEEDING LOGIC.  THE            
067800* INVENTORY MASTER CAN RUN TO SEVERAL THOUSAND ITEMS ACROSS ALL           
067900* WAREHOUSES COMBINED, WHICH IS WHY INVENTORY-TABLE'S OCCURS              
068000* CLAUSE IS SIZED LARGER THAN WAREHOUSE-TABLE'S.                          
068100 300-LOAD-INVENTORY-TABLE.                                                
068200     PERFORM 400-READ-INVENTORY-FILE                                      
068300         THRU 400-READ-INVENTORY-FILE-EXIT.                               
068400 300-LOAD-INVENTORY-TABLE-LOOP.                                           
068500     IF  INVN-FILE-STAT = "10"                                            
068600         GO TO 300-LOAD-INVENTORY-TABLE-EXIT                              
068700     END-IF.                                                              
068800     ADD 1 TO INV-TABLE-COUNT.                                            
068900     SET INV-IDX TO INV-TABLE-COUNT.                                      
069000     MOVE INV-ID              TO INVT-ID (INV-IDX).                       
069100     MOVE INV-ITEM-NAME       TO INVT-ITEM-NAME (INV-IDX).                
069200     MOVE INV-DESCRIPTION     TO INVT-DESCRIPTION (INV-IDX).              
069300     MOVE INV-SKU             TO INVT-SKU (INV-IDX).                      
069400     MOVE INV-QUANTITY        TO INVT-QUANTITY (INV-IDX).                 
069500     MOVE INV-REORDER-POINT   TO INVT-REORDER-POINT (INV-IDX).            
069600     MOVE INV-REORDER-QTY     TO INVT-REORDER-QTY (INV-IDX).              
069700     MOVE INV-UNIT-PRICE      TO INVT-UNIT-PRICE (INV-IDX).               
069800     MOVE INV-WH-ID           TO INVT-WH-ID (INV-IDX).                    
069900     IF  INV-ID > NEXT-INV-ID                                             
070000         MOVE INV-ID TO NEXT-INV-ID                                       
070100     END-IF.                                                              
070200     PERFORM 400-READ-INVENTORY-FILE                                      
070300         THRU 400-READ-INVENTORY-FILE-EXIT.                               
070400     GO TO 300-LOAD-INVENTORY-TABLE-LOOP.                                 
070500 300-LOAD-INVENTORY-TABLE-EXIT.                                           
070600     ADD 1 TO NEXT-INV-ID.                                                
070700*-----------------------------------------------------------------        
070800* LOAD-USER-TABLE IS THE SIMPLEST OF THE THREE LOADERS -- SEE             
070900* THE USER-TABLE COMMENTARY IN WORKING-STORAGE FOR WHY ONLY               
071000* USRT-ID IS CARRIED.  THERE IS NO NEXT-ID GENERATOR HERE                 
071100* BECAUSE WHINVUPD NEVER ADDS A USER RECORD; THAT IS CNVUSR'S             
071200* JOB, RUN SEPARATELY EARLIER IN THE NIGHTLY STREAM.                      
071300 300-LOAD-USER-TABLE.                                                     
071400     PERFORM 400-READ-USER-FILE                                           
071500         THRU 400-READ-USER-FILE-EXIT.                                    
071600 300-LOAD-USER-TABLE-LOOP.                                                
071700     IF  USER-FILE-STAT = "10"                                            
071800         GO TO 300-LOAD-USER-TABLE-EXIT                                   
071900     END-IF.                                                              
072000     ADD 1 TO USR-TABLE-COUNT.                                            
072100     SET USR-IDX TO USR-TABLE-COUNT.                                      
072200     MOVE USR-ID TO USRT-ID (USR-IDX).                                    
072300     PERFORM 400-READ-USER-FILE                                           
072400         THRU 400-READ-USER-FILE-EXIT.                                    
072500     GO TO 300-LOAD-USER-TABLE-LOOP.                                      
072600 300-LOAD-USER-TABLE-EXIT.                                                
072700     EXIT.                                                                
072800*-----------------------------------------------------------------        
072900* READ-TRANS-FILE IS CALLED TWICE FROM 200-INITIALIZE-RUN AND             
073000* 200-PROCESS-ONE-TRANSACTION -- ONCE TO PRIME THE FIRST RECORD           
073100* BEFORE THE MAIN LOOP STARTS, ONCE AT THE BOTTOM OF EVERY PASS           
073200* THROUGH THE LOOP TO FETCH THE NEXT ONE.  TRAN-EOF-SW DRIVES             
073300* THE MAIN PERFORM UNTIL IN 100-MASTER-UPDATE DIRECTLY.                   
073400 300-READ-TRANS-FILE.                                                     
073500     READ TRANS-FILE                                                      
073600         AT END      MOVE "Y" TO TRAN-EOF-SW                              
073700         NOT AT END  CONTINUE                                             
073800     END-READ.                                                            
073900*-----------------------------------------------------------------        
074000* WRITE THE UPDATED INVENTORY TABLE BACK OUT.  THE TABLE IS BUILT         
074100* AND MAINTAINED IN INV-ID ORDER THROUGHOUT THE RUN, SO CLOSING           
074200* THE FILE AND REOPENING IT OUTPUT REPLACES THE ENTIRE MASTER IN          
074300* ONE PASS RATHER THAN REWRITING INDIVIDUAL RECORDS IN PLACE --           
074400* THIS SHOP TREATS THE WAREHOUSE AND INVENTORY MASTERS AS                 
074500* SEQUENTIAL FILES, NOT INDEXED, SO A RECORD-LEVEL REWRITE IS             
074600* NOT AN OPTION HERE THE WAY IT WOULD BE ON AN INDEXED FILE.              
074700*-----------------------------------------------------------------        
074800 300-REWRITE-INVENTORY-MASTER.                                            
074900     CLOSE INVENTORY-FILE.                                                
075000     OPEN OUTPUT INVENTORY-FILE.                                          
075100     IF  INV-TABLE-COUNT = ZERO                                           
075200         GO TO 300-REWRITE-INVENTORY-MASTER-EXIT                          
075300     END-IF.                                                              
075400     PERFORM 420-WRITE-INVENTORY-ENTRY                                    
075500         VARYING INV-IDX FROM 1 BY 1                                      
075600         UNTIL INV-IDX > INV-TABLE-COUNT.                                 
075700 300-REWRITE-INVENTORY-MASTER-EXIT.                                       
075800     EXIT.                                                                
075900*-----------------------------------------------------------------        
076000* REWRITE-WAREHOUSE-MASTER FOLLOWS THE SAME CLOSE/REOPEN-OUTPUT           
076100* PATTERN AS THE INVENTORY REWRITE ABOVE.  A WAREHOUSE FILE WITH          
076200* ZERO ENTRIES ONLY HAPPENS IF SOMEONE DELETED EVERY WAREHOUSE            
076300* RECORD FROM THE INPUT FILE BY HAND BEFORE THE RUN -- NOT A              
076400* NORMAL PRODUCTION CONDITION, BUT THE GUARD COSTS NOTHING.               
076500 300-REWRITE-WAREHOUSE-MASTER.                                            
076600     CLOSE WAREHOUSE-FILE.                                                
076700     OPEN OUTPUT WAREHOUSE-FILE.                                          
076800     IF  WH-TABLE-COUNT = ZERO                                            
076900         GO TO 300-REWRITE-WAREHOUSE-MASTER-EXIT                          
077000     END-IF.                                                              
077100     PERFORM 420-WRITE-WAREHOUSE-ENTRY                                    
077200         VARYING WH-IDX FROM 1 BY 1 UNTIL WH-IDX > WH-TABLE-COUNT.        
077300 300-REWRITE-WAREHOUSE-MASTER-EXIT.                                       
077400     EXIT.                                                                
077500*-----------------------------------------------------------------        
077600* CLOSE-ALL-FILES CLOSES EVERY FILE IN ONE STATEMENT AT THE               
077700* BOTTOM OF 200-TERMINATE-RUN.  BY THE TIME THIS RUNS BOTH                
077800* MASTERS ARE ALREADY BACK OUT TO DISK BY THE TWO REWRITE                 
077900* PARAGRAPHS ABOVE, SO THIS IS JUST HOUSEKEEPING BEFORE STOP RUN.         
078000 300-CLOSE-ALL-FILES.                                                     
078100     CLOSE INVENTORY-FILE WAREHOUSE-FILE USER-FILE TRANS-FILE             
078200           TRANSFER-LOG ERROR-REPORT.                                     
078300*-----------------------------------------------------------------        
078400* THE THREE 400-READ PARAGRAPHS ARE IDENTICAL IN SHAPE -- EACH            
078500* SETS ITS OWN FILE-STATUS FIELD TO "10" AT END OR "00" OTHERWISE         
078600* SO THE CALLING LOAD LOOP CAN TEST FOR END OF THAT ONE FILE              
078700* WITHOUT DISTURBING THE OTHER TWO MASTERS' STATUS FIELDS.                
078800 400-READ-WAREHOUSE-FILE.                                                 
078900     READ WAREHOUSE-FILE                                                  
079000         AT END      MOVE "10" TO WHSE-FILE-STAT                          
079100         NOT AT END  MOVE "00" TO WHSE-FILE-STAT                          
079200     END-READ.                                                            
079300 400-READ-WAREHOUSE-FILE-EXIT.                                            
079400     EXIT.                                                                
079500*-----------------------------------------------------------------        
079600 400-READ-INVENTORY-FILE.                                                 
079700     READ INVENTORY-FILE                                                  
079800         AT END      MOVE "10" TO INVN-FILE-STAT                          
079900         NOT AT END  MOVE "00" TO INVN-FILE-STAT                          
080000     END-READ.                                                            
080100 400-READ-INVENTORY-FILE-EXIT.                                            
080200     EXIT.                                                                
080300*-----------------------------------------------------------------        
080400 400-READ-USER-FILE.                                                      
080500     READ USER-FILE                                                       
080600         AT END      MOVE "10" TO USER-FILE-STAT                          
080700         NOT AT END  MOVE "00" TO USER-FILE-STAT                          
080800     END-READ.                                                            
080900 400-READ-USER-FILE-EXIT.                                                 
081000     EXIT.                                                                
081100*-----------------------------------------------------------------        
081200* THE TWO 420-WRITE PARAGRAPHS MOVE ONE TABLE ENTRY, FIELD BY             
081300* FIELD, INTO THE FD RECORD AND WRITE IT.  THEY ARE DRIVEN BY             
081400* THE PERFORM VARYING STATEMENTS IN THE REWRITE PARAGRAPHS                
081500* ABOVE, ONE CALL PER TABLE ENTRY, IN TABLE (ASCENDING KEY)               
081600* ORDER, WHICH IS WHAT KEEPS THE REWRITTEN MASTER FILE SORTED.            
081700 420-WRITE-INVENTORY-ENTRY.                                               
081800     MOVE INVT-ID (INV-IDX)            TO INV-ID.                         
081900     MOVE INVT-ITEM-NAME (INV-IDX)     TO INV-ITEM-NAME.                  
082000     MOVE INVT-DESCRIPTION (INV-IDX)   TO INV-DESCRIPTION.                
082100     MOVE INVT-SKU (INV-IDX)           TO INV-SKU.                        
082200     MOVE INVT-QUANTITY (INV-IDX)      TO INV-QUANTITY.                   
082300     MOVE INVT-REORDER-POINT (INV-IDX) TO INV-REORDER-POINT.              
082400     MOVE INVT-REORDER-QTY (INV-IDX)   TO INV-REORDER-QTY.                
082500     MOVE INVT-UNIT-PRICE (INV-IDX)    TO INV-UNIT-PRICE.                 
082600     MOVE INVT-WH-ID (INV-IDX)         TO INV-WH-ID.                      
082700     WRITE INVENTORY-REC.                                                 
082800*-----------------------------------------------------------------        
082900 420-WRITE-WAREHOUSE-ENTRY.                                               
083000     MOVE WHT-ID (WH-IDX)              TO WH-ID.                          
083100     MOVE WHT-NAME (WH-IDX)            TO WH-NAME.                        
083200     MOVE WHT-LOCATION (WH-IDX)        TO WH-LOCATION.                    
083300     MOVE WHT-CAPACITY (WH-IDX)        TO WH-CAPACITY.                    
083400     MOVE WHT-MANAGER-ID (WH-IDX)      TO WH-MANAGER-ID.                  
083500     MOVE WHT-CONTACT-PHONE (WH-IDX)   TO WH-CONTACT-PHONE.               
083600     MOVE WHT-CONTACT-EMAIL (WH-IDX)   TO WH-CONTACT-EMAIL.               
083700     MOVE WHT-ACTIVE-FLAG (WH-IDX)     TO WH-ACTIVE-FLAG.                 
083800     WRITE WAREHOUSE-REC.                                                 
083900*-----------------------------------------------------------------        
084000* INVENTORY MAINTENANCE - IADD.  WAREHOUSE MUST EXIST, SKU MUST           
084100* NOT ALREADY BE USED WITHIN THAT WAREHOUSE.  DESCRIPTION IS NOT          
084200* CARRIED ON THE IADD TRANSACTION LAYOUT AT ALL -- TRNRECPY HAS           
084300* NO OPERAND FOR IT ON THIS TRANSACTION CODE -- SO THE NEW ITEM           
084400* ALWAYS STARTS WITH A BLANK DESCRIPTION AND PICKS ONE UP LATER           
084500* THROUGH WHATEVER ON-LINE MAINTENANCE SCREEN EDITS THE ITEM.             
084600* NEXT-INV-ID IS ASSIGNED HERE, NOT LEFT TO THE OPERATOR, SO TWO          
084700* IADD TRANSACTIONS IN THE SAME RUN CAN NEVER COLLIDE ON ID.  THE         
084800* ORDER OF THE TWO EDITS MATTERS - WAREHOUSE EXISTENCE IS CHECKED         
084900* FIRST BECAUSE THE SKU-DUPLICATE CHECK BELOW IS SCOPED TO A              
085000* SPECIFIC WAREHOUSE (TRN-KEY-2) AND WOULD BE MEANINGLESS TO RUN          
085100* AGAINST A WAREHOUSE THAT DOES NOT EXIST.                                
085200*-----------------------------------------------------------------        
085300 600-PROCESS-IADD-TRANS.                                                  
085400     PERFORM 700-FIND-WAREHOUSE-BY-KEY-2                                  
085500         THRU 700-FIND-WAREHOUSE-BY-KEY-2-EXIT.                           
085600     IF  NOT-FOUND                                                        
085700         MOVE "Y" TO REJECT-SW                                            
085800         MOVE "WAREHOUSE NOT FOUND" TO REJECT-MESSAGE                     
085900         GO TO 600-PROCESS-IADD-TRANS-EXIT                                
086000     END-IF.                                                              
086100     PERFORM 700-FIND-SKU-IN-WAREHOUSE                                    
086200         THRU 700-FIND-SKU-IN-WAREHOUSE-EXIT.                             
086300     IF  FOUND                                                            
086400         MOVE "Y" TO REJECT-SW                                            
086500         MOVE "DUPLICATE SKU IN WAREHOUSE" TO                             
086600             REJECT-MESSAGE                                               
086700         GO TO 600-PROCESS-IADD-TRANS-EXIT                                
086800     END-IF.                                                              
086900     ADD 1 TO INV-TABLE-COUNT.                                            
087000     SET INV-IDX TO INV-TABLE-COUNT.                                      
087100     MOVE NEXT-INV-ID   TO INVT-ID (INV-IDX).                             
087200     ADD 1 TO NEXT-INV-ID.                                                
087300     MOVE TRN-NAME         TO INVT-ITEM-NAME (INV-IDX).                   
087400     MOVE SPACES           TO INVT-DESCRIPTION (INV-IDX).                 
087500     MOVE TRN-SKU          TO INVT-SKU (INV-IDX).                         
087600     MOVE TRN-QTY          TO INVT-QUANTITY (INV-IDX).                    
087700     MOVE TRN-REORDER-PT   TO INVT-REORDER-POINT (INV-IDX).               
087800     MOVE TRN-REORDER-QTY  TO INVT-REORDER-QTY (INV-IDX).                 
087900     MOVE TRN-AMOUNT       TO INVT-UNIT-PRICE (INV-IDX).                  
088000     MOVE TRN-KEY-2        TO INVT-WH-ID (INV-IDX).                       
088100 600-PROCESS-IADD-TRANS-EXIT.                                             
088200     EXIT.                                                                
088300*-----------------------------------------------------------------        
088400* INVENTORY MAINTENANCE - IUPD.  ITEM AND TARGET WAREHOUSE MUST           
088500* EXIST.  SKU UNIQUENESS IS ONLY RE-CHECKED WHEN IT CHANGES.              
088600* NOTICE THIS PARAGRAPH DOES TWO SEARCHES THAT BOTH RESET INV-IDX         
088700* AS A SIDE EFFECT -- 700-FIND-WAREHOUSE-BY-KEY-2 SETS WH-IDX             
088800* BUT DOES NOT TOUCH INV-IDX, YET SAVE-INV-IDX IS STILL NEEDED            
088900* BECAUSE 700-FIND-SKU-IN-WAREHOUSE (CALLED FURTHER DOWN WHEN             
089000* THE SKU CHANGES) DRIVES A PERFORM VARYING OVER INV-IDX ITSELF           
089100* AND LEAVES IT SITTING PAST THE END OF THE TABLE ON A MISS.              
089200* QUANTITY IS DELIBERATELY NOT UPDATED HERE -- IQTY IS THE ONLY           
089300* TRANSACTION CODE ALLOWED TO CHANGE ON-HAND QUANTITY, SO A               
089400* BUSINESS USER CANNOT SNEAK A STOCK ADJUSTMENT PAST THE IQTY             
089500* NEGATIVE-BALANCE CHECK BY ROUTING IT THROUGH IUPD INSTEAD.              
089600*-----------------------------------------------------------------        
089700 600-PROCESS-IUPD-TRANS.                                                  
089800     PERFORM 700-FIND-INVENTORY-BY-KEY-1                                  
089900         THRU 700-FIND-INVENTORY-BY-KEY-1-EXIT.                           
090000     IF  NOT-FOUND                                                        
090100         MOVE "Y" TO REJECT-SW                                            
090200         MOVE "ITEM NOT FOUND" TO REJECT-MESSAGE                          
090300         GO TO 600-PROCESS-IUPD-TRANS-EXIT                                
090400     END-IF.                                                              
090500     MOVE INV-IDX TO SAVE-INV-IDX.                                        
090600     PERFORM 700-FIND-WAREHOUSE-BY-KEY-2                                  
090700         THRU 700-FIND-WAREHOUSE-BY-KEY-2-EXIT.                           
090800     IF  NOT-FOUND                                                        
090900         MOVE "Y" TO REJECT-SW                                            
091000         MOVE "WAREHOUSE NOT FOUND" TO REJECT-MESSAGE                     
091100         GO TO 600-PROCESS-IUPD-TRANS-EXIT                                
091200     END-IF.                                                              
091300     SET INV-IDX TO SAVE-INV-IDX.                                         
091400     IF  TRN-SKU NOT = INVT-SKU (INV-IDX)                                 
091500         PERFORM 700-FIND-SKU-IN-WAREHOUSE                                
091600             THRU 700-FIND-SKU-IN-WAREHOUSE-EXIT                          
091700         IF  FOUND                                                        
091800             MOVE "Y" TO REJECT-SW                                        
091900             MOVE "DUPLICATE SKU IN WAREHOUSE" TO                         
092000             REJECT-MESSAGE                                               
092100             GO TO 600-PROCESS-IUPD-TRANS-EXIT                            
092200         END-IF                                                           
092300     END-IF.                                                              
092400     SET INV-IDX TO SAVE-INV-IDX.                                         
092500     MOVE TRN-NAME         TO INVT-ITEM-NAME (INV-IDX).                   
092600     MOVE TRN-SKU          TO INVT-SKU (INV-IDX).                         
092700     MOVE TRN-REORDER-PT   TO INVT-REORDER-POINT (INV-IDX).               
092800     MOVE TRN-REORDER-QTY  TO INVT-REORDER-QTY (INV-IDX).                 
092900     MOVE TRN-AMOUNT       TO INVT-UNIT-PRICE (INV-IDX).                  
093000     MOVE TRN-KEY-2        TO INVT-WH-ID (INV-IDX).                       
093100 600-PROCESS-IUPD-TRANS-EXIT.                                             
093200     EXIT.                                                                
093300*-----------------------------------------------------------------        
093400* INVENTORY MAINTENANCE - IDEL.  HARD DELETE - TABLE IS COMPRESSED        
093500* SO THE ASCENDING KEY STAYS DENSE FOR SEARCH ALL.  UNLIKE THE            
093600* WAREHOUSE MASTER, INVENTORY HAS NO ACTIVE-FLAG COLUMN TO SOFT           
093700* DELETE AGAINST -- INVRECPY WAS NEVER EXTENDED WITH ONE BECAUSE          
093800* A DISCONTINUED ITEM IS EXPECTED TO DISAPPEAR FROM REPORTING             
093900* IMMEDIATELY, NOT LINGER IN AN INACTIVE STATE THE WAY A CLOSED           
094000* WAREHOUSE MIGHT WHILE ITS FINAL TRANSFERS SETTLE OUT.                   
094100*-----------------------------------------------------------------        
094200 600-PROCESS-IDEL-TRANS.                                                  
094300     PERFORM 700-FIND-INVENTORY-BY-KEY-1                                  
094400         THRU 700-FIND-INVENTORY-BY-KEY-1-EXIT.                           
094500     IF  NOT-FOUND                                                        
094600         MOVE "Y" TO REJECT-SW                                            
094700         MOVE "ITEM NOT FOUND" TO REJECT-MESSAGE                          
094800         GO TO 600-PROCESS-IDEL-TRANS-EXIT                                
094900     END-IF.                                                              
095000     PERFORM 650-SHIFT-INVENTORY-ENTRY                                    
095100         VARYING SHIFT-IDX FROM INV-IDX BY 1                              
095200         UNTIL SHIFT-IDX >= INV-TABLE-COUNT.                              
095300     SUBTRACT 1 FROM INV-TABLE-COUNT.                                     
095400 600-PROCESS-IDEL-TRANS-EXIT.                                             
095500     EXIT.                                                                
095600*-----------------------------------------------------------------        
095700* SHIFT-INVENTORY-ENTRY DOES THE ACTUAL COMPRESSION FOR IDEL --           
095800* CALLED BY THE PERFORM VARYING ABOVE ONCE PER ENTRY FROM THE             
095900* DELETED SLOT TO THE OLD END OF THE TABLE, PULLING EACH ENTRY            
096000* DOWN ONE POSITION.  MOVING THE WHOLE GROUP ITEM AT ONCE (RATHER         
096100* THAN FIELD BY FIELD) KEEPS THIS TO A SINGLE STATEMENT AND               
096200* AUTOMATICALLY PICKS UP ANY FIELD ADDED TO INV-TAB-ENTRY LATER.          
096300 650-SHIFT-INVENTORY-ENTRY.                                               
096400     MOVE INV-TAB-ENTRY (SHIFT-IDX + 1)                                   
096500         TO INV-TAB-ENTRY (SHIFT-IDX).                                    
096600*-----------------------------------------------------------------        
096700* INVENTORY MAINTENANCE - IQTY.  SIGNED ADJUSTMENT, REJECTED WHOLE        
096800* IF THE RESULT WOULD GO BELOW ZERO.  TRN-QTY CARRIES ITS OWN             
096900* SIGN ON THIS TRANSACTION CODE -- A NEGATIVE VALUE REDUCES               
097000* ON-HAND QUANTITY (CYCLE COUNT ADJUSTMENT, DAMAGE WRITE-OFF), A          
097100* POSITIVE VALUE INCREASES IT (FOUND STOCK, VENDOR CORRECTION).           
097200* THIS IS THE ONLY TRANSACTION CODE WHERE TRN-QTY IS SIGNED --            
097300* EVERY OTHER CODE THAT USES TRN-QTY (IADD, XFER) TREATS IT AS            
097400* AN UNSIGNED COUNT, WHICH IS WHY XFER SEPARATELY CHECKS                  
097500* TRN-QTY NOT > ZERO BEFORE DOING ANYTHING ELSE.                          
097600*-----------------------------------------------------------------        
097700 600-PROCESS-IQTY-TRANS.                                                  
097800     PERFORM 700-FIND-INVENTORY-BY-KEY-1                                  
097900         THRU 700-FIND-INVENTORY-BY-KEY-1-EXIT.                           
098000     IF  NOT-FOUND                                                        
098100         MOVE "Y" TO REJECT-SW                                            
098200         MOVE "ITEM NOT FOUND" TO REJECT-MESSAGE                          
098300         GO TO 600-PROCESS-IQTY-TRANS-EXIT                                
098400     END-IF.                                                              
098500     IF  INVT-QUANTITY (INV-IDX) + TRN-QTY < ZERO                         
098600         MOVE "Y" TO REJECT-SW                                            
098700         MOVE "QUANTITY WOULD GO NEGATIVE" TO REJECT-MESSAGE              
098800         GO TO 600-PROCESS-IQTY-TRANS-EXIT                                
098900     END-IF.                                                              
099000     ADD TRN-QTY TO INVT-QUANTITY (INV-IDX).                              
099100 600-PROCESS-IQTY-TRANS-EXIT.                                             
099200     EXIT.                                                                
099300*-----------------------------------------------------------------        
099400* TRANSFER ENGINE - XFER.  SOURCE ITEM ID IN TRN-KEY-1, DEST              
099500* WAREHOUSE IN TRN-KEY-2, QUANTITY IN TRN-QTY, USER IN                    
099600* TRN-USER-ID.  ANY REJECT LEAVES BOTH MASTERS UNCHANGED.  ALL            
099700* FOUR EDITS (QUANTITY POSITIVE, SOURCE ITEM EXISTS, ENOUGH               
099800* QUANTITY ON HAND, DESTINATION WAREHOUSE EXISTS, USER EXISTS)            
099900* RUN BEFORE A SINGLE FIELD IS TOUCHED, SO THIS PARAGRAPH NEVER           
100000* HAS TO UNDO A PARTIAL UPDATE ON A LATE REJECT.  THE TRANSFER            
100100* LOG RECORD IS BUILT BEFORE THE MOVEMENT IS APPLIED AND                  
100200* COMPLETED AFTER, GIVING TWO WRITES PER SUCCESSFUL TRANSFER --           
100300* SEE 750/760/770 BELOW AND THE TWO-STEP-WRITE NOTE ON THE                
100400* TRANSFER-LOG SELECT CLAUSE FOR WHY THIS SHOP DOES IT THAT WAY.          
100500*-----------------------------------------------------------------        
100600 600-PROCESS-XFER-TRANS.                                                  
100700     IF  TRN-QTY NOT > ZERO                                               
100800         MOVE "Y" TO REJECT-SW                                            
100900         MOVE "TRANSFER QUANTITY MUST BE POSITIVE" TO                     
101000             REJECT-MESSAGE                                               
101100         GO TO 600-PROCESS-XFER-TRANS-EXIT                                
101200     END-IF.                                                              
101300     PERFORM 700-FIND-INVENTORY-BY-KEY-1                                  
101400         THRU 700-FIND-INVENTORY-BY-KEY-1-EXIT.                           
101500     IF  NOT-FOUND                                                        
101600         MOVE "Y" TO REJECT-SW                                            
101700         MOVE "SOURCE ITEM NOT FOUND" TO REJECT-MESSAGE                   
101800         GO TO 600-PROCESS-XFER-TRANS-EXIT                                
101900     END-IF.                                                              
102000     MOVE INV-IDX TO SAVE-INV-IDX.                                        
102100     IF  INVT-QUANTITY (INV-IDX) < TRN-QTY                                
102200         MOVE "Y" TO REJECT-SW                                            
102300         MOVE "INSUFFICIENT QUANTITY TO TRANSFER" TO                      
102400             REJECT-MESSAGE                                               
102500         GO TO 600-PROCESS-XFER-TRANS-EXIT                                
102600     END-IF.                                                              
102700     PERFORM 700-FIND-WAREHOUSE-BY-KEY-2                                  
102800         THRU 700-FIND-WAREHOUSE-BY-KEY-2-EXIT.                           
102900     IF  NOT-FOUND                                                        
103000         MOVE "Y" TO REJECT-SW                                            
103100         MOVE "DESTINATION WAREHOUSE NOT FOUND" TO                        
103200             REJECT-MESSAGE                                               
103300         GO TO 600-PROCESS-XFER-TRANS-EXIT                                
103400     END-IF.                                                              
103500     PERFORM 700-FIND-USER-BY-ID                                          
103600         THRU 700-FIND-USER-BY-ID-EXIT.                                   
103700     IF  NOT-FOUND                                                        
103800         MOVE "Y" TO REJECT-SW                                            
103900         MOVE "USER NOT FOUND" TO REJECT-MESSAGE                          
104000         GO TO 600-PROCESS-XFER-TRANS-EXIT                                
104100     END-IF.                                                              
104200     SET INV-IDX TO SAVE-INV-IDX.                                         
104300     PERFORM 750-BUILD-TRANSFER-LOG.                                      
104400     PERFORM 760-APPLY-TRANSFER-MOVEMENT                                  
104500         THRU 760-APPLY-TRANSFER-MOVEMENT-EXIT.                           
104600     PERFORM 770-COMPLETE-TRANSFER-LOG.                                   
104700     ADD 1 TO XFER-COMPLETE-CNT.                                          
104800* XFER-COMPLETE-CNT IS ONLY BUMPED ON A SUCCESSFUL TRANSFER, NOT          
104900* ON EVERY XFER TRANSACTION READ -- A REJECTED TRANSFER SHOWS UP          
105000* IN THE PER-CODE REJECT COUNT INSTEAD, SEE 850-COUNT-REJECT.             
105100 600-PROCESS-XFER-TRANS-EXIT.                                             
105200     EXIT.                                                                
105300*-----------------------------------------------------------------        
105400* WAREHOUSE MAINTENANCE - WADD.  MANAGER, IF SUPPLIED, MUST EXIST.        
105500* CAPACITY DEFAULTS TO ZERO WHEN NOT SUPPLIED.  CONTACT PHONE AND         
105600* EMAIL COME OFF TRN-WHSE-CONTACT-VIEW (SEE TRNRECPY) AND DEFAULT         
105700* TO BLANK WHEN THE TRANSACTION DOES NOT SUPPLY THEM.  LOCATION           
105800* COMES OFF TRN-WHSE-LOCATION-VIEW, ALSO IN TRNRECPY -- THE 150-          
105900* BYTE ORIGINAL RECORD HAD NO SPARE ROOM LEFT FOR A FULL 40-BYTE          
106000* LOCATION OPERAND ONCE CONTACT-VIEW CLAIMED THE REORDER-PT/QTY/          
106100* FILLER SPAN, SO THE RECORD WAS EXTENDED TO CARRY IT.  UNLIKE            
106200* WUPD BELOW, WADD HAS NO PRIOR RECORD TO KEEP VALUES FROM, SO            
106300* AN OMITTED CAPACITY SIMPLY DEFAULTS TO ZERO RATHER THAN BEING           
106400* LEFT AT SOME OTHER VALUE -- A BRAND NEW WAREHOUSE WITH ZERO             
106500* CAPACITY ON FILE IS AN EXPECTED, IF UNUSUAL, STARTING STATE             
106600* THAT GETS CORRECTED BY A FOLLOW-UP WUPD ONCE THE FACILITY IS            
106700* SURVEYED.                                                               
106800*-----------------------------------------------------------------        
106900 600-PROCESS-WADD-TRANS.                                                  
107000     IF  TRN-KEY-2 NOT = ZERO                                             
107100         MOVE TRN-KEY-2 TO MGR-ID-CHECK                                   
107200         PERFORM 700-FIND-USER-BY-KEY                                     
107300             THRU 700-FIND-USER-BY-KEY-EXIT                               
107400         IF  NOT-FOUND                                                    
107500             MOVE "Y" TO REJECT-SW                                        
107600             MOVE "MANAGER NOT FOUND" TO REJECT-MESSAGE                   
107700             GO TO 600-PROCESS-WADD-TRANS-EXIT                            
107800         END-IF                                                           
107900     END-IF.                                                              
108000     ADD 1 TO WH-TABLE-COUNT.                                             
108100     SET WH-IDX TO WH-TABLE-COUNT.                                        
108200     MOVE NEXT-WH-ID     TO WHT-ID (WH-IDX).                              
108300     ADD 1 TO NEXT-WH-ID.                                                 
108400     MOVE TRN-NAME          TO WHT-NAME (WH-IDX).                         
108500     MOVE TRN-LOCATION      TO WHT-LOCATION (WH-IDX).                     
108600     IF  TRN-AMOUNT = ZERO                                                
108700         MOVE ZERO TO WHT-CAPACITY (WH-IDX)                               
108800     ELSE                                                                 
108900         MOVE TRN-AMOUNT TO WHT-CAPACITY (WH-IDX)                         
109000     END-IF.                                                              
109100     MOVE TRN-KEY-2         TO WHT-MANAGER-ID (WH-IDX).                   
109200     MOVE TRN-CONTACT-PHONE TO WHT-CONTACT-PHONE (WH-IDX).                
109300     MOVE TRN-CONTACT-EMAIL TO WHT-CONTACT-EMAIL (WH-IDX).                
109400     MOVE "Y"               TO WHT-ACTIVE-FLAG (WH-IDX).                  
109500 600-PROCESS-WADD-TRANS-EXIT.                                             
109600     EXIT.                                                                
109700*-----------------------------------------------------------------        
109800* WAREHOUSE MAINTENANCE - WUPD.  ACTIVE FLAG IS NOT TOUCHED HERE.         
109900* WDEL AND WUPD ARE KEPT AS SEPARATE TRANSACTION CODES RATHER             
110000* THAN LETTING WUPD ALSO TOGGLE THE ACTIVE FLAG SO A REGULAR              
110100* MAINTENANCE UPDATE CAN NEVER ACCIDENTALLY REACTIVATE A CLOSED           
110200* WAREHOUSE.                                                              
110300* CAPACITY IS THE ONLY OPERAND WITH KEEP-PRIOR TREATMENT: WHEN            
110400* TRN-AMOUNT IS ZERO (NOT SUPPLIED) THE WAREHOUSE'S EXISTING              
110500* WHT-CAPACITY IS LEFT ALONE.  NAME, LOCATION, MANAGER, CONTACT           
110600* PHONE AND CONTACT EMAIL ALL REPLACE UNCONDITIONALLY, EVEN WHEN          
110700* THE INCOMING OPERAND IS BLANK -- WHSEMAIN (THE ON-LINE SCREEN           
110800* THAT BUILDS THE WUPD TRANSACTION) ALWAYS PRE-FILLS ALL FIVE OF          
110900* THOSE FIELDS WITH THE WAREHOUSE'S CURRENT VALUES BEFORE LETTING         
111000* THE OPERATOR EDIT THEM, SO A BLANK ON THE WIRE MEANS THE                
111100* OPERATOR DELIBERATELY CLEARED THE FIELD, NOT THAT THE OPERAND           
111200* WAS OMITTED.  CAPACITY GETS THE SPECIAL CASE BECAUSE IT IS THE          
111300* ONE NUMERIC FIELD ON THIS SCREEN WHERE ZERO IS ALSO A VALID             
111400* REAL VALUE, SO THE SCREEN CANNOT TELL "OPERATOR TYPED ZERO"             
111500* FROM "OPERATOR LEFT IT BLANK" THE SAME WAY IT CAN FOR THE               
111600* ALPHANUMERIC FIELDS -- SEE THE 07/21/03 CHANGE-LOG ENTRY THAT           
111700* ADDED THE CONTACT OPERANDS IN THE FIRST PLACE.                          
111800*-----------------------------------------------------------------        
111900 600-PROCESS-WUPD-TRANS.                                                  
112000     PERFORM 700-FIND-WAREHOUSE-BY-TRN-KEY-1                              
112100         THRU 700-FIND-WAREHOUSE-BY-TRN-KEY-1-EXIT.                       
112200     IF  NOT-FOUND                                                        
112300         MOVE "Y" TO REJECT-SW                                            
112400         MOVE "WAREHOUSE NOT FOUND" TO REJECT-MESSAGE                     
112500         GO TO 600-PROCESS-WUPD-TRANS-EXIT                                
112600     END-IF.                                                              
112700     IF  TRN-KEY-2 NOT = ZERO                                             
112800         MOVE TRN-KEY-2 TO MGR-ID-CHECK                                   
112900         PERFORM 700-FIND-USER-BY-KEY                                     
113000             THRU 700-FIND-USER-BY-KEY-EXIT                               
113100         IF  NOT-FOUND                                                    
113200             MOVE "Y" TO REJECT-SW                                        
113300             MOVE "MANAGER NOT FOUND" TO REJECT-MESSAGE                   
113400             GO TO 600-PROCESS-WUPD-TRANS-EXIT                            
113500         END-IF                                                           
113600     END-IF.                                                              
113700     MOVE TRN-NAME          TO WHT-NAME (WH-IDX).                         
113800     MOVE TRN-LOCATION      TO WHT-LOCATION (WH-IDX).                     
113900     IF  TRN-AMOUNT NOT = ZERO                                            
114000         MOVE TRN-AMOUNT TO WHT-CAPACITY (WH-IDX)                         
114100     END-IF.                                                              
114200     MOVE TRN-KEY-2         TO WHT-MANAGER-ID (WH-IDX).                   
114300     MOVE TRN-CONTACT-PHONE TO WHT-CONTACT-PHONE (WH-IDX).                
114400     MOVE TRN-CONTACT-EMAIL TO WHT-CONTACT-EMAIL (WH-IDX).                
114500 600-PROCESS-WUPD-TRANS-EXIT.                                             
114600     EXIT.                                                                
114700*-----------------------------------------------------------------        
114800* WAREHOUSE MAINTENANCE - WDEL.  SOFT DELETE, RECORD IS RETAINED.         
114900* SETTING WHT-ACTIVE-FLAG TO "N" IS THE ONLY CHANGE MADE -- NAME,         
115000* LOCATION, CAPACITY AND THE MANAGER/CONTACT FIELDS ALL STAY AS           
115100* THEY WERE.  A CLOSED WAREHOUSE CAN STILL SHOW UP ON HISTORICAL          
115200* REPORTING AND STILL OWNS WHATEVER INVENTORY WAS NOT TRANSFERRED         
115300* OUT BEFOREHAND -- THIS PROGRAM DOES NOT FORCE A ZERO-BALANCE            
115400* CHECK BEFORE ALLOWING A WDEL, THAT IS AN OPERATOR PROCEDURE             
115500* ISSUE, NOT SOMETHING WHINVUPD ENFORCES.                                 
115600*-----------------------------------------------------------------        
115700 600-PROCESS-WDEL-TRANS.                                                  
115800     PERFORM 700-FIND-WAREHOUSE-BY-TRN-KEY-1                              
115900         THRU 700-FIND-WAREHOUSE-BY-TRN-KEY-1-EXIT.                       
116000     IF  NOT-FOUND                                                        
116100         MOVE "Y" TO REJECT-SW                                            
116200         MOVE "WAREHOUSE NOT FOUND" TO REJECT-MESSAGE                     
116300         GO TO 600-PROCESS-WDEL-TRANS-EXIT                                
116400     END-IF.                                                              
116500     MOVE "N" TO WHT-ACTIVE-FLAG (WH-IDX).                                
116600 600-PROCESS-WDEL-TRANS-EXIT.                                             
116700     EXIT.                                                                
116800*-----------------------------------------------------------------        
116900* TABLE LOOKUPS - THE WAREHOUSE, INVENTORY AND USER TABLES ARE            
117000* ALL KEPT IN ASCENDING KEY ORDER SO SEARCH ALL APPLIES BELOW.            
117100* EACH LOOKUP LEAVES ITS TABLE'S INDEX (WH-IDX, INV-IDX OR                
117200* USR-IDX) POSITIONED ON THE MATCHING ENTRY WHEN FOUND-SW COMES           
117300* BACK "Y" -- CALLERS RELY ON THAT INDEX STILL BEING SET                  
117400* CORRECTLY WHEN THEY GO ON TO MOVE FIELDS OUT OF THE TABLE, SO           
117500* NOTHING MUST RUN BETWEEN THE PERFORM AND THE FIELD-LEVEL MOVES          
117600* THAT WOULD DISTURB THE SAME INDEX (SEE THE SAVE-INV-IDX NOTE            
117700* IN 600-PROCESS-IUPD-TRANS-EXIT FOR WHERE THIS BIT SOMEONE).             
117800* THE TWO WAREHOUSE LOOKUPS BELOW ARE OTHERWISE IDENTICAL AND             
117900* EXIST SEPARATELY ONLY BECAUSE ONE COMPARES AGAINST TRN-KEY-1            
118000* (THE WUPD/WDEL TARGET) AND THE OTHER AGAINST TRN-KEY-2 (THE             
118100* DESTINATION WAREHOUSE ON IADD/IUPD/XFER/WADD/WUPD) -- COLLAPSING        
118200* THEM INTO ONE PARAGRAPH WITH A PASSED-IN KEY WOULD REQUIRE              
118300* LINKAGE THIS PROGRAM DOES NOT HAVE, SINCE IT IS NOT A CALLED            
118400* SUBPROGRAM.                                                             
118500*-----------------------------------------------------------------        
118600 700-FIND-WAREHOUSE-BY-KEY-2.                                             
118700     MOVE "N" TO FOUND-SW.                                                
118800     SEARCH ALL WH-TAB-ENTRY                                              
118900         AT END      MOVE "N" TO FOUND-SW                                 
119000         WHEN WHT-ID (WH-IDX) = TRN-KEY-2                                 
119100                     MOVE "Y" TO FOUND-SW                                 
119200     END-SEARCH.                                                          
119300 700-FIND-WAREHOUSE-BY-KEY-2-EXIT.                                        
119400     EXIT.                                                                
119500*-----------------------------------------------------------------        
119600 700-FIND-WAREHOUSE-BY-TRN-KEY-1.                                         
119700     MOVE "N" TO FOUND-SW.                                                
119800     SEARCH ALL WH-TAB-ENTRY                                              
119900         AT END      MOVE "N" TO FOUND-SW                                 
120000         WHEN WHT-ID (WH-IDX) = TRN-KEY-1                                 
120100                     MOVE "Y" TO FOUND-SW                                 
120200     END-SEARCH.                                                          
120300 700-FIND-WAREHOUSE-BY-TRN-KEY-1-EXIT.                                    
120400     EXIT.                                                                
120500*-----------------------------------------------------------------        
120600 700-FIND-INVENTORY-BY-KEY-1.                                             
120700     MOVE "N" TO FOUND-SW.                                                
120800     SEARCH ALL INV-TAB-ENTRY                                             
120900         AT END      MOVE "N" TO FOUND-SW                                 
121000         WHEN INVT-ID (INV-IDX) = TRN-KEY-1                               
121100                     MOVE "Y" TO FOUND-SW                                 
121200     END-SEARCH.                                                          
121300 700-FIND-INVENTORY-BY-KEY-1-EXIT.                                        
121400     EXIT.                                                                
121500*-----------------------------------------------------------------        
121600* LINEAR SEARCH - SKU IS NOT A TABLE KEY, ONLY UNIQUE WITHIN ONE          
121700* WAREHOUSE, SO A KEYED SEARCH DOES NOT APPLY HERE.  THIS WALKS           
121800* THE ENTIRE INVENTORY TABLE EVERY TIME IT RUNS EVEN THOUGH               
121900* FOUND-SW MAY GO "Y" ON THE FIRST ENTRY -- 720-CHECK-SKU-ENTRY           
122000* HAS NO WAY TO SHORT-CIRCUIT A PERFORM VARYING EARLY OTHER THAN          
122100* A GO TO, WHICH THIS SHOP AVOIDS INSIDE A ONE-LINE HELPER                
122200* PARAGRAPH LIKE THIS ONE.  AT THE TABLE SIZE THIS PROGRAM RUNS           
122300* AT, THE WASTED COMPARES ARE NOT WORTH THE EXTRA CONTROL FLOW.           
122400*-----------------------------------------------------------------        
122500 700-FIND-SKU-IN-WAREHOUSE.                                               
122600     MOVE "N" TO FOUND-SW.                                                
122700     PERFORM 720-CHECK-SKU-ENTRY                                          
122800         VARYING INV-IDX FROM 1 BY 1                                      
122900         UNTIL INV-IDX > INV-TABLE-COUNT.                                 
123000 700-FIND-SKU-IN-WAREHOUSE-EXIT.                                          
123100     EXIT.                                                                
123200*-----------------------------------------------------------------        
123300* CHECK-SKU-ENTRY IS THE ONE-LINE BODY OF THE LINEAR SCAN ABOVE           
123400* -- CALLED ONCE PER TABLE ENTRY REGARDLESS OF WHETHER A MATCH            
123500* WAS ALREADY FOUND ON AN EARLIER ENTRY, SO IT MUST NOT ASSUME            
123600* FOUND-SW STARTS "N" ON EVERY CALL; IT ONLY EVER SETS IT "Y".            
123700 720-CHECK-SKU-ENTRY.                                                     
123800     IF  INVT-WH-ID (INV-IDX) = TRN-KEY-2                                 
123900         AND INVT-SKU (INV-IDX) = TRN-SKU                                 
124000         MOVE "Y" TO FOUND-SW                                             
124100     END-IF.                                                              
124200*-----------------------------------------------------------------        
124300* FIND-USER-BY-ID CONFIRMS THE INITIATING USER ON AN XFER                 
124400* TRANSACTION EXISTS -- IT DOES NOT CHECK THE USER'S ROLE, THAT           
124500* EDIT ALREADY HAPPENED WHEN THE TRANSACTION WAS ORIGINATED               
124600* ON-LINE (SEE USRVALID FOR THE ROLE-CODE VALIDATION LOGIC).              
124700 700-FIND-USER-BY-ID.                                                     
124800     MOVE "N" TO FOUND-SW.                                                
124900     SEARCH ALL USR-TAB-ENTRY                                             
125000         AT END      MOVE "N" TO FOUND-SW                                 
125100         WHEN USRT-ID (USR-IDX) = TRN-USER-ID                             
125200                     MOVE "Y" TO FOUND-SW                                 
125300     END-SEARCH.                                                          
125400 700-FIND-USER-BY-ID-EXIT.                                                
125500     EXIT.                                                                
125600*-----------------------------------------------------------------        
125700* FIND-USER-BY-KEY IS THE MANAGER-ID EDIT USED BY WADD AND WUPD           
125800* -- MGR-ID-CHECK IS LOADED BY THE CALLER BEFORE THIS RUNS SINCE          
125900* THE SEARCH KEY IS A WORKING-STORAGE FIELD, NOT TRN-USER-ID              
126000* ITSELF (THE MANAGER ID ON A WAREHOUSE TRANSACTION TRAVELS IN            
126100* TRN-KEY-2, NOT IN THE TRANSACTION'S OWN USER-ID OPERAND).               
126200 700-FIND-USER-BY-KEY.                                                    
126300     MOVE "N" TO FOUND-SW.                                                
126400     SEARCH ALL USR-TAB-ENTRY                                             
126500         AT END      MOVE "N" TO FOUND-SW                                 
126600         WHEN USRT-ID (USR-IDX) = MGR-ID-CHECK                            
126700                     MOVE "Y" TO FOUND-SW                                 
126800     END-SEARCH.                                                          
126900 700-FIND-USER-BY-KEY-EXIT.                                               
127000     EXIT.                                                                
127100*-----------------------------------------------------------------        
127200* TRANSFER SUPPORT PARAGRAPHS -- CALLED ONLY FROM                         
127300* 600-PROCESS-XFER-TRANS, IN THE ORDER BUILD, APPLY, COMPLETE.            
127400* SPLITTING THE TRANSFER LOG WRITE INTO A BUILD/COMPLETE PAIR             
127500* AROUND THE MOVEMENT ITSELF LETS AN OPERATOR SEE A TRANSFER SIT          
127600* IN "IN-TRANSIT" STATUS IF THE RUN WERE EVER TO ABEND BETWEEN            
127700* THE TWO -- IN PRACTICE THAT WINDOW IS A HANDFUL OF STATEMENTS,          
127800* BUT THE STATUS FIELD HAS BEEN THERE SINCE THE FEATURE WAS               
127900* FIRST WRITTEN AND NOBODY HAS ASKED TO SIMPLIFY IT.                      
128000 750-BUILD-TRANSFER-LOG.                                                  
128100     ADD 1 TO NEXT-TRF-ID.                                                
128200     MOVE NEXT-TRF-ID    TO TRF-ID.                                       
128300     MOVE INVT-WH-ID (INV-IDX) TO TRF-SOURCE-WH-ID.                       
128400     MOVE TRN-KEY-2         TO TRF-DEST-WH-ID.                            
128500     MOVE TRN-KEY-1         TO TRF-INV-ID.                                
128600     MOVE TRN-QTY           TO TRF-QUANTITY.                              
128700     MOVE "IN-TRANSIT"      TO TRF-STATUS.                                
128800     MOVE TRN-USER-ID       TO TRF-INITIATED-BY.                          
128900     MOVE SPACES            TO TRF-COMPLETED-DATE.                        
129000*-----------------------------------------------------------------        
129100* APPLY-TRANSFER-MOVEMENT DOES THE ACTUAL INVENTORY MOVEMENT --           
129200* SUBTRACT FROM SOURCE, THEN EITHER MERGE INTO AN EXISTING                
129300* DESTINATION ENTRY FOR THE SAME SKU OR CREATE A NEW ONE.  THE            
129400* MERGE SCAN (765-CHECK-DEST-MERGE, DRIVEN BY DEST-INV-IDX) MUST          
129500* USE ITS OWN INDEX RATHER THAN INV-IDX BECAUSE INV-IDX IS STILL          
129600* POINTING AT THE SOURCE ENTRY AND IS NEEDED AGAIN BELOW WHEN             
129700* THE NEW-ENTRY BRANCH COPIES ITEM NAME, DESCRIPTION, SKU AND             
129800* PRICING FROM THE SOURCE ITEM TO THE NEW DESTINATION ENTRY.              
129900 760-APPLY-TRANSFER-MOVEMENT.                                             
130000     SUBTRACT TRN-QTY FROM INVT-QUANTITY (INV-IDX).                       
130100     MOVE "N" TO DEST-FOUND-SW.                                           
130200     PERFORM 765-CHECK-DEST-MERGE                                         
130300         VARYING DEST-INV-IDX FROM 1 BY 1                                 
130400         UNTIL DEST-INV-IDX > INV-TABLE-COUNT.                            
130500     IF  DEST-FOUND                                                       
130600         GO TO 760-APPLY-TRANSFER-MOVEMENT-EXIT                           
130700     END-IF.                                                              
130800     ADD 1 TO INV-TABLE-COUNT.                                            
130900     SET DEST-INV-IDX TO INV-TABLE-COUNT.                                 
131000     MOVE NEXT-INV-ID  TO INVT-ID (DEST-INV-IDX).                         
131100     ADD 1 TO NEXT-INV-ID.                                                
131200     MOVE INVT-ITEM-NAME (INV-IDX)     TO                                 
131300         INVT-ITEM-NAME (DEST-INV-IDX).                                   
131400     MOVE INVT-DESCRIPTION (INV-IDX)   TO                                 
131500         INVT-DESCRIPTION (DEST-INV-IDX).                                 
131600     MOVE INVT-SKU (INV-IDX)           TO                                 
131700         INVT-SKU (DEST-INV-IDX).                                         
131800     MOVE TRN-QTY                      TO                                 
131900         INVT-QUANTITY (DEST-INV-IDX).                                    
132000     MOVE INVT-REORDER-POINT (INV-IDX) TO                                 
132100         INVT-REORDER-POINT (DEST-INV-IDX).                               
132200     MOVE INVT-REORDER-QTY (INV-IDX)   TO                                 
132300         INVT-REORDER-QTY (DEST-INV-IDX).                                 
132400     MOVE INVT-UNIT-PRICE (INV-IDX)    TO                                 
132500         INVT-UNIT-PRICE (DEST-INV-IDX).                                  
132600     MOVE TRN-KEY-2                    TO                                 
132700         INVT-WH-ID (DEST-INV-IDX).                                       
132800 760-APPLY-TRANSFER-MOVEMENT-EXIT.                                        
132900     EXIT.                                                                
133000*-----------------------------------------------------------------        
133100* CHECK-DEST-MERGE IS THE ONE-LINE BODY OF THE DESTINATION SCAN           
133200* -- IT ADDS TRN-QTY DIRECTLY TO THE MATCHING DESTINATION ENTRY           
133300* THE MOMENT A MATCH IS FOUND, EVEN THOUGH THE PERFORM VARYING            
133400* CONTINUES SCANNING PAST IT (SAME TRADE-OFF AS THE SKU-DUPLICATE         
133500* CHECK ABOVE) -- DEST-FOUND-SW GOING "Y" ONCE IS ENOUGH FOR THE          
133600* CALLER TO KNOW A MERGE HAPPENED, SO THE EXTRA COMPARES ON A             
133700* SECOND PASS DO NO HARM.                                                 
133800 765-CHECK-DEST-MERGE.                                                    
133900     IF  INVT-WH-ID (DEST-INV-IDX) = TRN-KEY-2                            
134000         AND INVT-SKU (DEST-INV-IDX) = INVT-SKU (INV-IDX)                 
134100         MOVE "Y" TO DEST-FOUND-SW                                        
134200         ADD TRN-QTY TO INVT-QUANTITY (DEST-INV-IDX)                      
134300     END-IF.                                                              
134400*-----------------------------------------------------------------        
134500* COMPLETE-TRANSFER-LOG STAMPS THE LOG RECORD "COMPLETED" WITH            
134600* THE CURRENT DATE AND TIME AND WRITES IT.  THE ACCEPT FROM DATE          
134700* AND ACCEPT FROM TIME BELOW ARE THE SAME PATTERN USED IN                 
134800* 900-DISPLAY-CONTROL-TOTALS FURTHER DOWN -- BOTH GO THROUGH              
134900* CURRENT-DATE-TIME AND ITS X-VIEW REDEFINES RATHER THAN A                
135000* DEDICATED DATE-STAMP FIELD, SINCE THIS SHOP KEEPS ONE COPY OF           
135100* THE CURRENT-DATE-TIME GROUP PER PROGRAM AND REUSES IT WHEREVER          
135200* A TIMESTAMP IS NEEDED.                                                  
135300 770-COMPLETE-TRANSFER-LOG.                                               
135400     ACCEPT CURRENT-DATE-TIME FROM DATE YYYYMMDD.                         
135500     ACCEPT CDT-HOUR FROM TIME.                                           
135600     MOVE "COMPLETED"        TO TRF-STATUS.                               
135700     MOVE CDT-YEAR        TO TRF-CD-YEAR.                                 
135800     MOVE CDT-MONTH       TO TRF-CD-MONTH.                                
135900     MOVE CDT-DAY         TO TRF-CD-DAY.                                  
136000     MOVE CDT-HOUR        TO TRF-CD-HOUR.                                 
136100     MOVE CDT-MINUTE      TO TRF-CD-MINUTE.                               
136200     MOVE CDT-SECOND      TO TRF-CD-SECOND.                               
136300     WRITE TRANSFER-REC.                                                  
136400*-----------------------------------------------------------------        
136500* ERROR REPORT AND CONTROL-TOTAL SUPPORT.  WRITE-ERROR-LINE FIRES         
136600* FOR EVERY REJECTED TRANSACTION, REGARDLESS OF TRANSACTION CODE          
136700* OR REJECT REASON -- REJECT-MESSAGE WAS ALREADY SET BY WHICHEVER         
136800* 600-PROCESS PARAGRAPH DETECTED THE PROBLEM BEFORE CONTROL EVER          
136900* GETS HERE, SO THIS PARAGRAPH ONLY HAS TO FORMAT AND WRITE THE           
137000* LINE, THEN BUMP THE REJECT COUNT FOR THE APPROPRIATE CODE.              
137100*-----------------------------------------------------------------        
137200 800-WRITE-ERROR-LINE.                                                    
137300     MOVE SPACES         TO ERROR-DETAIL-LINE.                            
137400     MOVE TRN-CODE        TO ERR-TRN-CODE.                                
137500     MOVE TRN-KEY-1        TO ERR-KEY-1.                                  
137600     MOVE TRN-KEY-2        TO ERR-KEY-2.                                  
137700     MOVE REJECT-MESSAGE TO ERR-MESSAGE.                                  
137800     WRITE ERROR-LINE-OUT FROM ERROR-DETAIL-LINE.                         
137900     PERFORM 850-COUNT-REJECT.                                            
138000*-----------------------------------------------------------------        
138100* COUNT-ACCEPT LOOKS UP TRN-CODE IN CODE-TABLE (LOADED ONCE AT            
138200* THE TOP OF WORKING-STORAGE FROM CODE-TABLE-LOAD, SEE THAT               
138300* COMMENT FOR THE LOAD-THEN-REDEFINE TRICK) AND BUMPS THE                 
138400* MATCHING ACCEPT-CNT SUBSCRIPT.  THERE IS NO AT-END BRANCH THAT          
138500* DOES ANYTHING -- AN UNRECOGNIZED CODE CAN NEVER REACH THIS              
138600* PARAGRAPH BECAUSE 200-PROCESS-ONE-TRANSACTION ALREADY ROUTED            
138700* IT TO THE REJECT PATH VIA THE EVALUATE'S WHEN OTHER CLAUSE.             
138800 850-COUNT-ACCEPT.                                                        
138900     SET CODE-IDX TO 1.                                                   
139000     SEARCH CODE-ENTRY                                                    
139100         AT END      CONTINUE                                             
139200         WHEN CODE-ENTRY (CODE-IDX) = TRN-CODE                            
139300                     ADD 1 TO ACCEPT-CNT (CODE-IDX)                       
139400     END-SEARCH.                                                          
139500*-----------------------------------------------------------------        
139600* COUNT-REJECT IS THE MIRROR IMAGE OF COUNT-ACCEPT ABOVE, WITH            
139700* ONE DIFFERENCE -- ITS AT-END BRANCH DOES DO SOMETHING, BUMPING          
139800* REJECT-UNKNOWN-CNT, BECAUSE THIS IS THE ONE PLACE AN                    
139900* UNRECOGNIZED TRANSACTION CODE ACTUALLY LANDS (VIA                       
140000* 800-WRITE-ERROR-LINE, WHICH CALLS THIS PARAGRAPH FOR EVERY              
140100* REJECT REGARDLESS OF WHETHER THE CODE WAS EVEN VALID).                  
140200 850-COUNT-REJECT.                                                        
140300     SET CODE-IDX TO 1.                                                   
140400     SEARCH CODE-ENTRY                                                    
140500         AT END      ADD 1 TO REJECT-UNKNOWN-CNT                          
140600         WHEN CODE-ENTRY (CODE-IDX) = TRN-CODE                            
140700                     ADD 1 TO REJECT-CNT (CODE-IDX)                       
140800     END-SEARCH.                                                          
140900*-----------------------------------------------------------------        
141000* DISPLAY-CONTROL-TOTALS RUNS ONCE, AT THE END OF THE RUN, AFTER          
141100* BOTH MASTERS HAVE ALREADY BEEN REWRITTEN.  EVERYTHING GOES TO           
141200* THE OPERATOR CONSOLE VIA DISPLAY, NOT TO A REPORT FILE -- THIS          
141300* SHOP HAS NEVER PRINTED WHINVUPD'S CONTROL TOTALS, THEY ARE              
141400* READ OFF THE JOB LOG THE NEXT MORNING IF ANYONE ASKS.  THE              
141500* PER-CODE BREAKDOWN IS PRODUCED BY THE PERFORM VARYING BELOW,            
141600* ONE CALL TO 950-DISPLAY-ONE-CODE-TOTAL PER ENTRY IN CODE-TABLE.         
141700 900-DISPLAY-CONTROL-TOTALS.                                              
141800     ACCEPT CURRENT-DATE-TIME FROM DATE YYYYMMDD.                         
141900     ACCEPT CDT-HOUR FROM TIME.                                           
142000     DISPLAY "WHINVUPD - CONTROL TOTALS AS OF "                           
142100             CURRENT-DATE-TIME-X.                                         
142200     MOVE "TRANSACTIONS READ      " TO TOT-LABEL.                         
142300     MOVE TRANS-READ-CNT TO TOT-VALUE.                                    
142400     DISPLAY TOT-LABEL TOT-VALUE.                                         
142500     PERFORM 950-DISPLAY-ONE-CODE-TOTAL                                   
142600         VARYING CODE-IDX FROM 1 BY 1 UNTIL CODE-IDX > 8.                 
142700     DISPLAY "  TRANSFERS COMPLETED=" XFER-COMPLETE-CNT.                  
142800     DISPLAY "  UNRECOGNIZED CODE REJECTS=" REJECT-UNKNOWN-CNT.           
142900*-----------------------------------------------------------------        
143000* DISPLAY-ONE-CODE-TOTAL PRINTS ONE LINE PER TRANSACTION CODE,            
143100* SHOWING BOTH THE ACCEPT AND REJECT COUNT SIDE BY SIDE SO AN             
143200* OPERATOR SCANNING THE JOB LOG CAN SPOT A CODE WITH AN                   
143300* UNUSUALLY HIGH REJECT RATE WITHOUT HAVING TO GO BACK TO THE             
143400* ERROR REPORT ITSELF.                                                    
143500 950-DISPLAY-ONE-CODE-TOTAL.                                              
143600     DISPLAY "  " CODE-ENTRY (CODE-IDX)                                   
143700             " ACCEPTED=" ACCEPT-CNT (CODE-IDX)                           
143800             " REJECTED=" REJECT-CNT (CODE-IDX).                          
