000100*****************************************************************         
000200* RESTKRPT  -  RESTOCK REPORT                                             
000300*    SCANS THE (UPDATED) INVENTORY MASTER, FLAGS EVERY ITEM AT OR         
000400*    BELOW ITS REORDER POINT, AND PRINTS THE RESTOCK REPORT SORTED        
000500*    BY WAREHOUSE THEN ITEM, WITH A WAREHOUSE CONTROL BREAK AND           
000600*    GRAND TOTALS.  RUN AFTER WHINVUPD SO THE MASTERS ARE CURRENT.        
000700*    NEITHER MASTER FILE IS INDEXED - THIS REPORT IS A STRAIGHT           
000800*    TWO-PASS JOB: PASS ONE LOADS BOTH MASTERS INTO WORKING-              
000900*    STORAGE TABLES (WAREHOUSE NAMES, THEN RESTOCK CANDIDATES),           
001000*    PASS TWO WALKS THE SORTED RESTOCK TABLE AND WRITES THE               
001100*    REPORT.  THIS PROGRAM CALLS THE EXTVALUE SUBPROGRAM ONCE             
001200*    PER DETAIL LINE TO COMPUTE THE EXTENDED REORDER VALUE.               
001300*    SCHEDULED NIGHTLY, LAST STEP IN THE WAREHOUSE STREAM, RIGHT          
001400*    AFTER WHINVUPD - OPERATIONS PULLS THIS REPORT EVERY MORNING          
001500*    TO DECIDE WHAT GOES ON THE DAY'S PURCHASE ORDERS.  IT WRITES         
001600*    NO FILES OF ITS OWN AND UPDATES NEITHER MASTER - PURELY A            
001700*    READ-AND-PRINT PASS.                                                 
001800*-----------------------------------------------------------------        
001900 IDENTIFICATION              DIVISION.                                    
002000*-----------------------------------------------------------------        
002100* PROGRAM-ID BLOCK - SAME FORMAT ACROSS ALL FIVE PROGRAMS IN              
002200* THIS SYSTEM: AUTHOR IS THE ORIGINAL WRITER OF RECORD, NOT               
002300* NECESSARILY THE MOST RECENT MAINTAINER (SEE THE CHANGE LOG              
002400* BELOW FOR WHO TOUCHED WHAT SINCE).  DATE-COMPILED IS LEFT               
002500* BLANK PER SHOP STANDARD SO THE COMPILER STAMPS IT AT BUILD              
002600* TIME RATHER THAN CARRYING A STALE HAND-TYPED VALUE.                     
002700 PROGRAM-ID.                 RESTKRPT.                                    
002800 AUTHOR.                     R. T. MARSH.                                 
002900 INSTALLATION.               CONTINENTAL WHSE SYSTEMS - MIS DEPT.         
003000 DATE-WRITTEN.                APRIL 02, 1989.                             
003100 DATE-COMPILED.                                                           
003200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
003300                              ONLY.  NOT FOR RELEASE OUTSIDE MIS.         
003400*-----------------------------------------------------------------        
003500* CHANGE LOG                                                              
003600*    04/02/89  RTM  0032  ORIGINAL PROGRAM - REPLACES THE MANUAL          
003700*                         MONTHLY REORDER TALLY SHEET.  ORIGINAL          
003800*                         VERSION PRINTED ONE FLAT LIST, INVENTORY        
003900*                         FILE ORDER, NO WAREHOUSE GROUPING               
004000*    11/09/89  RTM  0041  ADDED PER-WAREHOUSE SUBTOTAL BREAK,             
004100*                         PREVIOUSLY ONE COMBINED LIST.  REQUESTED        
004200*                         BY WAREHOUSE OPS SO EACH SITE MANAGER           
004300*                         COULD PULL JUST THEIR OWN PAGES                 
004400*    02/11/94  RTM  0078  EXTENDED VALUE NOW COMPUTED BY CALLING          
004500*                         EXTVALUE INSTEAD OF IN-LINE COMPUTE -           
004600*                         SAME SUBPROGRAM WIDENING THAT FIXED THE         
004700*                         OVERFLOW ON LARGE ORDER QUANTITIES              
004800*    01/14/99  LKH  0102  Y2K -- RUN-DATE HEADING NOW CARRIES A           
004900*                         4-DIGIT YEAR                                    
005000*    06/02/03  DWP  0134  TABLE NOW SORTED IN WORKING STORAGE             
005100*                         (WAREHOUSE, THEN ITEM) BEFORE PRINTING -        
005200*                         INVENTORY-FILE ITSELF IS IN INV-ID ORDER        
005300*                         ONLY, NOT WAREHOUSE ORDER.  A SORT              
005400*                         VERB WOULD HAVE WORKED TOO BUT THIS             
005500*                         SHOP PREFERS AN IN-MEMORY TABLE SORT            
005600*                         FOR RUNS THIS SIZE, SAME AS CNVUSR              
005700*                         PREFERS A STRAIGHT COPY OVER A SORT             
005800*                         WHEN NO RE-SEQUENCING IS NEEDED                 
005900*    07/21/03  DWP  0140  ITEM NAME COLUMN WAS ONLY 25 WIDE -             
006000*                         WIDENED TO 30 TO MATCH INV-ITEM-NAME,           
006100*                         LONGER NAMES WERE PRINTING TRUNCATED            
006200*    07/22/03  DWP  0143  DROPPED THE "WS-" PREFIX PICKED UP IN           
006300*                         THE 06/02/03 SORT REWRITE - NOT HOW             
006400*                         THIS SHOP NAMES WORKING-STORAGE                 
006500*    07/23/03  DWP  0144  PULLED THE SORT-PASS INDEXES OUT AS             
006600*                         STANDALONE 77-LEVELS; ADDED MAINTENANCE         
006700*                         COMMENTARY THROUGHOUT PER MIS AUDIT             
006800*                         REQUEST - NO LOGIC CHANGED                      
006900*    07/24/03  DWP  0145  EXPANDED PARAGRAPH-LEVEL COMMENTARY             
007000*                         THROUGHOUT, SAME MIS AUDIT REQUEST AS           
007100*                         ABOVE - NO LOGIC CHANGED, THIS IS PURELY        
007200*                         DOCUMENTATION SO THE NEXT PROGRAMMER TO         
007300*                         TOUCH THIS REPORT DOES NOT HAVE TO              
007400*                         RE-DERIVE THE SORT/BREAK LOGIC FROM             
007500*                         SCRATCH THE WAY DWP HAD TO IN JUNE              
007600*-----------------------------------------------------------------        
007700 ENVIRONMENT                 DIVISION.                                    
007800*-----------------------------------------------------------------        
007900 CONFIGURATION               SECTION.                                     
008000 SOURCE-COMPUTER.            CONT-3090.                                   
008100 OBJECT-COMPUTER.            CONT-3090.                                   
008200* TOP-OF-FORM IS USED BELOW ON THE TITLE LINE OF EVERY RUN.               
008300* ALPHA-UPPER IS CARRIED FOR CONSISTENCY WITH THE OTHER PROGRAMS          
008400* IN THIS SYSTEM BUT IS NOT REFERENCED HERE - THIS REPORT DOES            
008500* NO CASE FOLDING OF ITS OWN.                                             
008600 SPECIAL-NAMES.                                                           
008700     C01 IS TOP-OF-FORM                                                   
008800     CLASS ALPHA-UPPER IS "A" THRU "Z".                                   
008900*-----------------------------------------------------------------        
009000 INPUT-OUTPUT                SECTION.                                     
009100 FILE-CONTROL.                                                            
009200* BOTH MASTER FILES ARE READ SEQUENTIAL, FRONT TO BACK, EXACTLY           
009300* ONCE PER RUN - THIS REPORT NEVER GOES BACK TO EITHER FILE FOR           
009400* A SECOND PASS, IT BUILDS EVERYTHING IT NEEDS INTO THE TWO               
009500* WORKING-STORAGE TABLES BELOW ON THE FIRST PASS.                         
009600     SELECT  WAREHOUSE-FILE                                               
009700             ASSIGN TO WHSEFILE                                           
009800             ORGANIZATION IS SEQUENTIAL                                   
009900             FILE STATUS IS WHSE-FILE-STAT.                               
010000                                                                          
010100     SELECT  INVENTORY-FILE                                               
010200             ASSIGN TO INVNFILE                                           
010300             ORGANIZATION IS SEQUENTIAL                                   
010400             FILE STATUS IS INVN-FILE-STAT.                               
010500                                                                          
010600* NO FILE STATUS CLAUSE ON THE REPORT FILE - THIS SHOP DOES NOT           
010700* CHECK STATUS ON PRINT-ONLY OUTPUT FILES, ONLY ON FILES WHOSE            
010800* READ CAN FAIL (SEE WHSE-FILE-STAT/INVN-FILE-STAT ABOVE).                
010900     SELECT  RESTOCK-REPORT                                               
011000             ASSIGN TO RESTRPT                                            
011100             ORGANIZATION IS LINE SEQUENTIAL.                             
011200*-----------------------------------------------------------------        
011300 DATA                        DIVISION.                                    
011400*-----------------------------------------------------------------        
011500 FILE                        SECTION.                                     
011600* THE WAREHOUSE AND INVENTORY MASTERS ARE THE SAME PHYSICAL               
011700* FILES WHINVUPD MAINTAINS - THIS REPORT MUST RUN AFTER WHINVUPD          
011800* IN THE NIGHTLY STREAM OR ITS QUANTITIES WILL BE STALE BY ONE            
011900* DAY'S WORTH OF WADD/WUPD/WDEL AND TADD/TSHIP ACTIVITY.                  
012000 FD  WAREHOUSE-FILE                                                       
012100     RECORD CONTAINS 250 CHARACTERS.                                      
012200 COPY WHRECCPY.                                                           
012300                                                                          
012400 FD  INVENTORY-FILE                                                       
012500     RECORD CONTAINS 200 CHARACTERS.                                      
012600 COPY INVRECPY.                                                           
012700                                                                          
012800* 132-COLUMN GREENBAR LAYOUT, THIS SHOP'S STANDARD REPORT WIDTH.          
012900* RESTOCK-LINE-OUT IS THE ONE OUTPUT RECORD EVERY PRINT LINE              
013000* BELOW IS MOVED THROUGH ON ITS WAY TO THE REPORT FILE.                   
013100 FD  RESTOCK-REPORT                                                       
013200     RECORD CONTAINS 132 CHARACTERS                                       
013300     DATA RECORD IS RESTOCK-LINE-OUT.                                     
013400* A SINGLE FLAT PIC X(132) FD RECORD RATHER THAN A GROUP OF SIX           
013500* REDEFINED LINE LAYOUTS UNDER THE FD ITSELF - THE SIX PRINT-LINE         
013600* LAYOUTS LIVE IN WORKING-STORAGE INSTEAD (SEE BELOW) AND ARE             
013700* MOVED INTO THIS FIELD ONE AT A TIME BEFORE EACH WRITE.  THIS            
013800* SHOP DOES IT BOTH WAYS ACROSS ITS PROGRAMS; THIS ONE FOLLOWS            
013900* THE OLDER, PRE-1990 STYLE SINCE THE PROGRAM DATES TO 1989.              
014000 01  RESTOCK-LINE-OUT            PIC X(132).                              
014100*-----------------------------------------------------------------        
014200 WORKING-STORAGE             SECTION.                                     
014300*-----------------------------------------------------------------        
014400* WORKING-STORAGE FALLS INTO THREE GROUPS, IN THE ORDER THEY              
014500* APPEAR BELOW: SWITCHES/COUNTERS/STATUS FIELDS FIRST, THEN THE           
014600* TWO WORK TABLES (WAREHOUSE-TABLE, RESTOCK-TABLE) WITH THEIR             
014700* SUPPORTING SORT AND LOOKUP FIELDS, THEN THE PRINT-LINE                  
014800* LAYOUTS LAST - THE SAME THREE-GROUP ORDERING WHINVUPD AND               
014900* CNVUSR FOLLOW IN THIS SYSTEM.                                           
015000*-----------------------------------------------------------------        
015100* NEITHER STATUS FIELD IS TESTED AGAINST 88-LEVELS HERE -                 
015200* WHSE-FILE-STAT IS COMPARED TO THE LITERAL "10" DIRECTLY IN              
015300* 300-LOAD-WAREHOUSE-TABLE-LOOP, WHILE INVN-FILE-STAT IS SET              
015400* BUT NEVER ACTUALLY TESTED (THE INVN-EOF-SW SWITCH IN                    
015500* SWITCHES-AND-COUNTERS CARRIES THAT JOB INSTEAD).  BOTH FIELDS           
015600* STAY DECLARED SINCE THE FILE STATUS CLAUSE ON EACH SELECT               
015700* REQUIRES A TARGET FIELD REGARDLESS OF WHETHER IT IS TESTED.             
015800 01  FILE-STATUS-AREA.                                                    
015900     05  WHSE-FILE-STAT           PIC X(02).                              
016000     05  INVN-FILE-STAT           PIC X(02).                              
016100                                                                          
016200* INVN-EOF-SW DRIVES THE FIRST-PASS READ LOOP OVER THE INVENTORY          
016300* MASTER; FOUND-SW IS SET BY THE SEARCH ALL IN 700-FIND-                  
016400* WAREHOUSE-BY-ID.  THE TWO RUNNING ITEM COUNTS STAY IN THIS              
016500* GROUP RATHER THAN AS 77-LEVELS SINCE THEY ARE RESET AND READ            
016600* TOGETHER AT EVERY CONTROL BREAK AND AT PROGRAM END.                     
016700 01  SWITCHES-AND-COUNTERS.                                               
016800     05  INVN-EOF-SW              PIC X(01) VALUE "N".                    
016900         88  INVN-EOF                       VALUE "Y".                    
017000     05  FOUND-SW              PIC X(01) VALUE "N".                       
017100         88  FOUND                       VALUE "Y".                       
017200     05  WH-ITEM-CNT            PIC 9(05) COMP VALUE ZERO.                
017300     05  GRAND-ITEM-CNT         PIC 9(05) COMP VALUE ZERO.                
017400     05  FILLER                    PIC X(10) VALUE SPACES.                
017500                                                                          
017600* THE RUNNING EXTENDED-VALUE ACCUMULATORS - RESET AT EACH                 
017700* WAREHOUSE BREAK (WH-EXT-TOTAL) AND ONCE PER RUN (GRAND-EXT-             
017800* TOTAL).  KEPT AS ZONED DISPLAY, NOT COMP-3, MATCHING THIS               
017900* SHOP'S HOUSE RULE OF NEVER PACKING MONEY FIELDS.                        
018000 01  WH-EXT-TOTAL              PIC 9(09)V99 VALUE ZERO.                   
018100 01  GRAND-EXT-TOTAL           PIC 9(09)V99 VALUE ZERO.                   
018200* PRIOR-WH-ID REMEMBERS THE WAREHOUSE ID OF THE LAST DETAIL LINE          
018300* PRINTED, SO 400-PRINT-ONE-RESTOCK-ENTRY CAN TELL WHEN THE               
018400* SORTED TABLE HAS ROLLED OVER TO A NEW WAREHOUSE.                        
018500 01  PRIOR-WH-ID               PIC 9(05) VALUE ZERO.                      
018600                                                                          
018700* NAME LOOKUP TABLE BUILT FROM THE WAREHOUSE MASTER ON THE FIRST          
018800* PASS (300-LOAD-WAREHOUSE-TABLE) SO THE HEADING LINE CAN SHOW            
018900* WHT-NAME WITHOUT RE-READING THE WAREHOUSE FILE MID-REPORT.              
019000* ASCENDING KEY IS WHT-ID SINCE THE WAREHOUSE FILE ITSELF IS IN           
019100* WH-ID ORDER, WHICH LETS 700-FIND-WAREHOUSE-BY-ID USE SEARCH             
019200* ALL (BINARY SEARCH) INSTEAD OF A LINEAR SEARCH.                         
019300 01  WAREHOUSE-TABLE.                                                     
019400     05  WH-TAB-ENTRY OCCURS 200 TIMES                                    
019500                       ASCENDING KEY IS WHT-ID                            
019600                       INDEXED BY WH-IDX.                                 
019700         10  WHT-ID               PIC 9(05).                              
019800         10  WHT-ID-X REDEFINES WHT-ID                                    
019900                                  PIC X(05).                              
020000         10  WHT-NAME             PIC X(30).                              
020100         10  FILLER               PIC X(01).                              
020200* THE ACTUAL COUNT OF WAREHOUSES LOADED - MAY BE LESS THAN THE            
020300* 200-ENTRY OCCURS LIMIT ABOVE ON A NORMAL RUN.                           
020400* KEPT AS A 01-LEVEL RATHER THAN A 77-LEVEL SINCE IT IS READ              
020500* ALONGSIDE WAREHOUSE-TABLE ITSELF DURING DEBUGGING (A DUMP OF            
020600* THIS FIELD RIGHT AFTER WH-TAB-ENTRY MAKES SENSE TO A                    
020700* PROGRAMMER SCANNING A CORE DUMP TOP TO BOTTOM) - THE 77-LEVELS          
020800* IN THIS PROGRAM ARE RESERVED FOR THE STANDALONE SORT COUNTERS           
020900* THAT HAVE NO SUCH NEIGHBOR TO BE READ NEXT TO.                          
021000 01  WH-TABLE-COUNT               PIC 9(05) COMP VALUE ZERO.              
021100                                                                          
021200* THE RESTOCK CANDIDATE TABLE - EVERY INVENTORY RECORD AT OR              
021300* BELOW ITS REORDER POINT IS COPIED HERE IN 300-LOAD-RESTOCK-             
021400* TABLE (STILL IN INV-ID ORDER AT THAT POINT), THEN RE-SORTED             
021500* INTO WAREHOUSE/ITEM ORDER BY THE 700-SORT-RESTOCK-TABLE                 
021600* BUBBLE SORT BELOW BEFORE ANY DETAIL LINE IS PRINTED.  3000              
021700* ENTRIES COVERS THE LARGEST RESTOCK RUN SEEN TO DATE WITH                
021800* HEADROOM FOR GROWTH.                                                    
021900 01  RESTOCK-TABLE.                                                       
022000     05  RESTOCK-ENTRY OCCURS 3000 TIMES INDEXED BY RT-IDX.               
022100         10  RT-WH-ID              PIC 9(05).                             
022200         10  RT-INV-ID             PIC 9(07).                             
022300         10  RT-ITEM-NAME          PIC X(30).                             
022400         10  RT-SKU                PIC X(20).                             
022500         10  RT-QUANTITY           PIC S9(07).                            
022600         10  RT-REORDER-POINT      PIC 9(07).                             
022700         10  RT-REORDER-QTY        PIC 9(07).                             
022800         10  RT-UNIT-PRICE         PIC 9(07)V99.                          
022900         10  FILLER                PIC X(01).                             
023000* RESTOCK-COUNT IS THE ONE VALUE THAT DRIVES BOTH THE SORT                
023100* PASSES AND THE PRINT LOOP, AND IS ALSO DISPLAYED (AS GRAND-             
023200* ITEM-CNT) ON THE CLOSING CONSOLE LINE - DECLARED AS A                   
023300* STANDALONE 77-LEVEL RATHER THAN BURIED IN A GROUP FOR THE               
023400* SAME REASON WHSE-FOUND-CNT IS IN USRVALID.                              
023500 77  RESTOCK-COUNT                 PIC 9(05) COMP VALUE ZERO.             
023600* ONE-ENTRY SCRATCH AREA USED BY 720-COMPARE-SWAP TO HOLD A               
023700* TABLE ROW WHILE THE BUBBLE SORT EXCHANGES TWO ADJACENT                  
023800* ENTRIES - LAYOUT MUST MATCH RESTOCK-ENTRY FIELD FOR FIELD.              
023900 01  SWAP-ENTRY.                                                          
024000     05  SW-WH-ID               PIC 9(05).                                
024100     05  SW-INV-ID              PIC 9(07).                                
024200     05  SW-ITEM-NAME           PIC X(30).                                
024300     05  SW-SKU                 PIC X(20).                                
024400     05  SW-QUANTITY            PIC S9(07).                               
024500     05  SW-REORDER-POINT       PIC 9(07).                                
024600     05  SW-REORDER-QTY         PIC 9(07).                                
024700     05  SW-UNIT-PRICE          PIC 9(07)V99.                             
024800     05  FILLER                    PIC X(01).                             
024900* THE THREE BUBBLE-SORT WORK INDEXES - EACH IS A ONE-OFF SCRATCH          
025000* COUNTER USED ONLY WHILE 700-SORT-RESTOCK-TABLE IS RUNNING, SO           
025100* EACH IS BROKEN OUT AS ITS OWN 77-LEVEL RATHER THAN GROUPED,             
025200* THE SAME WAY A LOOP COUNTER STANDS ALONE ELSEWHERE IN THIS              
025300* SHOP'S PROGRAMS.                                                        
025400 77  RT-PASS-IDX                   PIC 9(05) COMP VALUE ZERO.             
025500 77  RT-INNER-IDX                  PIC 9(05) COMP VALUE ZERO.             
025600 77  RT-LIMIT-IDX                  PIC 9(05) COMP VALUE ZERO.             
025700                                                                          
025800* TODAY'S DATE, PULLED ONCE FOR THE TITLE LINE - RD-YEAR IS               
025900* FOUR DIGITS (SEE THE 01/14/99 Y2K CHANGE-LOG ENTRY; THE                 
026000* ORIGINAL 1989 VERSION OF THIS FIELD CARRIED A TWO-DIGIT YEAR).          
026100 01  RUN-DATE                  PIC 9(08).                                 
026200* REDEFINES RATHER THAN THREE SEPARATE ACCEPT STATEMENTS - ONE            
026300* ACCEPT FROM DATE YYYYMMDD FILLS ALL EIGHT DIGITS AT ONCE, AND           
026400* THE REDEFINE LETS THE THREE PIECES BE MOVED TO THE TITLE LINE           
026500* INDIVIDUALLY WITHOUT ANY UNSTRING OR SUBSTRING ARITHMETIC.              
026600 01  RUN-DATE-PARTS REDEFINES RUN-DATE.                                   
026700     05  RD-YEAR                PIC 9(04).                                
026800     05  RD-MONTH               PIC 9(02).                                
026900     05  RD-DAY                 PIC 9(02).                                
027000                                                                          
027100* THE CALL INTERFACE TO EXTVALUE - LOADED FRESH FOR EVERY DETAIL          
027200* LINE IN 450-COMPUTE-AND-PRINT-DETAIL, SINCE THE ORDER QUANTITY          
027300* AND UNIT PRICE CHANGE FOR EVERY RESTOCK-TABLE ENTRY.  THE               
027400* X-VIEW ON LS-ORDER-QTY IS CARRIED HERE SOLELY BECAUSE EXTVALUE          
027500* ITSELF DEFINES ONE ON ITS SIDE OF THE LINKAGE (SEE THE 06/02/03         
027600* CHANGE-LOG ENTRY IN EXTVALUE) - THIS SIDE DOES NOT USE IT.              
027700 01  LINK-PARAMETERS.                                                     
027800     05  LS-ORDER-QTY              PIC 9(07).                             
027900     05  LS-ORDER-QTY-X REDEFINES LS-ORDER-QTY                            
028000                                   PIC X(07).                             
028100     05  LS-UNIT-PRICE             PIC 9(07)V99.                          
028200     05  LS-EXT-VALUE              PIC 9(09)V99.                          
028300     05  FILLER                    PIC X(10).                             
028400                                                                          
028500* SIX PRINT-LINE LAYOUTS FOLLOW, ONE PER LINE TYPE THIS REPORT            
028600* CAN PRODUCE - TITLE, WAREHOUSE HEADING, COLUMN HEADER, DETAIL,          
028700* WAREHOUSE SUBTOTAL, GRAND TOTAL.  EACH IS MOVED WHOLE INTO              
028800* RESTOCK-LINE-OUT AND WRITTEN; NONE OF THEM ARE EVER PARTIALLY           
028900* FILLED AND CARRIED FORWARD BETWEEN WRITES.                              
029000 01  RESTOCK-TITLE-LINE.                                                  
029100     05  FILLER                    PIC X(01) VALUE SPACES.                
029200     05  FILLER                    PIC X(45) VALUE                        
029300         "RESTOCK REPORT - ITEMS AT/BELOW REORDER PT".                    
029400     05  FILLER                    PIC X(10) VALUE "RUN DATE: ".          
029500     05  RTL-YEAR                  PIC 9(04).                             
029600     05  FILLER                    PIC X(01) VALUE "-".                   
029700     05  RTL-MONTH                 PIC 9(02).                             
029800     05  FILLER                    PIC X(01) VALUE "-".                   
029900     05  RTL-DAY                   PIC 9(02).                             
030000     05  FILLER                    PIC X(65) VALUE SPACES.                
030100                                                                          
030200* PRINTED AT EVERY WAREHOUSE CONTROL BREAK IN 300-PRINT-                  
030300* WAREHOUSE-HEADING - WHL-NAME COMES FROM THE IN-MEMORY                   
030400* WAREHOUSE-TABLE LOOKUP, NOT FROM RE-READING THE MASTER FILE.            
030500 01  WAREHOUSE-HEADING-LINE.                                              
030600     05  FILLER                    PIC X(01) VALUE SPACES.                
030700     05  FILLER                    PIC X(11) VALUE "WAREHOUSE: ".         
030800     05  WHL-ID                    PIC ZZZZ9.                             
030900     05  FILLER                    PIC X(02) VALUE SPACES.                
031000     05  WHL-NAME                  PIC X(30).                             
031100     05  FILLER                    PIC X(83) VALUE SPACES.                
031200                                                                          
031300* PRINTED ONCE PER WAREHOUSE, RIGHT AFTER THE HEADING LINE                
031400* ABOVE - THE COLUMN TITLES LINE UP WITH RESTOCK-DETAIL-LINE              
031500* BELOW FIELD FOR FIELD.                                                  
031600 01  RESTOCK-COLUMN-HEADER.                                               
031700     05  FILLER                    PIC X(01) VALUE SPACES.                
031800     05  FILLER                    PIC X(08) VALUE " INV-ID".             
031900     05  FILLER                    PIC X(21) VALUE "SKU".                 
032000     05  FILLER                    PIC X(31) VALUE "ITEM NAME".           
032100     05  FILLER                    PIC X(09) VALUE "QTY OH".              
032200     05  FILLER                    PIC X(09) VALUE "REORD PT".            
032300     05  FILLER                    PIC X(09) VALUE "ORD QTY".             
032400     05  FILLER                    PIC X(15) VALUE "UNIT PRICE".          
032500     05  FILLER                    PIC X(29) VALUE "EXT VALUE".           
032600                                                                          
032700* ONE LINE PER RESTOCK-TABLE ENTRY.  RDL-EXT-VALUE IS NOT A               
032800* STORED FIELD ANYWHERE - IT IS THE RESULT LS-EXT-VALUE HANDS             
032900* BACK FROM THE CALL TO EXTVALUE IN 450-COMPUTE-AND-PRINT-                
033000* DETAIL, MOVED HERE ONLY FOR PRINTING.  ITEM NAME IS 30 WIDE             
033100* (SEE THE 07/21/03 CHANGE-LOG ENTRY - IT USED TO PRINT                   
033200* TRUNCATED AT 25).                                                       
033300 01  RESTOCK-DETAIL-LINE.                                                 
033400     05  FILLER                    PIC X(01) VALUE SPACES.                
033500     05  RDL-INV-ID                PIC Z(6)9.                             
033600     05  FILLER                    PIC X(02) VALUE SPACES.                
033700     05  RDL-SKU                   PIC X(20).                             
033800     05  FILLER                    PIC X(02) VALUE SPACES.                
033900     05  RDL-ITEM-NAME             PIC X(30).                             
034000     05  FILLER                    PIC X(01) VALUE SPACES.                
034100     05  RDL-QUANTITY              PIC Z(6)9.                             
034200     05  FILLER                    PIC X(02) VALUE SPACES.                
034300     05  RDL-REORDER-POINT         PIC Z(6)9.                             
034400     05  FILLER                    PIC X(02) VALUE SPACES.                
034500     05  RDL-ORDER-QTY             PIC Z(6)9.                             
034600     05  FILLER                    PIC X(02) VALUE SPACES.                
034700     05  RDL-UNIT-PRICE            PIC ZZ,ZZZ,ZZ9.99.                     
034800     05  FILLER                    PIC X(02) VALUE SPACES.                
034900     05  RDL-EXT-VALUE             PIC ZZZ,ZZZ,ZZ9.99.                    
035000     05  FILLER                    PIC X(13) VALUE SPACES.                
035100                                                                          
035200* PRINTED AT THE END OF EACH WAREHOUSE'S DETAIL LINES, EITHER             
035300* WHEN THE NEXT ENTRY'S RT-WH-ID CHANGES OR AT END OF TABLE.              
035400 01  WAREHOUSE-SUBTOTAL-LINE.                                             
035500     05  FILLER                    PIC X(02) VALUE SPACES.                
035600     05  FILLER                    PIC X(20) VALUE                        
035700         "  WAREHOUSE ITEMS =".                                           
035800     05  WST-ITEM-CNT              PIC ZZZZ9.                             
035900     05  FILLER                    PIC X(04) VALUE SPACES.                
036000     05  FILLER                    PIC X(20) VALUE                        
036100         "WAREHOUSE EXT VAL =".                                           
036200     05  WST-EXT-VALUE             PIC ZZZ,ZZZ,ZZ9.99.                    
036300     05  FILLER                    PIC X(66) VALUE SPACES.                
036400                                                                          
036500* PRINTED EXACTLY ONCE, AT PROGRAM END, AFTER THE LAST                    
036600* WAREHOUSE'S SUBTOTAL LINE.                                              
036700 01  GRAND-TOTAL-LINE.                                                    
036800     05  FILLER                    PIC X(02) VALUE SPACES.                
036900     05  FILLER                    PIC X(20) VALUE                        
037000         "  GRAND TOTAL ITEMS=".                                          
037100     05  GTL-ITEM-CNT              PIC ZZZZ9.                             
037200     05  FILLER                    PIC X(04) VALUE SPACES.                
037300     05  FILLER                    PIC X(20) VALUE                        
037400         "GRAND TOTAL EXT VAL=".                                          
037500     05  GTL-EXT-VALUE             PIC ZZZ,ZZZ,ZZ9.99.                    
037600     05  FILLER                    PIC X(66) VALUE SPACES.                
037700*-----------------------------------------------------------------        
037800 PROCEDURE                   DIVISION.                                    
037900*-----------------------------------------------------------------        
038000* MAIN LINE - LOAD BOTH TABLES AND SORT, THEN PRINT, THEN CLOSE           
038100* OUT.  UNLIKE WHINVUPD THIS PROGRAM READS NO TRANSACTION FILE -          
038200* IT IS PURELY A REPORTING PASS OVER THE TWO MASTERS, RUN COLD            
038300* EVERY NIGHT AFTER WHINVUPD HAS POSTED THE DAY'S ACTIVITY.               
038400 100-PRINT-RESTOCK-REPORT.                                                
038500     PERFORM 200-INITIATE-RESTOCK-REPORT.                                 
038600     PERFORM 200-BUILD-AND-PRINT-REPORT.                                  
038700     PERFORM 200-TERMINATE-RESTOCK-REPORT.                                
038800     STOP RUN.                                                            
038900*-----------------------------------------------------------------        
039000* OPEN, THEN BUILD BOTH IN-MEMORY TABLES, THEN SORT THE RESTOCK           
039100* TABLE INTO WAREHOUSE/ITEM ORDER - ALL THREE STEPS MUST FINISH           
039200* BEFORE ANY REPORT LINE CAN BE PRINTED, SINCE THE FIRST LINE             
039300* PRINTED (THE TITLE) NEEDS NOTHING FROM THE TABLES BUT THE               
039400* SECOND LINE (THE FIRST WAREHOUSE HEADING) NEEDS BOTH TABLES             
039500* FULLY LOADED AND SORTED.                                                
039600 200-INITIATE-RESTOCK-REPORT.                                             
039700     PERFORM 300-OPEN-RESTOCK-FILES.                                      
039800     PERFORM 300-LOAD-WAREHOUSE-TABLE                                     
039900         THRU 300-LOAD-WAREHOUSE-TABLE-EXIT.                              
040000     PERFORM 300-LOAD-RESTOCK-TABLE                                       
040100         THRU 300-LOAD-RESTOCK-TABLE-EXIT.                                
040200     PERFORM 700-SORT-RESTOCK-TABLE                                       
040300         THRU 700-SORT-RESTOCK-TABLE-EXIT.                                
040400*-----------------------------------------------------------------        
040500* TITLE LINE PRINTS EVEN ON A RUN WITH NO RESTOCK CANDIDATES -            
040600* AN EMPTY RESTOCK REPORT IS STILL A REPORT, AND THE OPERATIONS           
040700* SHIFT LOOKS FOR THE TITLE LINE TO CONFIRM THE JOB RAN AT ALL.           
040800* NO WAREHOUSE HEADING OR SUBTOTAL PRINTS IF THE TABLE IS EMPTY.          
040900 200-BUILD-AND-PRINT-REPORT.                                              
041000     PERFORM 300-PRINT-REPORT-TITLE.                                      
041100     IF  RESTOCK-COUNT = ZERO                                             
041200         GO TO 200-BUILD-AND-PRINT-REPORT-EXIT                            
041300     END-IF.                                                              
041400     PERFORM 400-PRINT-ONE-RESTOCK-ENTRY                                  
041500         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RESTOCK-COUNT.         
041600     PERFORM 300-PRINT-WAREHOUSE-SUBTOTAL.                                
041700 200-BUILD-AND-PRINT-REPORT-EXIT.                                         
041800     EXIT.                                                                
041900*-----------------------------------------------------------------        
042000* GRAND-ITEM-CNT ON THE CLOSING CONSOLE LINE LETS THE OPERATOR            
042100* SEE THE RESTOCK COUNT WITHOUT HAVING TO PULL THE PRINTED                
042200* REPORT - THE SAME PATTERN WHINVUPD AND CNVUSR USE FOR THEIR             
042300* OWN CLOSING DISPLAY LINES.                                              
042400 200-TERMINATE-RESTOCK-REPORT.                                            
042500     PERFORM 300-PRINT-GRAND-TOTALS.                                      
042600     PERFORM 300-CLOSE-RESTOCK-FILES.                                     
042700     DISPLAY "RESTKRPT - RESTOCK ITEMS FLAGGED="                          
042800         GRAND-ITEM-CNT.                                                  
042900*-----------------------------------------------------------------        
043000* BOTH MASTERS OPEN INPUT, REPORT FILE OPENS OUTPUT - THE USUAL           
043100* ORDER FOR A READ-ONLY REPORTING PASS.  NEITHER MASTER OPEN CAN          
043200* FAIL IN NORMAL RUNNING SINCE BOTH ARE CREATED AND MAINTAINED BY         
043300* WHINVUPD EARLIER IN THE SAME NIGHTLY STREAM - THIS PARAGRAPH            
043400* DOES NOT TEST THE OPEN RESULT, MATCHING THE OTHER FOUR PROGRAMS         
043500* IN THIS SYSTEM, NONE OF WHICH CHECK OPEN STATUS EITHER.                 
043600 300-OPEN-RESTOCK-FILES.                                                  
043700     OPEN INPUT  WAREHOUSE-FILE                                           
043800                 INVENTORY-FILE.                                          
043900     OPEN OUTPUT RESTOCK-REPORT.                                          
044000*-----------------------------------------------------------------        
044100* LOADS EVERY WAREHOUSE RECORD INTO WAREHOUSE-TABLE IN THE ORDER          
044200* THE FILE IS IN (WH-ID ASCENDING, THE SAME ORDER WHINVUPD WRITES         
044300* IT), WHICH SATISFIES THE ASCENDING KEY CLAUSE ON WH-TAB-ENTRY           
044400* WITHOUT A SEPARATE SORT STEP FOR THIS TABLE.                            
044500 300-LOAD-WAREHOUSE-TABLE.                                                
044600     PERFORM 400-READ-WAREHOUSE-FILE                                      
044700         THRU 400-READ-WAREHOUSE-FILE-EXIT.                               
044800 300-LOAD-WAREHOUSE-TABLE-LOOP.                                           
044900     IF  WHSE-FILE-STAT = "10"                                            
045000         GO TO 300-LOAD-WAREHOUSE-TABLE-EXIT                              
045100     END-IF.                                                              
045200     ADD 1 TO WH-TABLE-COUNT.                                             
045300     SET WH-IDX TO WH-TABLE-COUNT.                                        
045400     MOVE WH-ID      TO WHT-ID (WH-IDX).                                  
045500     MOVE WH-NAME    TO WHT-NAME (WH-IDX).                                
045600     PERFORM 400-READ-WAREHOUSE-FILE                                      
045700         THRU 400-READ-WAREHOUSE-FILE-EXIT.                               
045800     GO TO 300-LOAD-WAREHOUSE-TABLE-LOOP.                                 
045900 300-LOAD-WAREHOUSE-TABLE-EXIT.                                           
046000     EXIT.                                                                
046100*-----------------------------------------------------------------        
046200* READ THE INVENTORY MASTER AND KEEP ONLY THE ITEMS AT OR BELOW           
046300* THEIR REORDER POINT.  THE TABLE IS BUILT IN INV-ID ORDER AND IS         
046400* RE-SORTED BY WAREHOUSE BELOW.                                           
046500*-----------------------------------------------------------------        
046600* THE RESTOCK TEST ITSELF - "NOT >" RATHER THAN "<=" IS THIS              
046700* SHOP'S HOUSE STYLE FOR AN INCLUSIVE LOWER-BOUND COMPARE (SEE            
046800* THE SAME CONSTRUCT IN WHINVUPD'S WSHIP QUANTITY VALIDATION).            
046900* AN ITEM EXACTLY AT ITS REORDER POINT IS FLAGGED, NOT JUST ONE           
047000* BELOW IT - THAT IS THE WHOLE POINT OF A REORDER POINT.                  
047100 300-LOAD-RESTOCK-TABLE.                                                  
047200     PERFORM 400-READ-INVENTORY-FILE                                      
047300         THRU 400-READ-INVENTORY-FILE-EXIT.                               
047400 300-LOAD-RESTOCK-TABLE-LOOP.                                             
047500     IF  INVN-EOF                                                         
047600         GO TO 300-LOAD-RESTOCK-TABLE-EXIT                                
047700     END-IF.                                                              
047800     IF  INV-QUANTITY NOT > INV-REORDER-POINT                             
047900         ADD 1 TO RESTOCK-COUNT                                           
048000         SET RT-IDX TO RESTOCK-COUNT                                      
048100         MOVE INV-WH-ID          TO RT-WH-ID (RT-IDX)                     
048200         MOVE INV-ID             TO RT-INV-ID (RT-IDX)                    
048300         MOVE INV-ITEM-NAME      TO RT-ITEM-NAME (RT-IDX)                 
048400         MOVE INV-SKU            TO RT-SKU (RT-IDX)                       
048500         MOVE INV-QUANTITY       TO RT-QUANTITY (RT-IDX)                  
048600         MOVE INV-REORDER-POINT  TO RT-REORDER-POINT (RT-IDX)             
048700         MOVE INV-REORDER-QTY    TO RT-REORDER-QTY (RT-IDX)               
048800         MOVE INV-UNIT-PRICE     TO RT-UNIT-PRICE (RT-IDX)                
048900     END-IF.                                                              
049000     PERFORM 400-READ-INVENTORY-FILE                                      
049100         THRU 400-READ-INVENTORY-FILE-EXIT.                               
049200     GO TO 300-LOAD-RESTOCK-TABLE-LOOP.                                   
049300 300-LOAD-RESTOCK-TABLE-EXIT.                                             
049400     EXIT.                                                                
049500*-----------------------------------------------------------------        
049600* ACCEPT ... FROM DATE YYYYMMDD RETURNS A FOUR-DIGIT YEAR ON THIS         
049700* SHOP'S 3090 RUNTIME (SEE THE 01/14/99 Y2K CHANGE-LOG ENTRY -            
049800* THE ORIGINAL 1989 CUT OF THIS PARAGRAPH USED THE TWO-DIGIT              
049900* DATE CLAUSE AND HAD TO BE CONVERTED).                                   
050000 300-PRINT-REPORT-TITLE.                                                  
050100     ACCEPT RUN-DATE FROM DATE YYYYMMDD.                                  
050200     MOVE RD-YEAR  TO RTL-YEAR.                                           
050300     MOVE RD-MONTH TO RTL-MONTH.                                          
050400     MOVE RD-DAY   TO RTL-DAY.                                            
050500     WRITE RESTOCK-LINE-OUT FROM RESTOCK-TITLE-LINE                       
050600         AFTER ADVANCING C01.                                             
050700*-----------------------------------------------------------------        
050800* THE WAREHOUSE NAME ON THE HEADING LINE COMES FROM A BINARY              
050900* SEARCH OF WAREHOUSE-TABLE (700-FIND-WAREHOUSE-BY-ID), NOT FROM          
051000* THE RESTOCK-TABLE ENTRY ITSELF - RT-WH-ID IS AN ID ONLY, THE            
051100* TABLE NEVER CARRIED A NAME FIELD OF ITS OWN.  A MISS ON THE             
051200* SEARCH (WHICH SHOULD NOT HAPPEN IN NORMAL RUNNING, SINCE EVERY          
051300* INVENTORY RECORD'S WAREHOUSE SHOULD EXIST IN THE MASTER) PRINTS         
051400* A BLANK NAME RATHER THAN ABENDING.                                      
051500 300-PRINT-WAREHOUSE-HEADING.                                             
051600     PERFORM 700-FIND-WAREHOUSE-BY-ID                                     
051700         THRU 700-FIND-WAREHOUSE-BY-ID-EXIT.                              
051800     MOVE PRIOR-WH-ID TO WHL-ID.                                          
051900     IF  FOUND                                                            
052000         MOVE WHT-NAME (WH-IDX) TO WHL-NAME                               
052100     ELSE                                                                 
052200         MOVE SPACES TO WHL-NAME                                          
052300     END-IF.                                                              
052400     WRITE RESTOCK-LINE-OUT FROM WAREHOUSE-HEADING-LINE                   
052500         AFTER ADVANCING 2 LINES.                                         
052600     WRITE RESTOCK-LINE-OUT FROM RESTOCK-COLUMN-HEADER                    
052700         AFTER ADVANCING 1 LINES.                                         
052800     MOVE ZERO TO WH-ITEM-CNT.                                            
052900     MOVE ZERO TO WH-EXT-TOTAL.                                           
053000*-----------------------------------------------------------------        
053100* CALLED FROM TWO PLACES - ONCE FROM 400-PRINT-ONE-RESTOCK-ENTRY          
053200* WHEN THE WAREHOUSE ID CHANGES MID-TABLE, AND ONCE MORE FROM             
053300* 200-BUILD-AND-PRINT-REPORT AFTER THE LAST TABLE ENTRY, TO CLOSE         
053400* OUT THE FINAL WAREHOUSE.  WH-ITEM-CNT AND WH-EXT-TOTAL ARE BOTH         
053500* RESET TO ZERO BACK IN 300-PRINT-WAREHOUSE-HEADING, NOT HERE.            
053600 300-PRINT-WAREHOUSE-SUBTOTAL.                                            
053700     MOVE WH-ITEM-CNT   TO WST-ITEM-CNT.                                  
053800     MOVE WH-EXT-TOTAL  TO WST-EXT-VALUE.                                 
053900     WRITE RESTOCK-LINE-OUT FROM WAREHOUSE-SUBTOTAL-LINE                  
054000         AFTER ADVANCING 1 LINES.                                         
054100*-----------------------------------------------------------------        
054200* RUNS EXACTLY ONCE, FROM 200-TERMINATE-RESTOCK-REPORT, AFTER THE         
054300* LAST WAREHOUSE SUBTOTAL HAS ALREADY PRINTED.  GRAND-ITEM-CNT AND        
054400* GRAND-EXT-TOTAL ARE NEVER RESET DURING THE RUN, UNLIKE THEIR            
054500* PER-WAREHOUSE COUNTERPARTS ABOVE - THEY ACCUMULATE ACROSS THE           
054600* WHOLE TABLE FROM 450-COMPUTE-AND-PRINT-DETAIL.                          
054700 300-PRINT-GRAND-TOTALS.                                                  
054800     MOVE GRAND-ITEM-CNT   TO GTL-ITEM-CNT.                               
054900     MOVE GRAND-EXT-TOTAL  TO GTL-EXT-VALUE.                              
055000     WRITE RESTOCK-LINE-OUT FROM GRAND-TOTAL-LINE                         
055100         AFTER ADVANCING 2 LINES.                                         
055200*-----------------------------------------------------------------        
055300* CLOSES ALL THREE FILES TOGETHER IN ONE STATEMENT, MATCHING THE          
055400* COMBINED OPEN INPUT ABOVE.  NO FILE STATUS IS CHECKED ON CLOSE,         
055500* SAME AS ON OPEN.                                                        
055600 300-CLOSE-RESTOCK-FILES.                                                 
055700     CLOSE WAREHOUSE-FILE INVENTORY-FILE RESTOCK-REPORT.                  
055800*-----------------------------------------------------------------        
055900* WHSE-FILE-STAT IS SET TO THE RAW FILE STATUS VALUES ("10" FOR           
056000* AT END) RATHER THAN A HOUSE-STYLE 88-LEVEL SWITCH, SINCE THE            
056100* CALLER (300-LOAD-WAREHOUSE-TABLE-LOOP) TESTS THE STATUS CODE            
056200* DIRECTLY.  THIS MATCHES HOW THE ORIGINAL 1989 VERSION OF THIS           
056300* PARAGRAPH WAS WRITTEN AND HAS NEVER BEEN CHANGED.                       
056400 400-READ-WAREHOUSE-FILE.                                                 
056500     READ WAREHOUSE-FILE                                                  
056600         AT END      MOVE "10" TO WHSE-FILE-STAT                          
056700         NOT AT END  MOVE "00" TO WHSE-FILE-STAT                          
056800     END-READ.                                                            
056900 400-READ-WAREHOUSE-FILE-EXIT.                                            
057000     EXIT.                                                                
057100*-----------------------------------------------------------------        
057200* INVN-EOF-SW, BY CONTRAST, IS A PROPER Y/N SWITCH WITH THE               
057300* INVN-EOF 88-LEVEL TESTED BY 300-LOAD-RESTOCK-TABLE-LOOP - THE           
057400* TWO READ PARAGRAPHS IN THIS PROGRAM WERE WRITTEN YEARS APART            
057500* AND NEVER RECONCILED TO ONE STYLE.                                      
057600 400-READ-INVENTORY-FILE.                                                 
057700     READ INVENTORY-FILE                                                  
057800         AT END      MOVE "Y"  TO INVN-EOF-SW                             
057900         NOT AT END  MOVE "N"  TO INVN-EOF-SW                             
058000     END-READ.                                                            
058100 400-READ-INVENTORY-FILE-EXIT.                                            
058200     EXIT.                                                                
058300*-----------------------------------------------------------------        
058400* CONTROL-BREAK DRIVER - ONE TABLE ENTRY PER CALL, IN WAREHOUSE           
058500* THEN ITEM ORDER SINCE THE TABLE WAS SORTED ABOVE.  CALLED ONCE          
058600* PER RESTOCK-TABLE ENTRY BY THE PERFORM ... VARYING IN                   
058700* 200-BUILD-AND-PRINT-REPORT; RT-IDX IS SET BY THAT VARYING               
058800* CLAUSE AND IS NOT TOUCHED ANYWHERE IN THIS PARAGRAPH DIRECTLY.          
058900*-----------------------------------------------------------------        
059000* THE FIRST ENTRY IN THE SORTED TABLE ALWAYS FORCES A HEADING             
059100* SINCE THERE IS NO PRIOR WAREHOUSE TO COMPARE AGAINST YET;               
059200* EVERY SUBSEQUENT ENTRY COMPARES ITS RT-WH-ID TO PRIOR-WH-ID             
059300* AND, ON A CHANGE, CLOSES OUT THE OLD WAREHOUSE'S SUBTOTAL               
059400* BEFORE OPENING THE NEW ONE'S HEADING - THE STANDARD SINGLE-             
059500* LEVEL CONTROL-BREAK PATTERN.                                            
059600 400-PRINT-ONE-RESTOCK-ENTRY.                                             
059700     IF  RT-IDX = 1                                                       
059800         MOVE RT-WH-ID (RT-IDX) TO PRIOR-WH-ID                            
059900         PERFORM 300-PRINT-WAREHOUSE-HEADING                              
060000     ELSE                                                                 
060100         IF  RT-WH-ID (RT-IDX) NOT = PRIOR-WH-ID                          
060200             PERFORM 300-PRINT-WAREHOUSE-SUBTOTAL                         
060300             MOVE RT-WH-ID (RT-IDX) TO PRIOR-WH-ID                        
060400             PERFORM 300-PRINT-WAREHOUSE-HEADING                          
060500         END-IF                                                           
060600     END-IF.                                                              
060700     PERFORM 450-COMPUTE-AND-PRINT-DETAIL.                                
060800*-----------------------------------------------------------------        
060900* THE VALUE PRINTED (AND ACCUMULATED) IS THE EXTENDED VALUE OF            
061000* THE SUGGESTED REORDER QUANTITY, NOT OF THE ITEM CURRENTLY ON            
061100* HAND - THIS REPORT ANSWERS "WHAT WOULD IT COST TO RESTOCK               
061200* EVERYTHING FLAGGED", NOT "WHAT IS ON THE SHELF WORTH".                  
061300 450-COMPUTE-AND-PRINT-DETAIL.                                            
061400     MOVE RT-REORDER-QTY (RT-IDX) TO LS-ORDER-QTY.                        
061500     MOVE RT-UNIT-PRICE (RT-IDX)  TO LS-UNIT-PRICE.                       
061600     CALL "EXTVALUE" USING LINK-PARAMETERS.                               
061700     MOVE RT-INV-ID (RT-IDX)         TO RDL-INV-ID.                       
061800     MOVE RT-SKU (RT-IDX)            TO RDL-SKU.                          
061900     MOVE RT-ITEM-NAME (RT-IDX)      TO RDL-ITEM-NAME.                    
062000     MOVE RT-QUANTITY (RT-IDX)       TO RDL-QUANTITY.                     
062100     MOVE RT-REORDER-POINT (RT-IDX)  TO RDL-REORDER-POINT.                
062200     MOVE RT-REORDER-QTY (RT-IDX)    TO RDL-ORDER-QTY.                    
062300     MOVE RT-UNIT-PRICE (RT-IDX)     TO RDL-UNIT-PRICE.                   
062400     MOVE LS-EXT-VALUE               TO RDL-EXT-VALUE.                    
062500     WRITE RESTOCK-LINE-OUT FROM RESTOCK-DETAIL-LINE                      
062600         AFTER ADVANCING 1 LINES.                                         
062700     ADD 1 TO WH-ITEM-CNT.                                                
062800     ADD 1 TO GRAND-ITEM-CNT.                                             
062900     ADD LS-EXT-VALUE TO WH-EXT-TOTAL.                                    
063000     ADD LS-EXT-VALUE TO GRAND-EXT-TOTAL.                                 
063100*-----------------------------------------------------------------        
063200* SEARCH ALL, NOT SEARCH - WAREHOUSE-TABLE CAN HOLD UP TO 200             
063300* ENTRIES AND IS ALREADY IN ASCENDING WHT-ID ORDER FROM THE LOAD          
063400* PASS, SO A BINARY SEARCH IS BOTH SAFE AND FASTER THAN A LINEAR          
063500* ONE HERE - UNLIKE THE FOUR-ENTRY ROLE TABLES IN USRVALID,               
063600* WHERE A LINEAR SEARCH IS CHEAPER THAN SORTING FOUR ITEMS.               
063700 700-FIND-WAREHOUSE-BY-ID.                                                
063800     MOVE "N" TO FOUND-SW.                                                
063900     SEARCH ALL WH-TAB-ENTRY                                              
064000         AT END      MOVE "N" TO FOUND-SW                                 
064100         WHEN WHT-ID (WH-IDX) = PRIOR-WH-ID                               
064200                     MOVE "Y" TO FOUND-SW                                 
064300     END-SEARCH.                                                          
064400 700-FIND-WAREHOUSE-BY-ID-EXIT.                                           
064500     EXIT.                                                                
064600*-----------------------------------------------------------------        
064700* IN-MEMORY EXCHANGE SORT ON WAREHOUSE ID THEN ITEM ID.  THE              
064800* MASTER FILES ARE PLAIN SEQUENTIAL, SO NEITHER CAN BE READ BACK          
064900* IN WAREHOUSE ORDER WITHOUT REBUILDING THE TABLE THIS WAY.  A            
065000* BUBBLE SORT IS PLENTY FAST ENOUGH AT THE 3000-ENTRY CEILING             
065100* THIS TABLE CARRIES - NOBODY HAS ASKED FOR A FASTER SORT HERE            
065200* SINCE THIS PARAGRAPH WAS WRITTEN IN 2003.                               
065300*-----------------------------------------------------------------        
065400* A ZERO- OR ONE-ENTRY TABLE IS ALREADY SORTED BY DEFINITION -            
065500* SKIPPING THE SORT IN THAT CASE ALSO AVOIDS A ZERO-OR-NEGATIVE           
065600* PASS COUNT ON THE VARYING BELOW, WHICH ON A ONE-ENTRY TABLE             
065700* WOULD OTHERWISE COMPUTE RT-LIMIT-IDX AS ZERO AND SIMPLY NOT             
065800* LOOP - HARMLESS, BUT THE EXPLICIT GUARD IS CLEARER TO THE NEXT          
065900* PROGRAMMER THAN RELYING ON THAT ARITHMETIC.                             
066000 700-SORT-RESTOCK-TABLE.                                                  
066100     IF  RESTOCK-COUNT < 2                                                
066200         GO TO 700-SORT-RESTOCK-TABLE-EXIT                                
066300     END-IF.                                                              
066400     PERFORM 710-BUBBLE-PASS                                              
066500         VARYING RT-PASS-IDX FROM 1 BY 1                                  
066600         UNTIL RT-PASS-IDX >= RESTOCK-COUNT.                              
066700 700-SORT-RESTOCK-TABLE-EXIT.                                             
066800     EXIT.                                                                
066900*-----------------------------------------------------------------        
067000* ONE FULL BUBBLE PASS - RT-LIMIT-IDX SHRINKS BY ONE EACH TIME            
067100* THIS PARAGRAPH RUNS SINCE THE LARGEST UNSORTED ENTRY IS                 
067200* GUARANTEED TO HAVE BUBBLED INTO PLACE AT THE END OF THE                 
067300* PRECEDING PASS, SO THERE IS NO NEED TO RE-COMPARE THAT FAR.             
067400 710-BUBBLE-PASS.                                                         
067500     COMPUTE RT-LIMIT-IDX = RESTOCK-COUNT - RT-PASS-IDX.                  
067600     PERFORM 720-COMPARE-SWAP                                             
067700         VARYING RT-INNER-IDX FROM 1 BY 1                                 
067800         UNTIL RT-INNER-IDX > RT-LIMIT-IDX.                               
067900*-----------------------------------------------------------------        
068000* SORT KEY IS WAREHOUSE ID FIRST, THEN INVENTORY ID WITHIN                
068100* WAREHOUSE - THIS IS WHY THE OR CONDITION BELOW ONLY CHECKS              
068200* RT-INV-ID WHEN THE TWO ENTRIES' RT-WH-ID VALUES ARE EQUAL, A            
068300* CLASSIC TWO-KEY COMPARE-SWAP.                                           
068400 720-COMPARE-SWAP.                                                        
068500     IF  RT-WH-ID (RT-INNER-IDX) > RT-WH-ID (RT-INNER-IDX + 1)            
068600         OR (RT-WH-ID (RT-INNER-IDX) = RT-WH-ID (RT-INNER-IDX + 1)        
068700         AND RT-INV-ID (RT-INNER-IDX) >                                   
068800             RT-INV-ID (RT-INNER-IDX + 1))                                
068900* OUT OF ORDER - SWAP THE TWO ADJACENT ENTRIES THROUGH THE                
069000* SWAP-ENTRY SCRATCH AREA.  A THREE-MOVE SWAP, NOT A DIRECT               
069100* EXCHANGE, SINCE COBOL HAS NO TEMP-FREE SWAP OF TWO GROUP                
069200* ITEMS OF THE SAME TABLE.                                                
069300         MOVE RESTOCK-ENTRY (RT-INNER-IDX)     TO SWAP-ENTRY              
069400         MOVE RESTOCK-ENTRY (RT-INNER-IDX + 1) TO                         
069500             RESTOCK-ENTRY (RT-INNER-IDX)                                 
069600         MOVE SWAP-ENTRY TO RESTOCK-ENTRY (RT-INNER-IDX + 1)              
069700     END-IF.                                                              
