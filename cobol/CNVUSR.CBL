000100*****************************************************************         
000200* CNVUSR  -  CONVERT USER AND WAREHOUSE FILES TO INDEXED                  
000300*    TAKES THE SEQUENTIAL USER MASTER AND WAREHOUSE MASTER (AS            
000400*    LEFT BY WHINVUPD) AND BUILDS AN INDEXED COPY OF EACH FOR             
000500*    USRVALID, WHICH NEEDS RANDOM ACCESS BY USERNAME AND BY               
000600*    MANAGER ID.  RUN AFTER WHINVUPD, BEFORE USRVALID.                    
000700*-----------------------------------------------------------------        
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 CNVUSR.                                      
001100 AUTHOR.                     L. K. HARMON.                                
001200 INSTALLATION.               CONTINENTAL WHSE SYSTEMS - MIS DEPT.         
001300 DATE-WRITTEN.                MAY 30, 1990.                               
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
001600                              ONLY.  NOT FOR RELEASE OUTSIDE MIS.         
001700*-----------------------------------------------------------------        
001800* CHANGE LOG                                                              
001900*    05/30/90  LKH  0055  ORIGINAL PROGRAM - USER FILE ONLY, TO           
002000*                         SUPPORT THE NEW ON-LINE LOOKUP SCREEN           
002100*    08/14/93  LKH  0071  ADDED WAREHOUSE FILE CONVERSION SO THE          
002200*                         MANAGER LOOKUP SCREEN CAN GO RANDOM TOO         
002300*    01/14/99  LKH  0102  Y2K -- USR-CREATED FIELDS PASS THROUGH          
002400*                         UNCHANGED, REVIEWED OK                          
002500*    06/02/03  DWP  0134  ADDED ALTERNATE KEY ON USR-USERNAME SO          
002600*                         USRVALID CAN READ BY USERNAME DIRECTLY          
002700*    07/21/03  DWP  0138  USER CONVERT WAS ONLY CARRYING ID AND           
002800*                         USERNAME -- EMAIL/HASH/ROLE/CREATED WERE        
002900*                         NEVER REACHED, SO USRVALID SAW A BLANK          
003000*                         PASSWORD ON EVERY LOOKUP.  NOW A WHOLE-         
003100*                         RECORD MOVE LIKE THE WHSE CONVERT BELOW         
003200*    07/22/03  DWP  0143  DROPPED THE "WS-" PREFIX -- NOT HOW             
003300*                         THIS SHOP NAMES WORKING-STORAGE                 
003400*    07/22/03  DWP  0144  USER-CNT/WHSE-CNT PULLED OUT OF THE             
003500*                         SWITCHES GROUP AS STANDALONE 77-LEVELS          
003600*-----------------------------------------------------------------        
003700 ENVIRONMENT                 DIVISION.                                    
003800*-----------------------------------------------------------------        
003900* C01/ALPHA-UPPER ARE STANDARD SPECIAL-NAMES CARRIED FORWARD ON           
004000* EVERY PROGRAM IN THIS SYSTEM, WHETHER OR NOT THE PROGRAM PRINTS         
004100* A REPORT OR FOLDS CASE -- THIS PROGRAM USES NEITHER TODAY.              
004200 CONFIGURATION               SECTION.                                     
004300 SOURCE-COMPUTER.            CONT-3090.                                   
004400 OBJECT-COMPUTER.            CONT-3090.                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS ALPHA-UPPER IS "A" THRU "Z".                                   
004800*-----------------------------------------------------------------        
004900 INPUT-OUTPUT                SECTION.                                     
005000 FILE-CONTROL.                                                            
005100* THE TWO "-IN" FILES ARE THE PLAIN SEQUENTIAL MASTERS WHINVUPD           
005200* LEAVES BEHIND -- USER-FILE-IN IS BUILT BY HAND (THERE IS NO             
005300* BATCH MAINTENANCE PROGRAM FOR IT, USERS ARE ADDED BY A SEPARATE         
005400* HR FEED NOT PART OF THIS SYSTEM) AND WAREHOUSE-FILE-IN IS               
005500* WHINVUPD'S OWN OUTPUT WAREHOUSE-FILE UNDER A LOCAL NAME.                
005600     SELECT  USER-FILE-IN                                                 
005700             ASSIGN TO USERSEQ                                            
005800             ORGANIZATION IS SEQUENTIAL.                                  
005900                                                                          
006000* ACCESS MODE IS SEQUENTIAL (NOT RANDOM) EVEN THOUGH THE OUTPUT           
006100* IS INDEXED -- THIS PROGRAM ONLY EVER WRITES THE FILE IN ARRIVAL         
006200* ORDER, IT NEVER RE-READS WHAT IT JUST BUILT.  THE ALTERNATE KEY         
006300* ON USR-USERNAME-OUT EXISTS SOLELY FOR USRVALID'S BENEFIT, WHICH         
006400* OPENS THIS SAME FILE I-O AND READS IT BY USERNAME.                      
006500     SELECT  USER-FILE-OUT                                                
006600             ASSIGN TO USERINDX                                           
006700             ORGANIZATION IS INDEXED                                      
006800             ACCESS MODE IS SEQUENTIAL                                    
006900             RECORD KEY IS USR-ID-OUT                                     
007000             ALTERNATE RECORD KEY IS USR-USERNAME-OUT                     
007100             FILE STATUS IS USER-FILE-STATUS.                             
007200                                                                          
007300     SELECT  WAREHOUSE-FILE-IN                                            
007400             ASSIGN TO WHSEFILE                                           
007500             ORGANIZATION IS SEQUENTIAL.                                  
007600                                                                          
007700* NO ALTERNATE KEY HERE -- USRVALID'S MANAGER LOOKUP WALKS THIS           
007800* FILE FROM THE TOP LOOKING AT WH-MANAGER-ID ON EVERY RECORD              
007900* (THERE IS NO INDEX ON MANAGER ID, THE WAREHOUSE COUNT IS SMALL          
008000* ENOUGH THAT A FULL SCAN PER LOOKUP HAS NEVER BEEN A PROBLEM).           
008100     SELECT  WAREHOUSE-FILE-OUT                                           
008200             ASSIGN TO WHSEINDX                                           
008300             ORGANIZATION IS INDEXED                                      
008400             ACCESS MODE IS SEQUENTIAL                                    
008500             RECORD KEY IS WH-ID-OUT                                      
008600             FILE STATUS IS WHSE-FILE-STATUS.                             
008700*-----------------------------------------------------------------        
008800 DATA                        DIVISION.                                    
008900*-----------------------------------------------------------------        
009000 FILE                        SECTION.                                     
009100* USER-FILE-IN USES THE REAL USRRECPY COPYBOOK -- THAT IS THE             
009200* SAME RECORD SHAPE USRVALID AND WHINVUPD BOTH SEE, SO A FIELD            
009300* ADDED THERE (A NEW USR-xxx) SHOWS UP HERE FOR FREE.                     
009400 FD  USER-FILE-IN                                                         
009500     RECORD CONTAINS 150 CHARACTERS.                                      
009600 COPY USRRECPY.                                                           
009700                                                                          
009800* USER-RECORD-OUT IS LAID OUT BY HAND RATHER THAN VIA THE                 
009900* COPYBOOK BECAUSE THE INDEXED COPY NEEDS THE "-OUT" SUFFIX ON            
010000* EVERY FIELD (USR-ID-OUT, NOT USR-ID) SO THE RECORD KEY AND              
010100* ALTERNATE RECORD KEY ABOVE DO NOT COLLIDE WITH USRRECPY'S OWN           
010200* USR-ID / USR-USERNAME WHEN BOTH ARE OPEN AT ONCE IN THIS SAME           
010300* PROGRAM.  FIELD-FOR-FIELD IT MATCHES USRRECPY EXACTLY.                  
010400 FD  USER-FILE-OUT                                                        
010500     RECORD CONTAINS 150 CHARACTERS                                       
010600     DATA RECORD IS USER-RECORD-OUT.                                      
010700 01  USER-RECORD-OUT.                                                     
010800     05  USR-ID-OUT              PIC 9(05).                               
010900     05  USR-ID-OUT-X REDEFINES USR-ID-OUT                                
011000                                 PIC X(05).                               
011100     05  USR-USERNAME-OUT        PIC X(30).                               
011200     05  USR-EMAIL-OUT           PIC X(40).                               
011300     05  USR-PASS-HASH-OUT       PIC X(40).                               
011400     05  USR-ROLE-OUT            PIC X(20).                               
011500     05  USR-CREATED-OUT         PIC X(10).                               
011600     05  FILLER                  PIC X(05).                               
011700                                                                          
011800* THE WAREHOUSE MASTER IS NOT BROKEN OUT FIELD BY FIELD ON THE            
011900* INPUT SIDE -- THIS PROGRAM DOES NOT NEED TO LOOK AT ANYTHING            
012000* BUT WH-ID-IN (SOLELY TO DISPLAY IT ON A BAD-KEY MESSAGE), SO            
012100* THE WHOLE 250-BYTE RECORD MOVES ACROSS AS ONE BLOCK BELOW AND           
012200* ONLY THE LEADING KEY IS BROKEN OUT HERE.                                
012300 FD  WAREHOUSE-FILE-IN                                                    
012400     RECORD CONTAINS 250 CHARACTERS.                                      
012500 01  WAREHOUSE-RECORD-IN         PIC X(250).                              
012600 01  WAREHOUSE-RECORD-IN-KEY REDEFINES WAREHOUSE-RECORD-IN.               
012700     05  WH-ID-IN                PIC 9(05).                               
012800     05  FILLER                  PIC X(245).                              
012900                                                                          
013000* SAME TREATMENT ON THE OUTPUT SIDE -- WH-ID-OUT IS BROKEN OUT            
013100* BECAUSE IT HAS TO BE, RECORD KEY IS REQUIRED FOR AN INDEXED             
013200* FD, EVERYTHING PAST IT RIDES ALONG AS FILLER.                           
013300 FD  WAREHOUSE-FILE-OUT                                                   
013400     RECORD CONTAINS 250 CHARACTERS                                       
013500     DATA RECORD IS WAREHOUSE-RECORD-OUT.                                 
013600 01  WAREHOUSE-RECORD-OUT.                                                
013700     05  WH-ID-OUT                PIC 9(05).                              
013800     05  WH-ID-OUT-X REDEFINES WH-ID-OUT                                  
013900                                 PIC X(05).                               
014000     05  FILLER                   PIC X(245).                             
014100*-----------------------------------------------------------------        
014200 WORKING-STORAGE             SECTION.                                     
014300*-----------------------------------------------------------------        
014400* EOF-SW IS THE ONE SWITCH THIS PROGRAM NEEDS AND IT IS SHARED            
014500* BY BOTH CONVERSIONS IN TURN (SEE THE 200- PARAGRAPHS) -- THE            
014600* TWO FILE-STATUS FIELDS ARE DECLARED HERE BUT ARE NOT ACTUALLY           
014700* TESTED ANYWHERE IN THIS PROGRAM TODAY; THEY ARE CARRIED PURELY          
014800* SO A FUTURE STATUS-CODE CHECK CAN BE ADDED WITHOUT TOUCHING THE         
014900* SELECT CLAUSES, WHICH IS WHERE FILE STATUS IS DECLARED.                 
015000 01  SWITCHES-AND-COUNTERS.                                               
015100     05  EOF-SW                  PIC X(01) VALUE "N".                     
015200         88  NOMORE-RECORD                 VALUE "Y".                     
015300     05  USER-FILE-STATUS        PIC X(02).                               
015400     05  WHSE-FILE-STATUS        PIC X(02).                               
015500     05  FILLER                  PIC X(10) VALUE SPACES.                  
015600                                                                          
015700* THE TWO RUN COUNTS ARE STANDALONE 77-LEVEL ITEMS, NOT BURIED            
015800* IN THE GROUP ABOVE -- THEY ARE THE ONLY TWO VALUES THIS PROGRAM         
015900* REPORTS BACK TO THE OPERATOR ON THE CLOSING DISPLAY LINES, SO           
016000* THEY GET THEIR OWN ELEMENTARY DECLARATIONS THE SAME WAY A               
016100* ONE-OFF SCRATCH COUNTER DOES ANYWHERE ELSE IN THIS SHOP.                
016200 77  USER-CNT                    PIC 9(05) COMP VALUE ZERO.               
016300 77  WHSE-CNT                    PIC 9(05) COMP VALUE ZERO.               
016400*-----------------------------------------------------------------        
016500 PROCEDURE                   DIVISION.                                    
016600*-----------------------------------------------------------------        
016700* MAIN LINE - TWO INDEPENDENT CONVERSIONS, USER THEN WAREHOUSE.           
016800* NEITHER DEPENDS ON THE OTHER; THEY ARE SEQUENCED HERE ONLY              
016900* BECAUSE ONE PROGRAM RUN IS SIMPLER TO SCHEDULE THAN TWO.                
017000 100-CONVERT-FILES.                                                       
017100     PERFORM 200-CONVERT-USER-FILE.                                       
017200     PERFORM 200-CONVERT-WAREHOUSE-FILE.                                  
017300     STOP RUN.                                                            
017400*-----------------------------------------------------------------        
017500* DRIVES THE USER-FILE-IN / USER-FILE-OUT CONVERSION FROM OPEN            
017600* THROUGH EOF TO CLOSE, ONE RECORD PER PASS OF THE 300- LOOP.             
017700 200-CONVERT-USER-FILE.                                                   
017800     PERFORM 300-INITIATE-USER-CONVERT.                                   
017900     PERFORM 300-PROCEED-USER-CONVERT UNTIL NOMORE-RECORD.                
018000     PERFORM 300-TERMINATE-USER-CONVERT.                                  
018100*-----------------------------------------------------------------        
018200* SAME SHAPE AS 200-CONVERT-USER-FILE ABOVE, FOR THE WAREHOUSE            
018300* MASTER.  EOF-SW IS SHARED BETWEEN THE TWO CONVERSIONS BECAUSE           
018400* THEY NEVER RUN AT THE SAME TIME -- EACH RESETS IT ON ENTRY.             
018500 200-CONVERT-WAREHOUSE-FILE.                                              
018600     PERFORM 300-INITIATE-WHSE-CONVERT.                                   
018700     PERFORM 300-PROCEED-WHSE-CONVERT UNTIL NOMORE-RECORD.                
018800     PERFORM 300-TERMINATE-WHSE-CONVERT.                                  
018900*-----------------------------------------------------------------        
019000* OPENS BOTH USER FILES AND PRIMES THE READ-AHEAD -- THE FIRST            
019100* RECORD IS READ HERE SO 300-PROCEED-USER-CONVERT CAN TEST                
019200* NOMORE-RECORD BEFORE IT EVER TRIES TO WRITE.                            
019300 300-INITIATE-USER-CONVERT.                                               
019400     OPEN INPUT  USER-FILE-IN.                                            
019500     OPEN OUTPUT USER-FILE-OUT.                                           
019600     MOVE "N" TO EOF-SW.                                                  
019700     MOVE ZERO TO USER-CNT.                                               
019800     PERFORM 400-READ-USER-FILE-IN.                                       
019900*-----------------------------------------------------------------        
020000* WHOLE-RECORD MOVE (SEE THE 07/21/03 CHANGE-LOG ENTRY ABOVE) --          
020100* USER-REC, USRRECPY'S 01-LEVEL, IS MOVED STRAIGHT INTO                   
020200* USER-RECORD-OUT SO EVERY FIELD CROSSES OVER, NOT JUST THE KEY.          
020300* A DUPLICATE USR-ID (SHOULD NOT HAPPEN, THE SEQUENTIAL FILE IS           
020400* SUPPOSED TO BE UNIQUE ON ID) IS LOGGED AND SKIPPED RATHER THAN          
020500* ABENDING THE RUN.                                                       
020600 300-PROCEED-USER-CONVERT.                                                
020700     MOVE USER-REC TO USER-RECORD-OUT.                                    
020800     WRITE USER-RECORD-OUT                                                
020900         INVALID KEY DISPLAY "CNVUSR - BAD USER KEY " USR-ID.             
021000     ADD 1 TO USER-CNT.                                                   
021100     PERFORM 400-READ-USER-FILE-IN.                                       
021200*-----------------------------------------------------------------        
021300* CLOSES BOTH FILES AND REPORTS THE RUN COUNT -- THE OPERATOR             
021400* CHECKS THIS NUMBER AGAINST THE PRIOR RUN'S TO CATCH A TRUNCATED         
021500* INPUT FILE BEFORE USRVALID GOES LIVE AGAINST A SHORT INDEX.             
021600 300-TERMINATE-USER-CONVERT.                                              
021700     CLOSE USER-FILE-IN USER-FILE-OUT.                                    
021800     DISPLAY "CNVUSR - USER RECORDS CONVERTED=" USER-CNT.                 
021900*-----------------------------------------------------------------        
022000* WAREHOUSE-SIDE COUNTERPART OF 300-INITIATE-USER-CONVERT.                
022100 300-INITIATE-WHSE-CONVERT.                                               
022200     OPEN INPUT  WAREHOUSE-FILE-IN.                                       
022300     OPEN OUTPUT WAREHOUSE-FILE-OUT.                                      
022400     MOVE "N" TO EOF-SW.                                                  
022500     MOVE ZERO TO WHSE-CNT.                                               
022600     PERFORM 400-READ-WHSE-FILE-IN.                                       
022700*-----------------------------------------------------------------        
022800* WHOLE-RECORD MOVE ON THE WAREHOUSE SIDE TOO -- THIS ONE WAS             
022900* ALREADY RIGHT BEFORE 07/21/03, THE USER SIDE WAS BROUGHT UP TO          
023000* MATCH IT, NOT THE OTHER WAY AROUND.                                     
023100 300-PROCEED-WHSE-CONVERT.                                                
023200     MOVE WAREHOUSE-RECORD-IN TO WAREHOUSE-RECORD-OUT.                    
023300     WRITE WAREHOUSE-RECORD-OUT                                           
023400         INVALID KEY DISPLAY "CNVUSR - BAD WHSE KEY " WH-ID-OUT.          
023500     ADD 1 TO WHSE-CNT.                                                   
023600     PERFORM 400-READ-WHSE-FILE-IN.                                       
023700*-----------------------------------------------------------------        
023800 300-TERMINATE-WHSE-CONVERT.                                              
023900     CLOSE WAREHOUSE-FILE-IN WAREHOUSE-FILE-OUT.                          
024000     DISPLAY "CNVUSR - WHSE RECORDS CONVERTED=" WHSE-CNT.                 
024100*-----------------------------------------------------------------        
024200* SIMPLE READ-AHEAD, NO KEY INVOLVED -- BOTH INPUT FILES ARE              
024300* PLAIN SEQUENTIAL AND ARE READ STRICTLY TOP TO BOTTOM.                   
024400 400-READ-USER-FILE-IN.                                                   
024500     READ USER-FILE-IN                                                    
024600         AT END MOVE "Y" TO EOF-SW.                                       
024700*-----------------------------------------------------------------        
024800 400-READ-WHSE-FILE-IN.                                                   
024900     READ WAREHOUSE-FILE-IN                                               
025000         AT END MOVE "Y" TO EOF-SW.                                       
