000100*****************************************************************         
000200* USRRECPY  -  USER MASTER RECORD LAYOUT                                  
000300*    ONE ENTRY PER SYSTEM USER.  KEY IS USR-ID.  USR-USERNAME AND         
000400*    USR-EMAIL ARE EACH UNIQUE ACROSS THE FILE (NOT ENFORCED BY           
000500*    THIS COPYBOOK, ENFORCED BY THE MAINTAINING PROGRAM).  A              
000600*    BLANK USR-PASS-HASH MARKS THE ACCOUNT UNUSABLE.  150 BYTES.          
000700*-----------------------------------------------------------------        
000800* CHANGE LOG                                                              
000900*    05/06/90  RTM  ORIGINAL LAYOUT FOR USER MASTER                       
001000*    02/11/94  RTM  ADDED USR-ROLE FOR ROLE-BASED ACCESS CHECKS           
001100*    01/14/99  LKH  Y2K -- USR-CREATED WIDENED TO YYYY-MM-DD              
001200*    06/02/03  DWP  ADDED USR-CREATED-PARTS REDEFINE                      
001300*-----------------------------------------------------------------        
001400 01  USER-REC.                                                            
001500     05  USR-ID                  PIC 9(05).                               
001600     05  USR-USERNAME            PIC X(30).                               
001700     05  USR-EMAIL               PIC X(40).                               
001800     05  USR-PASS-HASH           PIC X(40).                               
001900     05  USR-ROLE                PIC X(20).                               
002000     05  USR-CREATED             PIC X(10).                               
002100     05  USR-CREATED-PARTS REDEFINES USR-CREATED.                         
002200         10  USR-CR-YEAR         PIC 9(04).                               
002300         10  FILLER              PIC X(01).                               
002400         10  USR-CR-MONTH        PIC 9(02).                               
002500         10  FILLER              PIC X(01).                               
002600         10  USR-CR-DAY          PIC 9(02).                               
002700     05  FILLER                  PIC X(05).                               
