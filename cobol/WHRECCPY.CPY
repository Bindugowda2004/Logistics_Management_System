000100*****************************************************************         
000200* WHRECCPY  -  WAREHOUSE MASTER RECORD LAYOUT                             
000300*    ONE ENTRY PER WAREHOUSE.  KEY IS WH-ID.  RECORD IS 250               
000400*    BYTES, FIXED, USED BY THE MASTER-UPDATE AND RESTOCK-REPORT           
000500*    PROGRAMS.                                                            
000600*-----------------------------------------------------------------        
000700* CHANGE LOG                                                              
000800*    03/12/88  RTM  ORIGINAL LAYOUT FOR WAREHOUSE MASTER                  
000900*    09/30/91  RTM  ADDED WH-CONTACT-EMAIL, SHRANK FILLER                 
001000*    01/14/99  LKH  Y2K -- USR-CREATED / DATE FIELDS REVIEWED, OK         
001100*    06/02/03  DWP  ADDED WH-CAPACITY-X REDEFINE FOR RPT-3000 EDIT        
001200*-----------------------------------------------------------------        
001300 01  WAREHOUSE-REC.                                                       
001400     05  WH-ID                   PIC 9(05).                               
001500     05  WH-NAME                 PIC X(30).                               
001600     05  WH-LOCATION             PIC X(40).                               
001700     05  WH-CAPACITY             PIC 9(08)V99.                            
001800     05  WH-CAPACITY-X REDEFINES WH-CAPACITY                              
001900                                 PIC X(10).                               
002000     05  WH-MANAGER-ID           PIC 9(05).                               
002100     05  WH-CONTACT-PHONE        PIC X(15).                               
002200     05  WH-CONTACT-EMAIL        PIC X(40).                               
002300     05  WH-ACTIVE-FLAG          PIC X(01).                               
002400         88  WH-ACTIVE                     VALUE "Y".                     
002500         88  WH-INACTIVE                   VALUE "N".                     
002600     05  FILLER                  PIC X(104).                              
