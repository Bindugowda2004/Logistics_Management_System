000100*****************************************************************         
000200* USRVALID  -  USER CREDENTIAL AND ROLE VALIDATION SCREEN                 
000300*    ON-LINE LOOKUP SCREEN OVER THE INDEXED USER FILE (BUILT BY           
000400*    CNVUSR).  OPERATOR KEYS A USERNAME; THE PROGRAM CHECKS THE           
000500*    ACCOUNT EXISTS, HAS A PASSWORD HASH ON FILE, AND CARRIES A           
000600*    VALID ROLE CODE.  ALSO SUPPORTS THE MANAGER LOOKUP SCREEN,           
000700*    WHICH LISTS EVERY WAREHOUSE A GIVEN USER ID MANAGES.                 
000800*    THIS PROGRAM DOES NOT MAINTAIN THE USER FILE - IT OPENS              
000900*    BOTH FILES I-O SOLELY FOR THE START/READ-NEXT SEQUENCE ON            
001000*    THE WAREHOUSE FILE, BUT NEVER WRITES, REWRITES, OR DELETES           
001100*    A RECORD ON EITHER ONE.  MAINTENANCE OF THE USER FILE IS             
001200*    DONE OFF-LINE, THROUGH THE SAME ISAM UTILITIES THAT                  
001300*    MAINTAIN THE WAREHOUSE AND TRANSFER MASTERS.                         
001400*-----------------------------------------------------------------        
001500 IDENTIFICATION              DIVISION.                                    
001600*-----------------------------------------------------------------        
001700 PROGRAM-ID.                 USRVALID.                                    
001800 AUTHOR.                     L. K. HARMON.                                
001900 INSTALLATION.               CONTINENTAL WHSE SYSTEMS - MIS DEPT.         
002000 DATE-WRITTEN.                JUNE 04, 1990.                              
002100 DATE-COMPILED.                                                           
002200 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
002300                              ONLY.  NOT FOR RELEASE OUTSIDE MIS.         
002400*-----------------------------------------------------------------        
002500* CHANGE LOG                                                              
002600*    06/04/90  LKH  0056  ORIGINAL PROGRAM - USERNAME LOOKUP ONLY         
002700*    08/14/93  LKH  0071  ADDED MANAGER LOOKUP SCREEN - LISTS ALL         
002800*                         WAREHOUSES A GIVEN USER ID MANAGES              
002900*    02/11/94  RTM  0079  ROLE CODE NOW ACCEPTS THE UPPER-CASE            
003000*                         SYMBOLIC FORM (ADMIN, LOGISTICS_MANAGER,        
003100*                         WAREHOUSE_STAFF, DELIVERY_DRIVER) AS            
003200*                         WELL AS THE STORED LOWER-CASE FORM              
003300*    01/14/99  LKH  0102  Y2K -- USR-CREATED DISPLAY FIELDS OK            
003400*    06/02/03  DWP  0134  ROLE AUTHORITY STRING NOW BUILT AS              
003500*                         "ROLE_" PLUS THE STORED ROLE CODE               
003600*    07/21/03  DWP  0141  DROPPED THE COMPILER INTRINSIC FUNCTIONS        
003700*                         PICKED UP DURING THE 06/02/03 REWRITE --        
003800*                         UPPER-CASE FALLBACK NOW USES A SECOND,          
003900*                         PRE-UPPERED ROLE TABLE PLUS INSPECT             
004000*                         CONVERTING, MATCHING SHOP STANDARD              
004100*    07/22/03  DWP  0143  DROPPED THE "WS-" PREFIX PICKED UP IN           
004200*                         THE 06/02/03 REWRITE - NOT HOW THIS             
004300*                         SHOP NAMES WORKING-STORAGE                      
004400*    07/23/03  DWP  0144  PULLED WHSE-FOUND-CNT OUT AS A STAND-           
004500*                         ALONE 77-LEVEL; ADDED MAINTENANCE               
004600*                         COMMENTARY THROUGHOUT PER MIS AUDIT             
004700*                         REQUEST - NO LOGIC CHANGED                      
004800*-----------------------------------------------------------------        
004900 ENVIRONMENT                 DIVISION.                                    
005000*-----------------------------------------------------------------        
005100 CONFIGURATION               SECTION.                                     
005200 SOURCE-COMPUTER.            CONT-3090.                                   
005300 OBJECT-COMPUTER.            CONT-3090.                                   
005400* C01/TOP-OF-FORM IS CARRIED HERE ONLY BECAUSE IT IS THIS SHOP'S          
005500* STANDARD SPECIAL-NAMES BLOCK FOR EVERY PROGRAM - THIS PROGRAM           
005600* HAS NO PRINTER FILE AND NEVER WRITES A C01.  ALPHA-UPPER IS             
005700* LIKEWISE UNUSED HERE (ROLE-CODE UPPER-CASING GOES THROUGH               
005800* INSPECT/CONVERTING, NOT A CLASS TEST) BUT STAYS FOR CONSISTENCY         
005900* WITH THE OTHER FOUR PROGRAMS IN THIS SYSTEM.                            
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS ALPHA-UPPER IS "A" THRU "Z".                                   
006300*-----------------------------------------------------------------        
006400 INPUT-OUTPUT                SECTION.                                     
006500 FILE-CONTROL.                                                            
006600* ACCESS MODE IS RANDOM ON THE USER FILE -- THIS PROGRAM NEVER            
006700* WALKS THE USER FILE TOP TO BOTTOM, IT ALWAYS GOES STRAIGHT TO           
006800* ONE RECORD BY EITHER KEY.  BOTH KEYS ARE USED: USR-USERNAME             
006900* FOR THE LOGIN-STYLE LOOKUP, USR-ID FOR THE MANAGER LOOKUP,              
007000* WHICH THE OPERATOR KEYS AS A NUMERIC MANAGER USER ID.                   
007100     SELECT  USER-FILE                                                    
007200             ASSIGN TO USERINDX                                           
007300             ORGANIZATION IS INDEXED                                      
007400             ACCESS MODE IS RANDOM                                        
007500             RECORD KEY IS USR-ID                                         
007600             ALTERNATE RECORD KEY IS USR-USERNAME                         
007700             FILE STATUS IS USER-FILE-STAT.                               
007800                                                                          
007900* DYNAMIC, NOT RANDOM, BECAUSE THE MANAGER LOOKUP DOES A START            
008000* FOLLOWED BY A SEQUENTIAL READ NEXT LOOP OVER EVERY WAREHOUSE            
008100* RECORD -- THAT IS A SEQUENTIAL-STYLE ACCESS PATTERN EVEN THOUGH         
008200* IT BEGINS WITH A KEYED START, SO DYNAMIC IS REQUIRED HERE.              
008300     SELECT  WAREHOUSE-FILE                                               
008400             ASSIGN TO WHSEINDX                                           
008500             ORGANIZATION IS INDEXED                                      
008600             ACCESS MODE IS DYNAMIC                                       
008700             RECORD KEY IS WH-ID                                          
008800             FILE STATUS IS WHSE-FILE-STAT.                               
008900*-----------------------------------------------------------------        
009000 DATA                        DIVISION.                                    
009100*-----------------------------------------------------------------        
009200 FILE                        SECTION.                                     
009300* BOTH FDS COPY THE SAME RECORD LAYOUTS WHINVUPD AND CNVUSR SEE --        
009400* THE INDEXED FILES CNVUSR BUILDS ARE FIELD-FOR-FIELD IDENTICAL           
009500* TO THE SEQUENTIAL MASTERS THEY WERE CONVERTED FROM, SO THE SAME         
009600* COPYBOOKS APPLY UNCHANGED.                                              
009700 FD  USER-FILE                                                            
009800     RECORD CONTAINS 150 CHARACTERS.                                      
009900 COPY USRRECPY.                                                           
010000                                                                          
010100 FD  WAREHOUSE-FILE                                                       
010200     RECORD CONTAINS 250 CHARACTERS.                                      
010300 COPY WHRECCPY.                                                           
010400*-----------------------------------------------------------------        
010500 WORKING-STORAGE             SECTION.                                     
010600*-----------------------------------------------------------------        
010700* CONFIRM-SW DRIVES THE "LOOK UP ANOTHER USER?" LOOP AT THE               
010800* BOTTOM OF THE SCREEN -- ONLY "N"/"n" STOPS THE PROGRAM, ANY             
010900* OTHER KEYSTROKE (INCLUDING A BLANK ENTER) IS TREATED AS YES,            
011000* WHICH MATCHES THE OPERATOR TRAINING MATERIAL FOR THIS SCREEN.           
011100 01  SWITCHES-AND-CONSTANTS.                                              
011200     05  CONFIRM-SW               PIC X(01) VALUE SPACES.                 
011300         88  VALID-CONFIRMED                VALUE "Y" "y" "N" "n".        
011400         88  CONFIRM-NO                     VALUE "N" "n".                
011500     05  WHSE-EOF-SW              PIC X(01) VALUE "N".                    
011600         88  WHSE-EOF                       VALUE "Y".                    
011700     05  ROLE-VALID-SW         PIC X(01) VALUE "N".                       
011800         88  ROLE-VALID                  VALUE "Y".                       
011900     05  FILLER                   PIC X(10) VALUE SPACES.                 
012000                                                                          
012100* MGR-ID-X IS THE THIRD FIELD IN THIS SYSTEM TO CARRY THE "-X"            
012200* ALPHANUMERIC REDEFINE HABIT (SEE TRN-AMOUNT-X, WH-CAPACITY-X) --        
012300* HERE IT LETS THE MANAGER ID BE DISPLAYED OR STRING-CONCATENATED         
012400* WITHOUT THE LEADING-ZERO SUPPRESSION A NUMERIC DISPLAY WOULD DO.        
012500 01  FILE-STATUS-AND-MISC.                                                
012600     05  USER-FILE-STAT           PIC X(02).                              
012700     05  WHSE-FILE-STAT           PIC X(02).                              
012800     05  MGR-ID                PIC 9(05).                                 
012900     05  MGR-ID-X REDEFINES MGR-ID                                        
013000                                  PIC X(05).                              
013100     05  FILLER                   PIC X(05) VALUE SPACES.                 
013200                                                                          
013300* WHSE-FOUND-CNT IS THE ONE RUNNING TOTAL THIS PROGRAM KEEPS -- IT        
013400* IS DECLARED AS A STANDALONE 77-LEVEL, NOT BURIED IN A GROUP,            
013500* SINCE IT IS A SCRATCH COUNTER RESET AND RE-USED ONCE PER                
013600* MANAGER LOOKUP, THE SAME WAY A ONE-OFF LOOP COUNTER IS                  
013700* DECLARED ELSEWHERE IN THIS SHOP'S PROGRAMS.                             
013800 77  WHSE-FOUND-CNT               PIC 9(05) COMP VALUE ZERO.              
013900                                                                          
014000* THE TWO OPERATOR-KEYED SCREEN FIELDS THAT ARE NOT PART OF ANY           
014100* RECORD LAYOUT -- USERNAME TYPED ON THE LOOKUP SCREEN, ROLE TEXT         
014200* TYPED ON THE STANDALONE ROLE-CODE SCREEN OR COPIED IN FROM              
014300* USR-ROLE DURING THE LOGIN FLOW.                                         
014400 01  INPUT-USERNAME            PIC X(30).                                 
014500* INPUT-ROLE DOES DOUBLE DUTY - THE LOGIN FLOW (300-VALIDATE-             
014600* ONE-USER VIA 400-CHECK-PASSWORD-AND-ROLE) MOVES USR-ROLE INTO           
014700* IT BEFORE CALLING THE 700- LOOKUP, WHILE THE STANDALONE ROLE            
014800* SCREEN (300-VALIDATE-ONE-ROLE-CODE) FILLS IT DIRECTLY FROM              
014900* OPERATOR KEYSTROKES.  EITHER WAY THE 700- PARAGRAPH SEES THE            
015000* SAME FIELD AND DOES NOT CARE WHICH SCREEN CALLED IT.                    
015100 01  INPUT-ROLE                PIC X(20).                                 
015200                                                                          
015300* THE FOUR VALID ROLE CODES, STORED-CASE FORM.  THIS TABLE IS             
015400* THE SINGLE SOURCE OF TRUTH FOR "WHAT IS A VALID ROLE" -- ADDING         
015500* A FIFTH ROLE TO THE SYSTEM MEANS ADDING A FILLER HERE, ADDING           
015600* ITS UPPER-CASE TWIN BELOW, RAISING BOTH OCCURS COUNTS TO 5, AND         
015700* WIDENING BAD-ROLE-MSG-2/3 TO NAME IT IN THE ERROR TEXT.                 
015800 01  ROLE-CODE-TABLE.                                                     
015900     05  FILLER PIC X(20) VALUE "admin".                                  
016000     05  FILLER PIC X(20) VALUE "logistics_manager".                      
016100     05  FILLER PIC X(20) VALUE "warehouse_staff".                        
016200     05  FILLER PIC X(20) VALUE "delivery_driver".                        
016300 01  ROLE-CODE-TABLE-R REDEFINES ROLE-CODE-TABLE.                         
016400     05  ROLE-ENTRY PIC X(20) OCCURS 4 TIMES                              
016500                        INDEXED BY ROLE-IDX.                              
016600* SEARCH, NOT SEARCH ALL, ON BOTH ROLE TABLES BELOW - FOUR                
016700* ENTRIES IS FAR TOO SHORT A TABLE TO JUSTIFY THE BINARY-SEARCH           
016800* OVERHEAD OF SEARCH ALL, AND A LINEAR SEARCH ALSO NEVER                  
016900* REQUIRES THE TABLE TO BE KEPT IN ASCENDING KEY ORDER, WHICH             
017000* MATTERS HERE SINCE THE FOUR ROLE NAMES ARE NOT ALPHABETICAL.            
017100                                                                          
017200* UPPER-CASE TWIN OF THE TABLE ABOVE (SEE THE 07/21/03 CHANGE-LOG         
017300* ENTRY) -- KEPT AS A SEPARATE PRE-UPPERED TABLE RATHER THAN              
017400* UPPER-CASING THE STORED TABLE AT SEARCH TIME, SINCE THIS SHOP'S         
017500* STANDARD FOR CASE-FOLDING WITHOUT AN INTRINSIC FUNCTION IS              
017600* INSPECT ... CONVERTING ON THE CANDIDATE VALUE, NOT ON A TABLE.          
017700 01  ROLE-CODE-TABLE-UPR.                                                 
017800     05  FILLER PIC X(20) VALUE "ADMIN".                                  
017900     05  FILLER PIC X(20) VALUE "LOGISTICS_MANAGER".                      
018000     05  FILLER PIC X(20) VALUE "WAREHOUSE_STAFF".                        
018100     05  FILLER PIC X(20) VALUE "DELIVERY_DRIVER".                        
018200 01  ROLE-CODE-TABLE-UPR-R REDEFINES ROLE-CODE-TABLE-UPR.                 
018300     05  ROLE-ENTRY-UPR PIC X(20) OCCURS 4 TIMES                          
018400                        INDEXED BY ROLE-UPR-IDX.                          
018500                                                                          
018600* THE AUTHORITY STRING DISPLAYED ON THE LOOKUP SCREEN IS BUILT            
018700* HERE AS A GROUP RATHER THAN WITH STRING, SINCE THE PREFIX               
018800* NEVER CHANGES -- IT IS MOVED ONCE AS PART OF THE VALUE CLAUSE           
018900* AND ONLY AUTH-ROLE IS EVER REPLACED.  THE X-VIEW LETS THE WHOLE         
019000* 30-BYTE STRING BE HANDED TO THE SCREEN SECTION AS ONE FIELD.            
019100 01  AUTHORITY-STRING.                                                    
019200     05  AUTH-PREFIX            PIC X(05) VALUE "ROLE_".                  
019300     05  AUTH-ROLE              PIC X(20).                                
019400     05  FILLER                    PIC X(05) VALUE SPACES.                
019500 01  AUTHORITY-STRING-X REDEFINES AUTHORITY-STRING                        
019600                                 PIC X(30).                               
019700                                                                          
019800* RESULT-MESSAGE IS SHARED ACROSS ALL THREE SCREENS -- EACH OF            
019900* THE THREE 300- VALIDATION PARAGRAPHS CLEARS IT ON ENTRY AND             
020000* SETS IT BEFORE THE CLOSING DISPLAY.  THE BAD-ROLE MESSAGE IS            
020100* SPLIT ACROSS THREE FIELDS ONLY BECAUSE NO SINGLE PIC X CLAUSE           
020200* IN THIS SHOP'S HOUSE STYLE RUNS PAST 46 BYTES ON ONE LINE               
020300* WITHOUT WRAPPING; STRING RECOMBINES THEM AT DISPLAY TIME.               
020400 01  ERROR-AND-STATUS-MESSAGES.                                           
020500     05  RESULT-MESSAGE         PIC X(95) VALUE SPACES.                   
020600     05  BAD-ROLE-MSG-1         PIC X(40) VALUE                           
020700         "Invalid role. Valid values are: admin,".                        
020800     05  BAD-ROLE-MSG-2         PIC X(46) VALUE                           
020900         " logistics_manager, warehouse_staff, deliver".                  
021000     05  BAD-ROLE-MSG-3         PIC X(10) VALUE                           
021100         "y_driver".                                                      
021200     05  FILLER                    PIC X(05) VALUE SPACES.                
021300*-----------------------------------------------------------------        
021400 SCREEN                      SECTION.                                     
021500*-----------------------------------------------------------------        
021600* FOUR SCREENS, ONE PER FUNCTION - THIS OPERATOR TERMINAL DOES NOT        
021700* USE A MENU PROGRAM, IT JUST WALKS THE THREE VALIDATION SCREENS          
021800* IN SEQUENCE (USERNAME, MANAGER LOOKUP, THEN STANDALONE ROLE             
021900* CODE CHECK) FOR EVERY PASS OF THE 200-PROCEED-VALIDATION LOOP,          
022000* THEN ASKS ON THE FOURTH WHETHER TO GO AROUND AGAIN.                     
022100*-----------------------------------------------------------------        
022200* USERNAME LOOKUP - THE MAIN SCREEN OF THIS PROGRAM.  OPERATOR            
022300* KEYS A USERNAME, THIS PROGRAM ECHOES BACK WHETHER THE ACCOUNT           
022400* IS VALID AND, IF SO, THE ROLE_ AUTHORITY STRING TO HAND TO              
022500* WHATEVER ON-LINE MENU SYSTEM CONSUMES IT NEXT.                          
022600 01  LOOKUP-SCREEN.                                                       
022700     05  BLANK SCREEN.                                                    
022800     05  LINE  2 COLUMN 20  VALUE "USER CREDENTIAL VALIDATION".           
022900     05  LINE  5 COLUMN  7  VALUE "USERNAME:".                            
023000     05  SS-USERNAME             PIC X(30) TO INPUT-USERNAME              
023100         LINE  5 COLUMN 20      REVERSE-VIDEO AUTO.                       
023200     05  LINE  8 COLUMN  7  VALUE "RESULT  :".                            
023300     05  SS-RESULT               PIC X(60) FROM RESULT-MESSAGE            
023400         LINE  8 COLUMN 20.                                               
023500     05  LINE  10 COLUMN  7 VALUE "AUTHORITY:".                           
023600     05  SS-AUTHORITY            PIC X(30)                                
023700         FROM AUTHORITY-STRING LINE 10 COLUMN 20.                         
023800                                                                          
023900* MANAGER LOOKUP - OPERATOR KEYS A USER ID (NOT A USERNAME - THE          
024000* MANAGER FILE, INTERNAL ID FORM), AND THIS SCREEN LISTS EVERY            
024100* WAREHOUSE RECORD WHOSE WH-MANAGER-ID MATCHES ON THE CONSOLE             
024200* BELOW THE SCREEN, SINCE SCREEN SECTION HAS NO SCROLLING LIST            
024300* FIELD IN THIS SHOP'S RUNTIME.                                           
024400 01  MANAGER-SCREEN.                                                      
024500     05  BLANK SCREEN.                                                    
024600     05  LINE  2 COLUMN 20  VALUE "MANAGER WAREHOUSE LOOKUP".             
024700     05  LINE  5 COLUMN  7  VALUE "MANAGER USER ID:".                     
024800     05  SS-MGR-ID               PIC 9(05) TO MGR-ID                      
024900         LINE  5 COLUMN 25      REVERSE-VIDEO AUTO.                       
025000     05  LINE  8 COLUMN  7  VALUE "RESULT         :".                     
025100     05  SS-MGR-RESULT           PIC X(60) FROM RESULT-MESSAGE            
025200         LINE  8 COLUMN 25.                                               
025300                                                                          
025400* STANDALONE ROLE CODE CHECK - USED BY THE HELP DESK TO CONFIRM A         
025500* ROLE CODE BEFORE IT IS KEYED INTO A NEW-USER SETUP FORM, WITHOUT        
025600* HAVING TO LOOK UP A REAL USERNAME FIRST.                                
025700 01  ROLE-CODE-SCREEN.                                                    
025800     05  BLANK SCREEN.                                                    
025900     05  LINE  2 COLUMN 20  VALUE "ROLE CODE VALIDATION".                 
026000     05  LINE  5 COLUMN  7  VALUE "ROLE CODE:".                           
026100     05  SS-ROLE-CODE            PIC X(20) TO INPUT-ROLE                  
026200         LINE  5 COLUMN 20      REVERSE-VIDEO AUTO.                       
026300     05  LINE  8 COLUMN  7  VALUE "RESULT   :".                           
026400     05  SS-ROLE-RESULT          PIC X(60) FROM RESULT-MESSAGE            
026500         LINE  8 COLUMN 20.                                               
026600                                                                          
026700* CLOSING PROMPT FOR THE OUTER LOOP - CONFIRM-SW IS FILLED BY             
026800* THIS ONE FIELD AND TESTED BY THE CONFIRM-NO CONDITION-NAME              
026900* BACK IN WORKING-STORAGE.  THIS SCREEN HAS NO BLANK SCREEN               
027000* CLAUSE ON PURPOSE - IT IS PAINTED OVER TOP OF WHICHEVER OF THE          
027100* THREE VALIDATION SCREENS JUST RAN, SO THE OPERATOR CAN STILL            
027200* SEE THAT SCREEN'S RESULT LINE WHILE ANSWERING THE PROMPT.               
027300 01  ASK-AGAIN-SCREEN.                                                    
027400     05  LINE 14 COLUMN  7  VALUE "LOOK UP ANOTHER USER? (Y/N)".          
027500     05                       PIC X(01) USING CONFIRM-SW                  
027600         LINE 14 COLUMN 37   REVERSE-VIDEO AUTO.                          
027700*-----------------------------------------------------------------        
027800 PROCEDURE                   DIVISION.                                    
027900*-----------------------------------------------------------------        
028000* MAIN LINE - OPEN BOTH FILES, RUN THE THREE-SCREEN VALIDATION            
028100* PASS UNTIL THE OPERATOR ANSWERS "N" TO THE ASK-AGAIN PROMPT,            
028200* CLOSE, DONE.  UNLIKE WHINVUPD AND CNVUSR THIS PROGRAM HAS NO            
028300* CONTROL REPORT TO PRINT - IT IS A PURE ON-LINE LOOKUP UTILITY,          
028400* SO THERE IS NO 900- TOTALS PARAGRAPH.                                   
028500 100-VALIDATE-USERS.                                                      
028600     PERFORM 200-INITIATE-VALIDATION.                                     
028700     PERFORM 200-PROCEED-VALIDATION UNTIL CONFIRM-NO.                     
028800     PERFORM 200-TERMINATE-VALIDATION.                                    
028900     STOP RUN.                                                            
029000*-----------------------------------------------------------------        
029100* BOTH FILES ARE OPENED I-O RATHER THAN INPUT, EVEN THOUGH THIS           
029200* PROGRAM NEVER WRITES OR REWRITES A RECORD - I-O IS WHAT LETS A          
029300* SUBSEQUENT START/READ NEXT SEQUENCE ON THE WAREHOUSE FILE WORK          
029400* CLEANLY UNDER THIS SHOP'S CICS-STYLE RUNTIME WITHOUT A SEPARATE         
029500* CLOSE/REOPEN BETWEEN THE KEYED READ AND THE SEQUENTIAL WALK.            
029600 200-INITIATE-VALIDATION.                                                 
029700     OPEN I-O USER-FILE.                                                  
029800     OPEN I-O WAREHOUSE-FILE.                                             
029900     MOVE SPACES TO CONFIRM-SW.                                           
030000*-----------------------------------------------------------------        
030100* ONE PASS OF ALL THREE VALIDATION SCREENS, THEN THE ASK-AGAIN            
030200* PROMPT.  THE THREE 300- PARAGRAPHS ARE INDEPENDENT OF EACH              
030300* OTHER - AN OPERATOR CAN LEAVE ANY OF THE THREE SCREENS BLANK            
030400* AND STILL SEE A "NOT FOUND"/"NO ROLE" TYPE RESULT RATHER THAN           
030500* AN ABEND, SINCE EACH SCREEN'S READ IS GUARDED BY INVALID KEY.           
030600*-----------------------------------------------------------------        
030700 200-PROCEED-VALIDATION.                                                  
030800     PERFORM 300-VALIDATE-ONE-USER.                                       
030900     PERFORM 300-LOOKUP-ONE-MANAGER.                                      
031000     PERFORM 300-VALIDATE-ONE-ROLE-CODE.                                  
031100     DISPLAY ASK-AGAIN-SCREEN.                                            
031200     ACCEPT  ASK-AGAIN-SCREEN.                                            
031300*-----------------------------------------------------------------        
031400 200-TERMINATE-VALIDATION.                                                
031500     CLOSE USER-FILE WAREHOUSE-FILE.                                      
031600*-----------------------------------------------------------------        
031700* THREE CHECKS, IN ORDER, EACH WITH ITS OWN ERROR TEXT.  A ROLE           
031800* THAT FAILS THE ROLE-CODE TABLE LOOKUP IS TREATED THE SAME AS A          
031900* MISSING ROLE - "USER HAS NO ROLE ASSIGNED."  AUTHORITY-STRING           
032000* IS CLEARED ON EVERY PASS SO A FAILED LOOKUP NEVER LEAVES THE            
032100* PRIOR USER'S ROLE_ STRING SHOWING ON THE SCREEN.                        
032200*-----------------------------------------------------------------        
032300 300-VALIDATE-ONE-USER.                                                   
032400     MOVE SPACES TO RESULT-MESSAGE.                                       
032500     MOVE SPACES TO AUTHORITY-STRING.                                     
032600     DISPLAY LOOKUP-SCREEN.                                               
032700     ACCEPT  LOOKUP-SCREEN.                                               
032800     MOVE INPUT-USERNAME TO USR-USERNAME.                                 
032900     READ USER-FILE                                                       
033000         KEY IS USR-USERNAME                                              
033100         INVALID KEY     MOVE "User not found."                           
033200                              TO RESULT-MESSAGE                           
033300         NOT INVALID KEY PERFORM 400-CHECK-PASSWORD-AND-ROLE              
033400     END-READ.                                                            
033500     DISPLAY LOOKUP-SCREEN.                                               
033600*-----------------------------------------------------------------        
033700* USR-PASS-HASH BLANK MEANS THE ACCOUNT WAS CREATED BUT NEVER HAD         
033800* A PASSWORD SET (SEE CNVUSR'S CONVERSION NOTES) - TREATED AS             
033900* INVALID CREDENTIALS RATHER THAN A SEPARATE MESSAGE, SO THE              
034000* SCREEN DOES NOT TELL AN UNAUTHORIZED CALLER WHICH USERNAMES             
034100* EXIST BUT ARE MERELY UNPROVISIONED.                                     
034200 400-CHECK-PASSWORD-AND-ROLE.                                             
034300     IF  USR-PASS-HASH = SPACES                                           
034400         MOVE "Invalid user credentials." TO RESULT-MESSAGE               
034500         GO TO 400-CHECK-PASSWORD-AND-ROLE-EXIT                           
034600     END-IF.                                                              
034700     MOVE USR-ROLE TO INPUT-ROLE.                                         
034800     PERFORM 700-VALIDATE-ROLE-CODE                                       
034900         THRU 700-VALIDATE-ROLE-CODE-EXIT.                                
035000     IF  ROLE-VALID                                                       
035100         MOVE "Valid user." TO RESULT-MESSAGE                             
035200         MOVE USR-ROLE      TO AUTH-ROLE                                  
035300     ELSE                                                                 
035400         MOVE "User has no role assigned." TO RESULT-MESSAGE              
035500     END-IF.                                                              
035600 400-CHECK-PASSWORD-AND-ROLE-EXIT.                                        
035700     EXIT.                                                                
035800*-----------------------------------------------------------------        
035900* STANDALONE ROLE-CODE VALIDATION SCREEN - SAME RULE AS ABOVE, BUT        
036000* REPORTS THE FULL "VALID VALUES ARE" TEXT INSTEAD OF THE SHORT           
036100* LOGIN-FLOW MESSAGE.  THIS SCREEN DOES NOT TOUCH THE USER FILE           
036200* AT ALL - IT ONLY EXERCISES THE 700- TABLE LOOKUP, WHICH IS WHY          
036300* THE HELP DESK CAN USE IT WITHOUT A REAL ACCOUNT TO TEST AGAINST.        
036400*-----------------------------------------------------------------        
036500 300-VALIDATE-ONE-ROLE-CODE.                                              
036600     MOVE SPACES TO RESULT-MESSAGE.                                       
036700     DISPLAY ROLE-CODE-SCREEN.                                            
036800     ACCEPT  ROLE-CODE-SCREEN.                                            
036900     PERFORM 700-VALIDATE-ROLE-CODE                                       
037000         THRU 700-VALIDATE-ROLE-CODE-EXIT.                                
037100     IF  ROLE-VALID                                                       
037200         MOVE "Role code is valid." TO RESULT-MESSAGE                     
037300     ELSE                                                                 
037400         STRING BAD-ROLE-MSG-1 DELIMITED BY SIZE                          
037500                BAD-ROLE-MSG-2 DELIMITED BY SIZE                          
037600                BAD-ROLE-MSG-3 DELIMITED BY SIZE                          
037700             INTO RESULT-MESSAGE                                          
037800     END-IF.                                                              
037900     DISPLAY ROLE-CODE-SCREEN.                                            
038000*-----------------------------------------------------------------        
038100* ROLE-CODE VALIDATION - TRIMMED, CASE-INSENSITIVE COMPARE AGAINST        
038200* THE STORED FORM, PLUS THE UPPER-CASED SYMBOLIC FORM FALLBACK.           
038300* CALLER MUST PLACE THE TRIMMED CANDIDATE ROLE TEXT IN                    
038400* INPUT-ROLE BEFORE PERFORMING THIS PARAGRAPH.                            
038500*-----------------------------------------------------------------        
038600 700-VALIDATE-ROLE-CODE.                                                  
038700     MOVE "N" TO ROLE-VALID-SW.                                           
038800     IF  INPUT-ROLE = SPACES                                              
038900         GO TO 700-VALIDATE-ROLE-CODE-EXIT                                
039000     END-IF.                                                              
039100* FIRST PASS - EXACT MATCH AGAINST THE STORED LOWER-CASE FORM.            
039200* THIS COVERS THE LOGIN FLOW, WHERE INPUT-ROLE WAS JUST MOVED             
039300* STRAIGHT FROM USR-ROLE AND IS ALREADY IN STORED CASE.                   
039400     SET ROLE-IDX TO 1.                                                   
039500     SEARCH ROLE-ENTRY                                                    
039600         AT END      CONTINUE                                             
039700         WHEN ROLE-ENTRY (ROLE-IDX) = INPUT-ROLE                          
039800                     MOVE "Y" TO ROLE-VALID-SW                            
039900     END-SEARCH.                                                          
040000     IF  ROLE-VALID                                                       
040100         GO TO 700-VALIDATE-ROLE-CODE-EXIT                                
040200     END-IF.                                                              
040300* SECOND PASS - OPERATOR MAY HAVE KEYED THE SYMBOLIC UPPER-CASE           
040400* FORM DIRECTLY ON THE ROLE-CODE-SCREEN (SEE 02/11/94 CHANGE-LOG          
040500* ENTRY), SO FOLD THE CANDIDATE AND RE-SEARCH THE UPPER TABLE.            
040600     PERFORM 750-UPPERCASE-ROLE-INPUT.                                    
040700     SET ROLE-UPR-IDX TO 1.                                               
040800     SEARCH ROLE-ENTRY-UPR                                                
040900         AT END      CONTINUE                                             
041000         WHEN ROLE-ENTRY-UPR (ROLE-UPR-IDX) = INPUT-ROLE                  
041100                     MOVE "Y" TO ROLE-VALID-SW                            
041200     END-SEARCH.                                                          
041300 700-VALIDATE-ROLE-CODE-EXIT.                                             
041400     EXIT.                                                                
041500*-----------------------------------------------------------------        
041600* HAND-FOLDS INPUT-ROLE TO UPPER CASE USING THE STANDARD                  
041700* INSPECT/CONVERTING ALPHABET SWAP -- NO INTRINSIC FUNCTIONS.             
041800* THIS REPLACED A CALL TO THE COMPILER'S UPPER-CASE FUNCTION IN           
041900* THE 06/02/03 REWRITE (SEE THE 07/21/03 CHANGE-LOG ENTRY) - THE          
042000* SHOP'S 3090 COMPILER OF RECORD AT THE TIME DID NOT SUPPORT THE          
042100* INTRINSIC FUNCTION SET, AND THIS SHOP'S STANDARD HAS BEEN               
042200* INSPECT/CONVERTING FOR CASE FOLDING EVER SINCE.                         
042300*-----------------------------------------------------------------        
042400 750-UPPERCASE-ROLE-INPUT.                                                
042500     INSPECT INPUT-ROLE CONVERTING                                        
042600         "abcdefghijklmnopqrstuvwxyz"                                     
042700         TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
042800*-----------------------------------------------------------------        
042900* MANAGER LOOKUP - VALIDATE THE MANAGER ID IS A REAL USER, THEN           
043000* WALK THE WAREHOUSE FILE FOR EVERY RECORD IT MANAGES.  NOTE              
043100* THIS DOES NOT CHECK THE MANAGER'S ROLE CODE - A USER ID THAT            
043200* HAPPENS TO BE A WAREHOUSE_STAFF OR DELIVERY_DRIVER ACCOUNT              
043300* WILL STILL LIST WAREHOUSES IF WH-MANAGER-ID HAPPENS TO MATCH            
043400* IT.  THAT ROLE CHECK IS THE JOB OF WHATEVER MENU SYSTEM CALLS           
043500* THIS SCREEN, NOT OF THIS SCREEN ITSELF.                                 
043600*-----------------------------------------------------------------        
043700 300-LOOKUP-ONE-MANAGER.                                                  
043800     MOVE SPACES TO RESULT-MESSAGE.                                       
043900     DISPLAY MANAGER-SCREEN.                                              
044000     ACCEPT  MANAGER-SCREEN.                                              
044100     MOVE MGR-ID TO USR-ID.                                               
044200     READ USER-FILE                                                       
044300         INVALID KEY     MOVE "Manager user id not found."                
044400                              TO RESULT-MESSAGE                           
044500         NOT INVALID KEY PERFORM 400-LIST-MANAGED-WAREHOUSES              
044600     END-READ.                                                            
044700     DISPLAY MANAGER-SCREEN.                                              
044800*-----------------------------------------------------------------        
044900* THE START POSITIONS AT THE LOWEST POSSIBLE KEY (WH-ID = ZERO)           
045000* SO THE READ NEXT LOOP BELOW SEES EVERY WAREHOUSE RECORD IN THE          
045100* FILE, NOT JUST THOSE AT OR AFTER SOME PRIOR POSITION - THIS IS          
045200* A FULL-FILE SCAN EVERY TIME THE MANAGER SCREEN IS USED, WHICH           
045300* IS ACCEPTABLE HERE SINCE THE WAREHOUSE FILE IS SMALL (SEE THE           
045400* WHINVUPD DESIGN NOTES ON WH-ID BEING A THREE-DIGIT KEY).                
045500 400-LIST-MANAGED-WAREHOUSES.                                             
045600     MOVE ZERO TO WHSE-FOUND-CNT.                                         
045700     MOVE "N"  TO WHSE-EOF-SW.                                            
045800     MOVE ZERO TO WH-ID.                                                  
045900     START WAREHOUSE-FILE KEY NOT LESS THAN WH-ID                         
046000         INVALID KEY MOVE "Y" TO WHSE-EOF-SW                              
046100     END-START.                                                           
046200     IF  WHSE-EOF                                                         
046300         GO TO 400-LIST-MANAGED-WAREHOUSES-EXIT                           
046400     END-IF.                                                              
046500     PERFORM 450-READ-NEXT-WAREHOUSE                                      
046600         THRU 450-READ-NEXT-WAREHOUSE-EXIT                                
046700         UNTIL WHSE-EOF.                                                  
046800     IF  WHSE-FOUND-CNT = ZERO                                            
046900         MOVE "Manager has no warehouses assigned."                       
047000             TO RESULT-MESSAGE                                            
047100     ELSE                                                                 
047200         MOVE "Warehouses listed on console."                             
047300             TO RESULT-MESSAGE                                            
047400     END-IF.                                                              
047500 400-LIST-MANAGED-WAREHOUSES-EXIT.                                        
047600     EXIT.                                                                
047700*-----------------------------------------------------------------        
047800* ONE RECORD PER PERFORM.  MATCHES ARE PRINTED STRAIGHT TO THE            
047900* OPERATOR CONSOLE RATHER THAN A SCREEN FIELD, SINCE A MANAGER            
048000* CAN HAVE MORE WAREHOUSES THAN THIS SCREEN'S FIXED FORM HAS              
048100* ROOM TO SHOW; THE ON-SCREEN RESULT LINE ONLY REPORTS WHETHER            
048200* ANY WERE FOUND, NOT THE LIST ITSELF.                                    
048300*-----------------------------------------------------------------        
048400 450-READ-NEXT-WAREHOUSE.                                                 
048500     READ WAREHOUSE-FILE NEXT RECORD                                      
048600         AT END MOVE "Y" TO WHSE-EOF-SW                                   
048700     END-READ.                                                            
048800     IF  WHSE-EOF                                                         
048900         GO TO 450-READ-NEXT-WAREHOUSE-EXIT                               
049000     END-IF.                                                              
049100     IF  WH-MANAGER-ID = MGR-ID                                           
049200         ADD 1 TO WHSE-FOUND-CNT                                          
049300         DISPLAY "  WH-ID=" WH-ID " NAME=" WH-NAME                        
049400     END-IF.                                                              
049500 450-READ-NEXT-WAREHOUSE-EXIT.                                            
049600     EXIT.                                                                
