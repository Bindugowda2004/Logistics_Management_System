000100*****************************************************************         
000200* EXTVALUE  -  EXTENDED RESTOCK VALUE                                     
000300*    LINKAGE-ONLY SUBPROGRAM.  GIVEN AN ORDER QUANTITY AND A UNIT         
000400*    PRICE, RETURNS THE EXTENDED VALUE (QTY * PRICE).  CALLED BY          
000500*    RESTKRPT ONCE PER ITEM FLAGGED FOR RESTOCK.                          
000600*-----------------------------------------------------------------        
000700 IDENTIFICATION              DIVISION.                                    
000800*-----------------------------------------------------------------        
000900 PROGRAM-ID.                 EXTVALUE.                                    
001000 AUTHOR.                     R. T. MARSH.                                 
001100 INSTALLATION.               CONTINENTAL WHSE SYSTEMS - MIS DEPT.         
001200 DATE-WRITTEN.                APRIL 02, 1989.                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
001500                              ONLY.  NOT FOR RELEASE OUTSIDE MIS.         
001600*-----------------------------------------------------------------        
001700* CHANGE LOG                                                              
001800*    04/02/89  RTM  0032  ORIGINAL PROGRAM - CALLED BY RESTKRPT           
001900*    02/11/94  RTM  0078  WIDENED LS-VALUE TO 9(09)V99, PRIOR             
002000*                         SIZE COULD OVERFLOW ON LARGE ORDER QTY          
002100*    01/14/99  LKH  0102  Y2K REVIEW -- NO DATE FIELDS HERE, OK           
002200*    06/02/03  DWP  0134  ADDED ROUNDED, ADDED X-VIEW REDEFINES           
002300*                         ON THE LINKAGE FIELDS FOR CONSOLE DUMPS         
002400*    07/22/03  DWP  0143  DROPPED THE "WS-" PREFIX -- NOT HOW             
002500*                         THIS SHOP NAMES WORKING-STORAGE                 
002600*-----------------------------------------------------------------        
002700 ENVIRONMENT                 DIVISION.                                    
002800*-----------------------------------------------------------------        
002900 CONFIGURATION               SECTION.                                     
003000 SOURCE-COMPUTER.            CONT-3090.                                   
003100 OBJECT-COMPUTER.            CONT-3090.                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS ALPHA-UPPER IS "A" THRU "Z".                                   
003500*-----------------------------------------------------------------        
003600 DATA                        DIVISION.                                    
003700*-----------------------------------------------------------------        
003800 WORKING-STORAGE             SECTION.                                     
003900* THIS SUBPROGRAM HAS NO WORKING STORAGE OF ITS OWN TO SPEAK OF --        
004000* THE ONLY VALUE IT KEEPS FROM ONE CALL TO THE NEXT IS THE SWITCH         
004100* BELOW, LEFT OVER FROM AN EARLIER TABLE-DRIVEN VERSION OF THIS           
004200* ROUTINE THAT LOOKED UP A DISCOUNT SCHEDULE BY QUANTITY BREAK.           
004300* THE DISCOUNT LOOKUP WAS PULLED (RESTKRPT NEVER PRICED VOLUME            
004400* DISCOUNTS), BUT THE SWITCH STAYS DECLARED SO THE 01-LEVEL BLOCK         
004500* THIS SHOP EXPECTS IN EVERY PROGRAM'S WORKING-STORAGE IS PRESENT.        
004600 01  DUMMY-SWITCH                PIC X(01) VALUE "N".                     
004700*-----------------------------------------------------------------        
004800 LINKAGE                     SECTION.                                     
004900*-----------------------------------------------------------------        
005000* LINK-PARAMETERS IS THE ENTIRE INTERFACE TO THIS SUBPROGRAM --           
005100* RESTKRPT BUILDS IT, CALLS "EXTVALUE" USING IT, AND READS BACK           
005200* LS-EXT-VALUE.  EACH NUMERIC OPERAND CARRIES AN ALPHANUMERIC             
005300* X-VIEW REDEFINE SOLELY SO A CONSOLE DUMP (DISPLAY LS-ORDER-QTY-X        
005400* AND SO ON) CAN BE ADDED DURING A PRODUCTION PROBLEM WITHOUT A           
005500* COPYBOOK CHANGE OR A RECOMPILE OF THE CALLING PROGRAM -- NONE           
005600* OF THE THREE ARE DISPLAYED TODAY, BUT THE VIEWS ARE CHEAP               
005700* INSURANCE AND MATCH HOW THIS SHOP TREATS EVERY LINKAGE RECORD.          
005800 01  LINK-PARAMETERS.                                                     
005900     05  LS-ORDER-QTY             PIC 9(07).                              
006000     05  LS-ORDER-QTY-X REDEFINES LS-ORDER-QTY                            
006100                                  PIC X(07).                              
006200     05  LS-UNIT-PRICE            PIC 9(07)V99.                           
006300     05  LS-UNIT-PRICE-X REDEFINES LS-UNIT-PRICE                          
006400                                  PIC X(09).                              
006500     05  LS-EXT-VALUE             PIC 9(09)V99.                           
006600     05  LS-EXT-VALUE-X REDEFINES LS-EXT-VALUE                            
006700                                  PIC X(11).                              
006800     05  FILLER                   PIC X(10).                              
006900*-----------------------------------------------------------------        
007000 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.           
007100*-----------------------------------------------------------------        
007200* ONE COMPUTE, ONE PARAGRAPH -- THIS SUBPROGRAM DOES EXACTLY ONE          
007300* THING.  ROUNDED MATTERS HERE: RESTKRPT'S UNIT PRICE CARRIES TWO         
007400* DECIMAL PLACES AND THE ORDER QUANTITY IS A WHOLE NUMBER, SO THE         
007500* PRODUCT NEVER HAS MORE THAN TWO DECIMAL DIGITS ANYWAY, BUT              
007600* ROUNDED IS KEPT IN CASE A FUTURE CALLER PASSES A FRACTIONAL             
007700* QUANTITY (PARTIAL-CASE ORDERING HAS COME UP IN REQUIREMENTS             
007800* MEETINGS MORE THAN ONCE).  EXIT PROGRAM, NOT STOP RUN -- THIS           
007900* IS A CALLED SUBPROGRAM AND MUST RETURN CONTROL TO RESTKRPT.             
008000 100-COMPUTE-EXTENDED-VALUE.                                              
008100     COMPUTE LS-EXT-VALUE ROUNDED =                                       
008200         LS-ORDER-QTY * LS-UNIT-PRICE.                                    
008300     EXIT PROGRAM.                                                        
