000100*****************************************************************         
000200* INVRECPY  -  INVENTORY MASTER RECORD LAYOUT                             
000300*    ONE ENTRY PER STOCKED ITEM.  KEY IS INV-ID.  SKU IS UNIQUE           
000400*    ONLY WITHIN THE OWNING WAREHOUSE (INV-WH-ID), NOT ACROSS THE         
000500*    WHOLE MASTER.  RECORD IS 200 BYTES, FIXED.                           
000600*-----------------------------------------------------------------        
000700* CHANGE LOG                                                              
000800*    03/12/88  RTM  ORIGINAL LAYOUT                                       
000900*    07/02/90  RTM  ADDED INV-REORDER-QTY FOR RESTOCK-REPORT              
001000*    01/14/99  LKH  Y2K -- NO DATE FIELDS IN THIS RECORD, OK              
001100*    06/02/03  DWP  ADDED INV-UNIT-PRICE-X REDEFINE                       
001200*-----------------------------------------------------------------        
001300 01  INVENTORY-REC.                                                       
001400     05  INV-ID                  PIC 9(07).                               
001500     05  INV-ITEM-NAME           PIC X(30).                               
001600     05  INV-DESCRIPTION         PIC X(50).                               
001700     05  INV-SKU                 PIC X(20).                               
001800     05  INV-QUANTITY            PIC S9(07).                              
001900     05  INV-REORDER-POINT       PIC 9(07).                               
002000     05  INV-REORDER-QTY         PIC 9(07).                               
002100     05  INV-UNIT-PRICE          PIC 9(07)V99.                            
002200     05  INV-UNIT-PRICE-X REDEFINES INV-UNIT-PRICE                        
002300                                 PIC X(09).                               
002400     05  INV-WH-ID               PIC 9(05).                               
002500     05  FILLER                  PIC X(58).                               
