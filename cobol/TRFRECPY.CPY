000100*****************************************************************         
000200* TRFRECPY  -  TRANSFER LOG RECORD LAYOUT                                 
000300*    ONE ENTRY PER STOCK TRANSFER BETWEEN WAREHOUSES.  KEY IS             
000400*    TRF-ID, ASSIGNED SEQUENTIALLY BY MASTER-UPDATE.  APPEND-ONLY         
000500*    LOG, WRITTEN "IN-TRANSIT" AT INITIATION AND REWRITTEN                
000600*    "COMPLETED" WHEN THE STOCK MOVEMENT FINISHES.  100 BYTES.            
000700*-----------------------------------------------------------------        
000800* CHANGE LOG                                                              
000900*    04/18/89  RTM  ORIGINAL LAYOUT FOR TRANSFER-LOG FILE                 
001000*    11/09/92  RTM  ADDED TRF-STATUS, WAS IMPLIED BY BLANK DATE           
001100*    01/14/99  LKH  Y2K -- TRF-COMPLETED-DATE WIDENED TO X(26),           
001200*                   FULL 4-DIGIT YEAR IN THE TIMESTAMP PICTURE            
001300*    06/02/03  DWP  ADDED TRF-COMPLETED-DATE-PARTS REDEFINE               
001400*-----------------------------------------------------------------        
001500 01  TRANSFER-REC.                                                        
001600     05  TRF-ID                  PIC 9(07).                               
001700     05  TRF-SOURCE-WH-ID        PIC 9(05).                               
001800     05  TRF-DEST-WH-ID          PIC 9(05).                               
001900     05  TRF-INV-ID              PIC 9(07).                               
002000     05  TRF-QUANTITY            PIC 9(07).                               
002100     05  TRF-STATUS              PIC X(12).                               
002200         88  TRF-PENDING                   VALUE "PENDING".               
002300         88  TRF-IN-TRANSIT                VALUE "IN-TRANSIT".            
002400         88  TRF-COMPLETED                 VALUE "COMPLETED".             
002500         88  TRF-CANCELLED                 VALUE "CANCELLED".             
002600     05  TRF-INITIATED-BY        PIC 9(05).                               
002700     05  TRF-COMPLETED-DATE      PIC X(26).                               
002800     05  TRF-COMPLETED-DATE-PARTS REDEFINES TRF-COMPLETED-DATE.           
002900         10  TRF-CD-YEAR         PIC 9(04).                               
003000         10  FILLER              PIC X(01).                               
003100         10  TRF-CD-MONTH        PIC 9(02).                               
003200         10  FILLER              PIC X(01).                               
003300         10  TRF-CD-DAY          PIC 9(02).                               
003400         10  FILLER              PIC X(01).                               
003500         10  TRF-CD-HOUR         PIC 9(02).                               
003600         10  TRF-CD-MINUTE       PIC 9(02).                               
003700         10  TRF-CD-SECOND       PIC 9(02).                               
003800         10  FILLER              PIC X(09).                               
003900     05  FILLER                  PIC X(26).                               
