000100*****************************************************************         
000200* TRNRECPY  -  MAINTENANCE / TRANSFER TRANSACTION RECORD LAYOUT           
000300*    DRIVES THE INVENTORY-MASTER-UPDATE BATCH.  TRN-CODE SELECTS          
000400*    WHICH OF THE OPERAND FIELDS BELOW ARE MEANINGFUL FOR A GIVEN         
000500*    TRANSACTION -- SEE THE 600- SERIES PARAGRAPHS IN WHINVUPD.           
000600*    190 BYTES, ARRIVAL ORDER (NOT SORTED).                               
000700*-----------------------------------------------------------------        
000800* CHANGE LOG                                                              
000900*    08/21/91  RTM  ORIGINAL LAYOUT, IADD/IUPD/IDEL/IQTY ONLY             
001000*    02/11/94  RTM  ADDED XFER CODE AND TRN-USER-ID OPERAND               
001100*    03/19/96  RTM  ADDED WADD/WUPD/WDEL CODES FOR WAREHOUSE MAINT        
001200*    01/14/99  LKH  Y2K -- NO DATE FIELDS IN THIS RECORD, OK              
001300*    06/02/03  DWP  ADDED TRN-AMOUNT-X REDEFINE                           
001400*    07/21/03  DWP  ADDED TRN-WHSE-CONTACT-VIEW REDEFINE SO WADD/         
001500*                    WUPD CAN CARRY CONTACT PHONE/EMAIL -- BORROWS        
001600*                    THE REORDER-PT/QTY/FILLER BYTES, WHICH THE           
001700*                    W-CODES NEVER USE                                    
001800*    07/22/03  DWP  0142  OLD FILLER HAD NO ROOM LEFT FOR A FULL          
001900*                    LOCATION OPERAND -- CONTACT VIEW ALREADY OWNS        
002000*                    THE REORDER-PT/QTY/FILLER SPAN -- SO RECORD          
002100*                    IS EXTENDED 40 BYTES AND TRN-WHSE-LOCATION-          
002200*                    VIEW ADDED OVER THE NEW TAIL.  NOW 190 BYTES         
002300*-----------------------------------------------------------------        
002400 01  TRANS-REC.                                                           
002500     05  TRN-CODE                PIC X(04).                               
002600         88  TRN-INV-ADD                   VALUE "IADD".                  
002700         88  TRN-INV-UPDATE                VALUE "IUPD".                  
002800         88  TRN-INV-DELETE                VALUE "IDEL".                  
002900         88  TRN-INV-QTY-ADJUST             VALUE "IQTY".                 
003000         88  TRN-TRANSFER                   VALUE "XFER".                 
003100         88  TRN-WHSE-ADD                   VALUE "WADD".                 
003200         88  TRN-WHSE-UPDATE                VALUE "WUPD".                 
003300         88  TRN-WHSE-DELETE                VALUE "WDEL".                 
003400     05  TRN-KEY-1                PIC 9(07).                              
003500     05  TRN-KEY-2                PIC 9(05).                              
003600     05  TRN-QTY                  PIC S9(07).                             
003700     05  TRN-USER-ID              PIC 9(05).                              
003800     05  TRN-SKU                  PIC X(20).                              
003900     05  TRN-NAME                 PIC X(30).                              
004000     05  TRN-AMOUNT               PIC 9(08)V99.                           
004100     05  TRN-AMOUNT-X REDEFINES TRN-AMOUNT                                
004200                                  PIC X(10).                              
004300     05  TRN-REORDER-PT           PIC 9(07).                              
004400     05  TRN-REORDER-QTY          PIC 9(07).                              
004500     05  FILLER                   PIC X(48).                              
004600     05  FILLER                   PIC X(40).                              
004700 01  TRN-WHSE-CONTACT-VIEW REDEFINES TRANS-REC.                           
004800     05  FILLER                   PIC X(88).                              
004900     05  TRN-CONTACT-PHONE        PIC X(15).                              
005000     05  TRN-CONTACT-EMAIL        PIC X(40).                              
005100     05  FILLER                   PIC X(07).                              
005200     05  FILLER                   PIC X(40).                              
005300 01  TRN-WHSE-LOCATION-VIEW REDEFINES TRANS-REC.                          
005400     05  FILLER                   PIC X(150).                             
005500     05  TRN-LOCATION             PIC X(40).                              
